      *
      *    SLCPN.CBL
      *
      *    FILE-CONTROL entry for the COUPON-MASTER file.
      *
          SELECT CPN-FILE ASSIGN TO COUPON-MASTER
                 ORGANIZATION IS SEQUENTIAL
                 ACCESS MODE IS SEQUENTIAL.
