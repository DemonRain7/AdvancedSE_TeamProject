      *
      *    FDITEM.CBL
      *
      *    Record layout for the ITEM-MASTER file, ascending ITEM-ID.
      *    67 bytes -- ITEM-ID through ITEM-CATEGORY account for the
      *    whole record, so unlike FDCPN.CBL there is no slack left
      *    over for a trailing FILLER pad.  Same situation as
      *    FDSTORE.CBL and the SEARCH-REQUEST-RECORD in the cart/
      *    search report -- no growth pad was ever budgeted for this
      *    feed the way there was for COUPON-MASTER.
      *
          FD  ITEM-FILE
              LABEL RECORDS ARE STANDARD
              RECORD CONTAINS 67 CHARACTERS.

          01  ITEM-MASTER-RECORD.
              05  ITEM-ID                 PIC 9(05).
              05  ITEM-NAME               PIC X(30).
              05  ITEM-PRICE              PIC 9(05)V99.
                  88  ITEM-PRICE-ZERO         VALUE ZERO.
              05  ITEM-STORE-ID           PIC 9(05).
              05  ITEM-CATEGORY           PIC X(20).
                  88  ITEM-CATEGORY-BLANK     VALUE SPACES.
