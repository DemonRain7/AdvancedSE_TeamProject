      *
      *    WSCPNTB1.CBL
      *
      *    In-memory COUPON table.  Loaded once from COUPON-MASTER
      *    and searched by subscript for the life of the run.  Carries
      *    the same type-specific REDEFINES the master record does.
      *    W-CPN-CATEGORY-UC-T is an upper-cased copy of the category
      *    variant, folded once at load time, so the category-coupon
      *    test never has to re-fold either side of the compare.
      *
          01  W-CPN-TABLE.
              05  W-CPN-COUNT            PIC 9(05)     COMP.
              05  FILLER                  PIC X(01).
              05  W-CPN-ENTRY OCCURS 1000 TIMES
                               INDEXED BY W-CPN-IDX.
                  10  W-CPN-ID-T             PIC 9(05).
                  10  W-CPN-STORE-ID-T       PIC 9(05).
                  10  W-CPN-TYPE-T           PIC X(01).
                      88  W-CPN-TYPE-ITEM-T      VALUE "I".
                      88  W-CPN-TYPE-CATEGORY-T  VALUE "C".
                      88  W-CPN-TYPE-TOTAL-T     VALUE "T".
                  10  W-CPN-DISC-VALUE-T     PIC 9(03)V99.
                  10  W-CPN-PCT-FLAG-T       PIC X(01).
                      88  W-CPN-PCT-PERCENT-T    VALUE "Y".
                      88  W-CPN-PCT-FIXED-T      VALUE "N".
                  10  W-CPN-VARIANT-T.
                      15  W-CPN-TARGET-ITEM-T    PIC 9(05).
                      15  FILLER                  PIC X(15).
                  10  W-CPN-VAR-CATEGORY-T REDEFINES
                                          W-CPN-VARIANT-T.
                      15  W-CPN-CATEGORY-T       PIC X(20).
                  10  W-CPN-VAR-MIN-PUR-T REDEFINES
                                          W-CPN-VARIANT-T.
                      15  W-CPN-MIN-PURCHASE-T   PIC 9(05)V99.
                      15  FILLER                  PIC X(13).
                  10  W-CPN-CATEGORY-UC-T    PIC X(20).
