      *
      *    FDCPN.CBL
      *
      *    Record layout for the COUPON-MASTER file, ascending CPN-ID.
      *    45 bytes.  The type-specific fields (CPN-TARGET-ITEM,
      *    CPN-CATEGORY, CPN-MIN-PURCHASE) never coexist in the same
      *    coupon, so they REDEFINE a single 20-byte variant area
      *    rather than each occupying their own bytes; the remaining
      *    8 bytes are reserved FILLER for whatever the next coupon
      *    type turns out to need.
      *
          FD  CPN-FILE
              LABEL RECORDS ARE STANDARD
              RECORD CONTAINS 45 CHARACTERS.

          01  COUPON-MASTER-RECORD.
              05  CPN-ID                  PIC 9(05).
              05  CPN-STORE-ID            PIC 9(05).
              05  CPN-TYPE                PIC X(01).
                  88  CPN-TYPE-ITEM           VALUE "I".
                  88  CPN-TYPE-CATEGORY       VALUE "C".
                  88  CPN-TYPE-TOTAL-PRICE    VALUE "T".
                  88  CPN-TYPE-VALID           VALUE "I", "C", "T".
              05  CPN-DISC-VALUE          PIC 9(03)V99.
              05  CPN-PCT-FLAG            PIC X(01).
                  88  CPN-PCT-FLAG-PERCENT    VALUE "Y".
                  88  CPN-PCT-FLAG-FIXED      VALUE "N".
              05  CPN-VARIANT-DATA.
                  10  CPN-TARGET-ITEM     PIC 9(05).
                  10  FILLER              PIC X(15).
              05  CPN-VARIANT-BY-CATEGORY REDEFINES CPN-VARIANT-DATA.
                  10  CPN-CATEGORY        PIC X(20).
              05  CPN-VARIANT-BY-MIN-PUR  REDEFINES CPN-VARIANT-DATA.
                  10  CPN-MIN-PURCHASE    PIC 9(05)V99.
                  10  FILLER              PIC X(13).
              05  FILLER                  PIC X(08).
