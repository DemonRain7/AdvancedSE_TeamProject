      *
      *    WSSTOTB1.CBL
      *
      *    In-memory STORE table.  Loaded once from STORE-MASTER at
      *    the start of a run and searched by subscript thereafter --
      *    this is the "keyed random access modeled as an in-memory
      *    table" the masters are read into.
      *
          01  W-STORE-TABLE.
              05  W-STORE-COUNT          PIC 9(05)     COMP.
              05  FILLER                  PIC X(01).
              05  W-STORE-ENTRY OCCURS 500 TIMES
                                 INDEXED BY W-STORE-IDX.
                  10  W-STORE-ID-T           PIC 9(05).
                  10  W-STORE-NAME-T         PIC X(30).
