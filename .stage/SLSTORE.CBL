      *
      *    SLSTORE.CBL
      *
      *    FILE-CONTROL entry for the STORE-MASTER file.
      *    COPY'd into the FILE-CONTROL paragraph of every program
      *    that opens the store master.
      *
          SELECT STORE-FILE ASSIGN TO STORE-MASTER
                 ORGANIZATION IS SEQUENTIAL
                 ACCESS MODE IS SEQUENTIAL.
