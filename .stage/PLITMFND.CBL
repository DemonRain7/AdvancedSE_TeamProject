      *
      *    PLITMFND.CBL
      *
      *    Shared paragraph: locate an item in W-ITEM-TABLE by
      *    W-FIND-ITEM-ID.  COPY'd into the PROCEDURE DIVISION of
      *    every program that resolves a cart item id, a coupon's
      *    target-item id, or an item-maintenance referential check.
      *
      *    On entry .......: W-FIND-ITEM-ID, W-ITEM-TABLE loaded.
      *    On exit ........: W-FOUND-ITEM-FLAG "Y"/"N", and when
      *                      found W-FOUND-ITEM-NAME/PRICE/STORE-ID/
      *                      CATEGORY.
      *
       8200-FIND-ITEM-BY-ID.

           MOVE "N" TO W-FOUND-ITEM-FLAG.
           MOVE SPACES TO W-FOUND-ITEM-NAME.
           MOVE ZEROS TO W-FOUND-ITEM-PRICE
                         W-FOUND-ITEM-STORE-ID.
           MOVE SPACES TO W-FOUND-ITEM-CATEGORY.
           SET W-ITEM-IDX TO 1.

       8200-FIND-ITEM-LOOP.

           IF W-ITEM-IDX > W-ITEM-COUNT
               GO TO 8200-EXIT.

           IF W-ITEM-ID-T (W-ITEM-IDX) = W-FIND-ITEM-ID
               MOVE "Y"                          TO W-FOUND-ITEM-FLAG
               MOVE W-ITEM-NAME-T (W-ITEM-IDX) TO W-FOUND-ITEM-NAME
               MOVE W-ITEM-PRICE-T (W-ITEM-IDX)
                                                  TO W-FOUND-ITEM-PRICE
               MOVE W-ITEM-STORE-ID-T (W-ITEM-IDX)
                                              TO W-FOUND-ITEM-STORE-ID
               MOVE W-ITEM-CATEGORY-T (W-ITEM-IDX)
                                              TO W-FOUND-ITEM-CATEGORY
               GO TO 8200-EXIT.

           SET W-ITEM-IDX UP BY 1.
           GO TO 8200-FIND-ITEM-LOOP.

       8200-EXIT.
           EXIT.
