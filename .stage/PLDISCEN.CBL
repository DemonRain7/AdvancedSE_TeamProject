      *
      *    PLDISCEN.CBL
      *
      *    Shared paragraphs: the discount engine.  Given one coupon
      *    (W-DISC-CPN-IDX, an index into W-CPN-TABLE) and a resolved
      *    cart (W-CART), decide whether the coupon applies and, if
      *    so, what it is worth.  COPY'd into the PROCEDURE DIVISION of
      *    every program that has to price a cart against a coupon --
      *    the optimal-coupon selector and the store recommender both
      *    drive off this one copy so the formula is never maintained
      *    in two places.
      *
      *    On entry .......: W-DISC-CPN-IDX, W-CPN-TABLE and W-CART
      *                      loaded.
      *    On exit ........: W-DISC-APPLIC-FLAG "Y"/"N", and when "Y"
      *                      W-DISC-AMOUNT holds the rounded discount.
      *
       8300-EVALUATE-COUPON.

           MOVE "N"   TO W-DISC-APPLIC-FLAG.
           MOVE ZEROS TO W-DISC-AMOUNT
                         W-DISC-SUBTOTAL.

           IF W-CPN-TYPE-ITEM-T (W-DISC-CPN-IDX)
               PERFORM 8310-ITEM-COUPON-TEST THRU 8310-EXIT
               GO TO 8300-EXIT.

           IF W-CPN-TYPE-CATEGORY-T (W-DISC-CPN-IDX)
               PERFORM 8320-CATEGORY-COUPON-TEST THRU 8320-EXIT
               GO TO 8300-EXIT.

           IF W-CPN-TYPE-TOTAL-T (W-DISC-CPN-IDX)
               PERFORM 8330-TOTAL-PRICE-COUPON-TEST THRU 8330-EXIT
               GO TO 8300-EXIT.

           GO TO 8300-EXIT.

       8300-EXIT.
           EXIT.

      *
      *    8310-ITEM-COUPON-TEST -- applicable iff the cart holds an
      *    item whose id matches CPN-TARGET-ITEM and whose store id
      *    matches the coupon's store id.  Subtotal is that item's
      *    price, the first such item in the cart.
      *
       8310-ITEM-COUPON-TEST.

           MOVE "N" TO W-DISC-ITEM-SEEN-FLAG.
           SET W-CART-IDX TO 1.

       8310-ITEM-LOOP.

           IF W-CART-IDX > W-CART-COUNT
               GO TO 8310-TEST-DONE.

           IF NOT W-DISC-ITEM-SEEN
             AND W-CART-ITEM-ID-T (W-CART-IDX) =
                                 W-CPN-TARGET-ITEM-T (W-DISC-CPN-IDX)
             AND W-CART-STORE-ID-T (W-CART-IDX) =
                                   W-CPN-STORE-ID-T (W-DISC-CPN-IDX)
               MOVE "Y" TO W-DISC-ITEM-SEEN-FLAG
               MOVE W-CART-PRICE-T (W-CART-IDX) TO W-DISC-SUBTOTAL.

           SET W-CART-IDX UP BY 1.
           GO TO 8310-ITEM-LOOP.

       8310-TEST-DONE.

           IF W-DISC-ITEM-SEEN
               PERFORM 8340-COMPUTE-DISCOUNT-AMOUNT THRU 8340-EXIT.

       8310-EXIT.
           EXIT.

      *
      *    8320-CATEGORY-COUPON-TEST -- applicable iff at least one
      *    cart item carries the coupon's store id and a category
      *    equal, case-insensitive, to CPN-CATEGORY.  Subtotal is the
      *    sum of the prices of ALL such items.
      *
       8320-CATEGORY-COUPON-TEST.

           MOVE "N" TO W-DISC-ITEM-SEEN-FLAG.
           SET W-CART-IDX TO 1.

       8320-CATEGORY-LOOP.

           IF W-CART-IDX > W-CART-COUNT
               GO TO 8320-TEST-DONE.

           IF W-CART-STORE-ID-T (W-CART-IDX) =
                                   W-CPN-STORE-ID-T (W-DISC-CPN-IDX)
             AND W-CART-CATEGORY-UC-T (W-CART-IDX) =
                                 W-CPN-CATEGORY-UC-T (W-DISC-CPN-IDX)
               MOVE "Y" TO W-DISC-ITEM-SEEN-FLAG
               ADD W-CART-PRICE-T (W-CART-IDX) TO W-DISC-SUBTOTAL.

           SET W-CART-IDX UP BY 1.
           GO TO 8320-CATEGORY-LOOP.

       8320-TEST-DONE.

           IF W-DISC-ITEM-SEEN
               PERFORM 8340-COMPUTE-DISCOUNT-AMOUNT THRU 8340-EXIT.

       8320-EXIT.
           EXIT.

      *
      *    8330-TOTAL-PRICE-COUPON-TEST -- let T be the sum of the
      *    prices of every cart item carrying the coupon's store id.
      *    Applicable iff T is at least CPN-MIN-PURCHASE.  Subtotal
      *    is T itself.
      *
       8330-TOTAL-PRICE-COUPON-TEST.

           SET W-CART-IDX TO 1.

       8330-TOTAL-LOOP.

           IF W-CART-IDX > W-CART-COUNT
               GO TO 8330-TEST-DONE.

           IF W-CART-STORE-ID-T (W-CART-IDX) =
                                   W-CPN-STORE-ID-T (W-DISC-CPN-IDX)
               ADD W-CART-PRICE-T (W-CART-IDX) TO W-DISC-SUBTOTAL.

           SET W-CART-IDX UP BY 1.
           GO TO 8330-TOTAL-LOOP.

       8330-TEST-DONE.

           IF W-DISC-SUBTOTAL NOT LESS THAN
                              W-CPN-MIN-PURCHASE-T (W-DISC-CPN-IDX)
               PERFORM 8340-COMPUTE-DISCOUNT-AMOUNT THRU 8340-EXIT.

       8330-EXIT.
           EXIT.

      *
      *    8340-COMPUTE-DISCOUNT-AMOUNT -- common formula off of
      *    W-DISC-SUBTOTAL.  Percentage coupon: subtotal times the
      *    discount value over 100.  Fixed-amount coupon: the discount
      *    value, never more than the subtotal it applies to.  Rounds
      *    half-up to the penny per the shop's money-rounding standard.
      *
       8340-COMPUTE-DISCOUNT-AMOUNT.

           MOVE "Y" TO W-DISC-APPLIC-FLAG.

           IF W-CPN-PCT-PERCENT-T (W-DISC-CPN-IDX)
               COMPUTE W-DISC-WORK-1 ROUNDED =
                       W-DISC-SUBTOTAL *
                       W-CPN-DISC-VALUE-T (W-DISC-CPN-IDX) / 100
               MOVE W-DISC-WORK-1 TO W-DISC-AMOUNT
           ELSE
               IF W-CPN-DISC-VALUE-T (W-DISC-CPN-IDX) >
                                                     W-DISC-SUBTOTAL
                   MOVE W-DISC-SUBTOTAL TO W-DISC-AMOUNT
               ELSE
                   MOVE W-CPN-DISC-VALUE-T (W-DISC-CPN-IDX)
                                                    TO W-DISC-AMOUNT.

       8340-EXIT.
           EXIT.
