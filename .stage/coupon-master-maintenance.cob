      *
      *===========================================================*
      *
       IDENTIFICATION DIVISION.
      *
       PROGRAM-ID.     COUPON-MASTER-MAINTENANCE.
       AUTHOR.         R HALVORSEN.
       INSTALLATION.   MERIDIAN RETAIL SYSTEMS - DATA PROCESSING.
       DATE-WRITTEN.   05/09/1988.
       DATE-COMPILED.
       SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
      *
      *===========================================================*
      *  C H A N G E   L O G                                      *
      *===========================================================*
      *  DATE     BY   TICKET    DESCRIPTION                      *
      *---------  ---  --------  --------------------------------*
      *  05/09/88  RH  DPR-0097  ORIGINAL PROGRAM.  BATCH UPDATE  *
      *                          OF COUPON-MASTER FROM ADD/DELETE *
      *                          TRANSACTIONS, TABLE-DRIVEN, LIKE *
      *                          STORE- AND ITEM-MASTER            *
      *                          MAINTENANCE.                      *
      *  09/02/88  RH  DPR-0114  RAISED W-CPN-TABLE FROM 400 TO  *
      *                          1000 ENTRIES.                     *
      *  05/17/90  LKT  DPR-0247 ADD NOW REJECTS A COUPON WHOSE    *
      *                          STORE ID DOES NOT EXIST ON        *
      *                          STORE-MASTER (WAS ACCEPTING       *
      *                          ORPHAN COUPONS).                  *
      *  01/22/91  LKT  DPR-0288 EXCEPTION LISTING NOW SHOWS THE   *
      *                          REJECT REASON TEXT INSTEAD OF A   *
      *                          NUMERIC CODE, TO MATCH THE STORE  *
      *                          AND ITEM LISTINGS.                *
      *  06/10/93  LKT  DPR-0351 ADDED DUPLICATE-COUPON-ID CHECK   *
      *                          ON ADD TRANSACTIONS.              *
      *  03/02/94  LKT  DPR-0378 ADD NOW VALIDATES CPN-TYPE AND    *
      *                          CPN-PCT-FLAG AND THE TYPE-        *
      *                          SPECIFIC VARIANT FIELD BEFORE     *
      *                          POSTING -- PREVIOUSLY A BAD TYPE  *
      *                          CODE WAS SILENTLY POSTED AND      *
      *                          BLEW UP THE DISCOUNT ENGINE AT    *
      *                          REPORT TIME INSTEAD.              *
      *  11/03/94  DWC  DPR-0402 DELETE NOW SHIFTS THE TABLE UP    *
      *                          INSTEAD OF BLANKING IN PLACE.     *
      *  08/19/98  DWC  Y2K-014  YEAR 2000 REVIEW: NO DATE FIELDS  *
      *                          IN THIS PROGRAM'S RECORDS.  NO    *
      *                          CHANGE REQUIRED.  SIGNED OFF.     *
      *  02/07/01  MJP  DPR-0477 TOTALS LINE COUNTERS WIDENED TO   *
      *                          MATCH THE STORE AND ITEM          *
      *                          MAINTENANCE PROGRAMS.             *
      *  04/29/03  MJP  DPR-0530 ITEM-TYPE ADD NOW VALIDATES THE   *
      *                          TARGET ITEM ID AGAINST ITEM-      *
      *                          MASTER INSTEAD OF ACCEPTING ANY   *
      *                          NUMBER -- MATCHES THE REFERENTIAL *
      *                          CHECKS ITEM-MASTER MAINTENANCE    *
      *                          ALREADY DOES AGAINST STORE-MASTER.*
      *===========================================================*
      *
       ENVIRONMENT DIVISION.
      *
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.  IBM-4341.
       OBJECT-COMPUTER.  IBM-4341.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      *
           COPY "SLSTORE.CBL".
           COPY "SLITEM.CBL".
           COPY "SLCPN.CBL".
      *
           SELECT CPN-TRAN-FILE ASSIGN TO CPN-MAINT-TRANS
                  ORGANIZATION IS SEQUENTIAL
                  ACCESS MODE IS SEQUENTIAL.
      *
           SELECT CPN-LIST-FILE ASSIGN TO CPN-MAINT-LIST
                  ORGANIZATION IS SEQUENTIAL
                  ACCESS MODE IS SEQUENTIAL.
      *
       DATA DIVISION.
       FILE SECTION.
      *
           COPY "FDSTORE.CBL".
           COPY "FDITEM.CBL".
           COPY "FDCPN.CBL".
      *
           FD  CPN-TRAN-FILE
               LABEL RECORDS ARE STANDARD
               RECORD CONTAINS 45 CHARACTERS.
      *
           01  CPN-TRAN-RECORD.
               05  CTR-TRAN-CODE           PIC X(01).
                   88  CTR-TRAN-ADD            VALUE "A".
                   88  CTR-TRAN-DELETE         VALUE "D".
               05  CTR-CPN-ID              PIC 9(05).
               05  CTR-STORE-ID            PIC 9(05).
               05  CTR-TYPE                PIC X(01).
                   88  CTR-TYPE-ITEM           VALUE "I".
                   88  CTR-TYPE-CATEGORY       VALUE "C".
                   88  CTR-TYPE-TOTAL-PRICE    VALUE "T".
               05  CTR-DISC-VALUE          PIC 9(03)V99.
               05  CTR-PCT-FLAG            PIC X(01).
                   88  CTR-PCT-FLAG-PERCENT    VALUE "Y".
                   88  CTR-PCT-FLAG-FIXED      VALUE "N".
               05  CTR-VARIANT-DATA.
                   10  CTR-TARGET-ITEM     PIC 9(05).
                   10  FILLER              PIC X(15).
               05  CTR-VARIANT-BY-CATEGORY REDEFINES
                                          CTR-VARIANT-DATA.
                   10  CTR-CATEGORY        PIC X(20).
               05  CTR-VARIANT-BY-MIN-PUR  REDEFINES
                                          CTR-VARIANT-DATA.
                   10  CTR-MIN-PURCHASE    PIC 9(05)V99.
                   10  FILLER              PIC X(13).
      *
           FD  CPN-LIST-FILE
               LABEL RECORDS ARE OMITTED
               RECORD CONTAINS 80 CHARACTERS.
      *
           01  CPN-LIST-RECORD              PIC X(80).
      *
           01  CPN-LIST-TITLE REDEFINES CPN-LIST-RECORD.
               05  FILLER                  PIC X(20)  VALUE SPACES.
               05  CLT-TITLE               PIC X(40)  VALUE
                       "COUPON-MASTER MAINTENANCE - EXCEPTIONS".
               05  FILLER                  PIC X(20)  VALUE SPACES.
      *
           01  CPN-LIST-DETAIL REDEFINES CPN-LIST-RECORD.
               05  FILLER                  PIC X(02)  VALUE SPACES.
               05  CLD-TRAN-CODE           PIC X(01).
               05  FILLER                  PIC X(02)  VALUE SPACES.
               05  CLD-CPN-ID              PIC ZZZZ9.
               05  FILLER                  PIC X(02)  VALUE SPACES.
               05  CLD-STORE-ID            PIC ZZZZ9.
               05  FILLER                  PIC X(02)  VALUE SPACES.
               05  CLD-REASON              PIC X(45).
      *
           01  CPN-LIST-TOTAL-LINE REDEFINES CPN-LIST-RECORD.
               05  FILLER                  PIC X(02)  VALUE SPACES.
               05  CLC-ADD-LABEL           PIC X(20)  VALUE
                       "COUPONS ADDED.....:".
               05  CLC-ADD-COUNT           PIC ZZZ9.                    DPR-0477
               05  FILLER                  PIC X(03)  VALUE SPACES.
               05  CLC-REJ-LABEL           PIC X(20)  VALUE
                       "COUPONS REJECTED..:".
               05  CLC-REJ-COUNT           PIC ZZZ9.                    DPR-0477
               05  FILLER                  PIC X(27)  VALUE SPACES.
      *
       WORKING-STORAGE SECTION.
      *
           COPY "WSSTOTB1.CBL".
           COPY "WSITMTB1.CBL".
           COPY "WSCPNTB1.CBL".
           COPY "WSPLIB01.CBL".
      *
           01  W-SWITCHES.
               05  W-TRAN-EOF-FLAG        PIC X(01)     VALUE "N".
                   88  W-TRAN-EOF             VALUE "Y".
               05  FILLER                  PIC X(01)     VALUE SPACES.
      *
           01  W-COUNTERS.
               05  W-ADD-COUNT        PIC 9(04) COMP VALUE ZERO.
               05  W-REJ-COUNT        PIC 9(04) COMP VALUE ZERO.
               05  W-SHIFT-IDX        PIC 9(05) COMP VALUE ZERO.
               05  FILLER              PIC X(01)      VALUE SPACES.
      *
           77  W-FOUND-CPN-FLAG           PIC X(01)     VALUE "N".
               88  W-CPN-FOUND                VALUE "Y".
      *
           77  W-REASON-TEXT              PIC X(45).
      *
      *===========================================================*
      *
       PROCEDURE DIVISION.
      *
       0100-MAIN-CONTROL.
      *
           PERFORM 1000-LOAD-STORE-TABLE THRU 1000-EXIT.
           PERFORM 1100-LOAD-ITEM-TABLE  THRU 1100-EXIT.
           PERFORM 1200-LOAD-CPN-TABLE   THRU 1200-EXIT.
      *
           OPEN INPUT  CPN-TRAN-FILE
                OUTPUT CPN-LIST-FILE.
      *
           MOVE SPACES TO CPN-LIST-RECORD.
           MOVE "COUPON-MASTER MAINTENANCE - EXCEPTIONS" TO CLT-TITLE.
           WRITE CPN-LIST-RECORD.
      *
           PERFORM 2000-READ-TRAN THRU 2000-EXIT.
           PERFORM 2100-PROCESS-TRAN THRU 2100-EXIT
                   UNTIL W-TRAN-EOF.
      *
           MOVE SPACES TO CPN-LIST-RECORD.
           MOVE "COUPONS ADDED.....:" TO CLC-ADD-LABEL.
           MOVE W-ADD-COUNT TO CLC-ADD-COUNT.
           MOVE "COUPONS REJECTED..:" TO CLC-REJ-LABEL.
           MOVE W-REJ-COUNT TO CLC-REJ-COUNT.
           WRITE CPN-LIST-RECORD.
      *
           CLOSE CPN-TRAN-FILE
                 CPN-LIST-FILE.
      *
           PERFORM 8000-REWRITE-CPN-MASTER THRU 8000-EXIT.
      *
           STOP RUN.
      *
      *---------------------------------------------------------------*
      *    1000-LOAD-STORE-TABLE -- store master loaded read-only,
      *    solely to prove a coupon's store id exists.
      *---------------------------------------------------------------*
       1000-LOAD-STORE-TABLE.
      *
           MOVE ZERO TO W-STORE-COUNT.
           OPEN INPUT STORE-FILE.
      *
       1000-LOAD-LOOP.
      *
           READ STORE-FILE
               AT END
                   GO TO 1000-LOAD-DONE.
      *
           SET W-STORE-IDX TO W-STORE-COUNT.
           SET W-STORE-IDX UP BY 1.
           MOVE STORE-ID   TO W-STORE-ID-T   (W-STORE-IDX).
           MOVE STORE-NAME TO W-STORE-NAME-T (W-STORE-IDX).
           SET W-STORE-COUNT TO W-STORE-IDX.
           GO TO 1000-LOAD-LOOP.
      *
       1000-LOAD-DONE.
      *
           CLOSE STORE-FILE.
      *
       1000-EXIT.
           EXIT.
      *
      *---------------------------------------------------------------*
      *    1100-LOAD-ITEM-TABLE -- item master loaded read-only,
      *    solely to prove an item-type coupon's target item exists.
      *---------------------------------------------------------------*
       1100-LOAD-ITEM-TABLE.
      *
           MOVE ZERO TO W-ITEM-COUNT.
           OPEN INPUT ITEM-FILE.
      *
       1100-LOAD-LOOP.
      *
           READ ITEM-FILE
               AT END
                   GO TO 1100-LOAD-DONE.
      *
           SET W-ITEM-IDX TO W-ITEM-COUNT.
           SET W-ITEM-IDX UP BY 1.
           MOVE ITEM-ID          TO W-ITEM-ID-T          (W-ITEM-IDX).
           MOVE ITEM-NAME        TO W-ITEM-NAME-T        (W-ITEM-IDX).
           MOVE ITEM-PRICE       TO W-ITEM-PRICE-T       (W-ITEM-IDX).
           MOVE ITEM-STORE-ID    TO W-ITEM-STORE-ID-T    (W-ITEM-IDX).
           MOVE ITEM-CATEGORY    TO W-ITEM-CATEGORY-T    (W-ITEM-IDX).
           SET W-ITEM-COUNT TO W-ITEM-IDX.
           GO TO 1100-LOAD-LOOP.
      *
       1100-LOAD-DONE.
      *
           CLOSE ITEM-FILE.
      *
       1100-EXIT.
           EXIT.
      *
      *---------------------------------------------------------------*
      *    1200-LOAD-CPN-TABLE -- read the current COUPON-MASTER into
      *    W-CPN-TABLE so add transactions can be checked for
      *    duplicate ids, and the category variant folded to upper
      *    case for the discount engine's case-insensitive test.
      *---------------------------------------------------------------*
       1200-LOAD-CPN-TABLE.
      *
           MOVE ZERO TO W-CPN-COUNT.
           OPEN INPUT CPN-FILE.
      *
       1200-LOAD-LOOP.
      *
           READ CPN-FILE
               AT END
                   GO TO 1200-LOAD-DONE.
      *
           SET W-CPN-IDX TO W-CPN-COUNT.
           SET W-CPN-IDX UP BY 1.
           MOVE CPN-ID           TO W-CPN-ID-T          (W-CPN-IDX).
           MOVE CPN-STORE-ID     TO W-CPN-STORE-ID-T    (W-CPN-IDX).
           MOVE CPN-TYPE         TO W-CPN-TYPE-T        (W-CPN-IDX).
           MOVE CPN-DISC-VALUE   TO W-CPN-DISC-VALUE-T  (W-CPN-IDX).
           MOVE CPN-PCT-FLAG     TO W-CPN-PCT-FLAG-T    (W-CPN-IDX).
           MOVE CPN-VARIANT-DATA TO W-CPN-VARIANT-T     (W-CPN-IDX).
           MOVE SPACES           TO W-CPN-CATEGORY-UC-T (W-CPN-IDX).
           IF W-CPN-TYPE-CATEGORY-T (W-CPN-IDX)
               MOVE CPN-CATEGORY TO W-CPN-CATEGORY-UC-T (W-CPN-IDX)
               INSPECT W-CPN-CATEGORY-UC-T (W-CPN-IDX)
                            CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
           SET W-CPN-COUNT TO W-CPN-IDX.
           GO TO 1200-LOAD-LOOP.
      *
       1200-LOAD-DONE.
      *
           CLOSE CPN-FILE.
      *
       1200-EXIT.
           EXIT.
      *
      *---------------------------------------------------------------*
      *    2000-READ-TRAN -- get the next CPN-MAINT-TRANS record.
      *---------------------------------------------------------------*
       2000-READ-TRAN.
      *
           READ CPN-TRAN-FILE
               AT END
                   MOVE "Y" TO W-TRAN-EOF-FLAG.
      *
       2000-EXIT.
           EXIT.
      *
      *---------------------------------------------------------------*
      *    2100-PROCESS-TRAN.
      *---------------------------------------------------------------*
       2100-PROCESS-TRAN.
      *
           MOVE SPACES TO W-REASON-TEXT.
           PERFORM 2150-FIND-CPN-BY-ID THRU 2150-EXIT.
      *
           IF CTR-TRAN-ADD
               PERFORM 2200-ADD-CPN THRU 2200-EXIT
           ELSE
               IF CTR-TRAN-DELETE
                   PERFORM 2300-DELETE-CPN THRU 2300-EXIT
               ELSE
                   MOVE "INVALID TRANSACTION CODE" TO W-REASON-TEXT.
      *
           IF W-REASON-TEXT NOT = SPACES
               ADD 1 TO W-REJ-COUNT
               MOVE SPACES        TO CPN-LIST-RECORD
               MOVE CTR-TRAN-CODE TO CLD-TRAN-CODE
               MOVE CTR-CPN-ID    TO CLD-CPN-ID
               MOVE CTR-STORE-ID  TO CLD-STORE-ID
               MOVE W-REASON-TEXT TO CLD-REASON
               WRITE CPN-LIST-RECORD.
      *
           PERFORM 2000-READ-TRAN THRU 2000-EXIT.
      *
       2100-EXIT.
           EXIT.
      *
      *---------------------------------------------------------------*
      *    2150-FIND-CPN-BY-ID -- CTR-CPN-ID against W-CPN-TABLE.
      *    Kept local rather than a PL....CBL member since no other
      *    program in the system ever has to look up a coupon by id.
      *---------------------------------------------------------------*
       2150-FIND-CPN-BY-ID.
      *
           MOVE "N" TO W-FOUND-CPN-FLAG.
           SET W-CPN-IDX TO 1.
      *
       2150-FIND-LOOP.
      *
           IF W-CPN-IDX > W-CPN-COUNT
               GO TO 2150-EXIT.
      *
           IF W-CPN-ID-T (W-CPN-IDX) = CTR-CPN-ID
               MOVE "Y" TO W-FOUND-CPN-FLAG
               GO TO 2150-EXIT.
      *
           SET W-CPN-IDX UP BY 1.
           GO TO 2150-FIND-LOOP.
      *
       2150-EXIT.
           EXIT.
      *
      *---------------------------------------------------------------*
      *    2200-ADD-CPN -- reject if duplicate id, store id unknown,
      *    discount value negative (the picture is unsigned so this
      *    is really "not numeric" protection), a percentage flag
      *    other than Y/N, a type code other than I/C/T, a percentage
      *    coupon over 100, or a bad type-specific variant field.
      *---------------------------------------------------------------*
       2200-ADD-CPN.
      *
           IF W-CPN-FOUND
               MOVE "DUPLICATE COUPON ID" TO W-REASON-TEXT             DPR-0351
               GO TO 2200-EXIT.
      *
           MOVE CTR-STORE-ID TO W-FIND-STORE-ID.
           PERFORM 8100-FIND-STORE-BY-ID THRU 8100-EXIT.
           IF NOT W-STORE-FOUND
               MOVE "STORE ID NOT FOUND" TO W-REASON-TEXT              DPR-0247
               GO TO 2200-EXIT.
      *
           IF NOT CTR-PCT-FLAG-PERCENT AND NOT CTR-PCT-FLAG-FIXED
               MOVE "PERCENT FLAG NOT Y OR N" TO W-REASON-TEXT
               GO TO 2200-EXIT.
      *
           IF CTR-PCT-FLAG-PERCENT AND CTR-DISC-VALUE > 100
               MOVE "PERCENT DISCOUNT OVER 100" TO W-REASON-TEXT
               GO TO 2200-EXIT.
      *
           IF NOT CTR-TYPE-ITEM AND NOT CTR-TYPE-CATEGORY
                                 AND NOT CTR-TYPE-TOTAL-PRICE
               MOVE "INVALID COUPON TYPE" TO W-REASON-TEXT             DPR-0378
               GO TO 2200-EXIT.
      *
           IF CTR-TYPE-ITEM
               MOVE CTR-TARGET-ITEM TO W-FIND-ITEM-ID
               PERFORM 8200-FIND-ITEM-BY-ID THRU 8200-EXIT.
           IF CTR-TYPE-ITEM AND NOT W-ITEM-FOUND
               MOVE "TARGET ITEM ID NOT FOUND" TO W-REASON-TEXT        DPR-0530
               GO TO 2200-EXIT.
      *
           IF CTR-TYPE-CATEGORY AND CTR-CATEGORY = SPACES
               MOVE "CATEGORY IS BLANK" TO W-REASON-TEXT
               GO TO 2200-EXIT.
      *
           IF CTR-TYPE-TOTAL-PRICE AND CTR-MIN-PURCHASE < ZERO
               MOVE "MINIMUM PURCHASE NEGATIVE" TO W-REASON-TEXT
               GO TO 2200-EXIT.
      *
           IF W-CPN-COUNT NOT < 1000
               MOVE "COUPON TABLE FULL" TO W-REASON-TEXT
               GO TO 2200-EXIT.
      *
           SET W-CPN-IDX TO W-CPN-COUNT.
           SET W-CPN-IDX UP BY 1.
           MOVE CTR-CPN-ID       TO W-CPN-ID-T          (W-CPN-IDX).
           MOVE CTR-STORE-ID     TO W-CPN-STORE-ID-T    (W-CPN-IDX).
           MOVE CTR-TYPE         TO W-CPN-TYPE-T        (W-CPN-IDX).
           MOVE CTR-DISC-VALUE   TO W-CPN-DISC-VALUE-T  (W-CPN-IDX).
           MOVE CTR-PCT-FLAG     TO W-CPN-PCT-FLAG-T    (W-CPN-IDX).
           MOVE CTR-VARIANT-DATA TO W-CPN-VARIANT-T     (W-CPN-IDX).
           MOVE SPACES           TO W-CPN-CATEGORY-UC-T (W-CPN-IDX).
           IF CTR-TYPE-CATEGORY
               MOVE CTR-CATEGORY TO W-CPN-CATEGORY-UC-T (W-CPN-IDX)
               INSPECT W-CPN-CATEGORY-UC-T (W-CPN-IDX)
                            CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
           SET W-CPN-COUNT TO W-CPN-IDX.
           ADD 1 TO W-ADD-COUNT.
      *
       2200-EXIT.
           EXIT.
      *
      *---------------------------------------------------------------*
      *    2300-DELETE-CPN.
      *---------------------------------------------------------------*
       2300-DELETE-CPN.
      *
           IF NOT W-CPN-FOUND
               MOVE "COUPON ID NOT FOUND" TO W-REASON-TEXT
               GO TO 2300-EXIT.
      *
           SET W-SHIFT-IDX TO W-CPN-IDX.                              DPR-0402
      *
       2300-SHIFT-LOOP.
      *
           IF W-SHIFT-IDX NOT < W-CPN-COUNT
               GO TO 2300-SHIFT-DONE.
      *
           SET W-CPN-IDX TO W-SHIFT-IDX.
           SET W-CPN-IDX UP BY 1.
           MOVE W-CPN-ID-T          (W-CPN-IDX) TO
               W-CPN-ID-T          (W-SHIFT-IDX).
           MOVE W-CPN-STORE-ID-T    (W-CPN-IDX) TO
               W-CPN-STORE-ID-T    (W-SHIFT-IDX).
           MOVE W-CPN-TYPE-T        (W-CPN-IDX) TO
               W-CPN-TYPE-T        (W-SHIFT-IDX).
           MOVE W-CPN-DISC-VALUE-T  (W-CPN-IDX) TO
               W-CPN-DISC-VALUE-T  (W-SHIFT-IDX).
           MOVE W-CPN-PCT-FLAG-T    (W-CPN-IDX) TO
               W-CPN-PCT-FLAG-T    (W-SHIFT-IDX).
           MOVE W-CPN-VARIANT-T     (W-CPN-IDX) TO
               W-CPN-VARIANT-T     (W-SHIFT-IDX).
           MOVE W-CPN-CATEGORY-UC-T (W-CPN-IDX) TO
               W-CPN-CATEGORY-UC-T (W-SHIFT-IDX).
           SET W-SHIFT-IDX UP BY 1.
           GO TO 2300-SHIFT-LOOP.
      *
       2300-SHIFT-DONE.
      *
           SUBTRACT 1 FROM W-CPN-COUNT.
      *
       2300-EXIT.
           EXIT.
      *
      *---------------------------------------------------------------*
      *    8000-REWRITE-CPN-MASTER.
      *---------------------------------------------------------------*
       8000-REWRITE-CPN-MASTER.
      *
           OPEN OUTPUT CPN-FILE.
           SET W-CPN-IDX TO 1.
      *
       8000-WRITE-LOOP.
      *
           IF W-CPN-IDX > W-CPN-COUNT
               GO TO 8000-WRITE-DONE.
      *
           MOVE SPACES                          TO COUPON-MASTER-RECORD.
           MOVE W-CPN-ID-T         (W-CPN-IDX) TO CPN-ID.
           MOVE W-CPN-STORE-ID-T   (W-CPN-IDX) TO CPN-STORE-ID.
           MOVE W-CPN-TYPE-T       (W-CPN-IDX) TO CPN-TYPE.
           MOVE W-CPN-DISC-VALUE-T (W-CPN-IDX) TO CPN-DISC-VALUE.
           MOVE W-CPN-PCT-FLAG-T   (W-CPN-IDX) TO CPN-PCT-FLAG.
           MOVE W-CPN-VARIANT-T    (W-CPN-IDX) TO CPN-VARIANT-DATA.
           WRITE COUPON-MASTER-RECORD.
           SET W-CPN-IDX UP BY 1.
           GO TO 8000-WRITE-LOOP.
      *
       8000-WRITE-DONE.
      *
           CLOSE CPN-FILE.
      *
       8000-EXIT.
           EXIT.
      *
           COPY "PLSTOFND.CBL".
           COPY "PLITMFND.CBL".
      *
