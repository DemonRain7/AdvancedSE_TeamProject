      *
      *    WSITMTB1.CBL
      *
      *    In-memory ITEM table.  Loaded once from ITEM-MASTER and
      *    searched by subscript for the life of the run.  The -UC-
      *    fields carry an upper-cased copy of the name/category,
      *    folded once at load time with INSPECT ... CONVERTING, so
      *    every keyword/category compare downstream is a straight
      *    equality test instead of a re-fold on every hit.
      *
          01  W-ITEM-TABLE.
              05  W-ITEM-COUNT           PIC 9(05)     COMP.
              05  FILLER                  PIC X(01).
              05  W-ITEM-ENTRY OCCURS 2000 TIMES
                                INDEXED BY W-ITEM-IDX.
                  10  W-ITEM-ID-T            PIC 9(05).
                  10  W-ITEM-NAME-T          PIC X(30).
                  10  W-ITEM-PRICE-T         PIC 9(05)V99.
                  10  W-ITEM-STORE-ID-T      PIC 9(05).
                  10  W-ITEM-CATEGORY-T      PIC X(20).
                  10  W-ITEM-NAME-UC-T       PIC X(30).
                  10  W-ITEM-CATEGORY-UC-T   PIC X(20).
