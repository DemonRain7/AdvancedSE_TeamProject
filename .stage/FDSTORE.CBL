      *
      *    FDSTORE.CBL
      *
      *    Record layout for the STORE-MASTER file, ascending
      *    STORE-ID.  35 bytes -- STORE-ID and STORE-NAME account for
      *    the whole record, so unlike FDCPN.CBL there is no slack
      *    left over for a trailing FILLER pad.  This is the same
      *    situation as FDITEM.CBL and the SEARCH-REQUEST-RECORD in
      *    the cart/search report -- the feed that built these three
      *    files was laid out with every byte already spoken for, so
      *    there was never a growth pad to reserve the way there was
      *    on COUPON-MASTER.
      *
          FD  STORE-FILE
              LABEL RECORDS ARE STANDARD
              RECORD CONTAINS 35 CHARACTERS.

          01  STORE-MASTER-RECORD.
              05  STORE-ID                PIC 9(05).
              05  STORE-NAME              PIC X(30).
                  88  STORE-NAME-BLANK        VALUE SPACES.
