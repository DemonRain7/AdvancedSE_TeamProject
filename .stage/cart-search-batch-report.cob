      *
      *===========================================================*
      *
       IDENTIFICATION DIVISION.
      *
       PROGRAM-ID.     CART-SEARCH-BATCH-REPORT.
       AUTHOR.         R HALVORSEN.
       INSTALLATION.   MERIDIAN RETAIL SYSTEMS - DATA PROCESSING.
       DATE-WRITTEN.   06/21/1988.
       DATE-COMPILED.
       SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
      *
      *===========================================================*
      *  C H A N G E   L O G                                      *
      *===========================================================*
      *  DATE     BY   TICKET    DESCRIPTION                      *
      *---------  ---  --------  --------------------------------*
      *  06/21/88  RH  DPR-0101  ORIGINAL PROGRAM.  EVALUATES CART *
      *                          REQUESTS (OPTIMAL COUPON, SUGGEST *
      *                          ITEMS) AND STORE-SEARCH REQUESTS  *
      *                          AGAINST THE THREE MASTERS AND     *
      *                          WRITES THE COMBINED RESULTS       *
      *                          REPORT.                           *
      *  10/14/88  RH  DPR-0119  STORE RECOMMENDATION SECTION      *
      *                          SORTED BY FINAL PRICE USING A     *
      *                          SORT WORK FILE, LIKE THE          *
      *                          DEDUCTIBLES REPORT DOES FOR PAID  *
      *                          DATE.                              *
      *  02/03/90  LKT  DPR-0201 SUGGEST-ITEMS NOW SORTS THE       *
      *                          STORE'S ITEM LIST BY PRICE VIA A  *
      *                          SECOND SORT WORK FILE INSTEAD OF  *
      *                          A TABLE SEARCH -- MATCHING THE    *
      *                          RECOMMENDATION SECTION'S IDIOM.   *
      *  07/09/92  LKT  DPR-0299 KEYWORD SEARCH NOW MATCHES ANY    *
      *                          POSITION IN THE ITEM NAME, NOT    *
      *                          JUST THE FRONT OF IT.             *
      *  11/03/94  DWC  DPR-0402 CART REQUESTS WITH AN UNKNOWN      *
      *                          ITEM ID NOW PRINT A REJECT LINE   *
      *                          INSTEAD OF ABENDING ON THE ITEM   *
      *                          TABLE SEARCH.                     *
      *  08/19/98  DWC  Y2K-014  YEAR 2000 REVIEW: NO DATE FIELDS  *
      *                          IN THIS PROGRAM'S RECORDS.  NO    *
      *                          CHANGE REQUIRED.  SIGNED OFF.     *
      *  02/07/01  MJP  DPR-0477 CONTROL TOTAL COUNTERS WIDENED TO *
      *                          MATCH THE THREE MAINTENANCE       *
      *                          PROGRAMS.                          *
      *  04/29/03  MJP  DPR-0530 CATEGORY AND KEYWORD SEARCH BOTH  *
      *                          FOLD TO UPPER CASE ONCE AT LOAD   *
      *                          TIME NOW INSTEAD OF PER COMPARE.  *
      *  09/18/04  MJP  DPR-0561 OPTIMAL-COUPON REQUEST NOW REJECTS*
      *                          A CART WITH ZERO ITEMS AT         *
      *                          VALIDATION INSTEAD OF LETTING IT  *
      *                          FALL THROUGH TO "NO APPLICABLE    *
      *                          COUPON" -- AUDIT COULD NOT TELL   *
      *                          A REAL EMPTY CART FROM A CART OF  *
      *                          ITEMS WITH NO COUPON MATCH.       *
      *===========================================================*
      *
       ENVIRONMENT DIVISION.
      *
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.  IBM-4341.
       OBJECT-COMPUTER.  IBM-4341.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      *
           COPY "SLSTORE.CBL".
           COPY "SLITEM.CBL".
           COPY "SLCPN.CBL".
      *
           SELECT CART-REQ-FILE ASSIGN TO CART-REQUESTS
                  ORGANIZATION IS SEQUENTIAL
                  ACCESS MODE IS SEQUENTIAL.
      *
           SELECT SRCH-REQ-FILE ASSIGN TO SEARCH-REQUESTS
                  ORGANIZATION IS SEQUENTIAL
                  ACCESS MODE IS SEQUENTIAL.
      *
           SELECT RESULTS-FILE ASSIGN TO RESULTS-REPORT
                  ORGANIZATION IS SEQUENTIAL
                  ACCESS MODE IS SEQUENTIAL.
      *
           SELECT ITM-WORK-FILE ASSIGN TO ITEM-SORT-IN
                  ORGANIZATION IS SEQUENTIAL.
      *
           SELECT ITM-SORTED-FILE ASSIGN TO ITEM-SORT-OUT
                  ORGANIZATION IS SEQUENTIAL.
      *
           SELECT SORT-ITEM-FILE ASSIGN TO SORTWK01.
      *
           SELECT REC-WORK-FILE ASSIGN TO REC-SORT-IN
                  ORGANIZATION IS SEQUENTIAL.
      *
           SELECT REC-SORTED-FILE ASSIGN TO REC-SORT-OUT
                  ORGANIZATION IS SEQUENTIAL.
      *
           SELECT SORT-REC-FILE ASSIGN TO SORTWK02.
      *
       DATA DIVISION.
       FILE SECTION.
      *
           COPY "FDSTORE.CBL".
           COPY "FDITEM.CBL".
           COPY "FDCPN.CBL".
      *
           FD  CART-REQ-FILE
               LABEL RECORDS ARE STANDARD
               RECORD CONTAINS 114 CHARACTERS.
      *
           01  CART-REQUEST-RECORD.
               05  REQ-TYPE                PIC X(01).
                   88  REQ-TYPE-OPTIMAL        VALUE "O".
                   88  REQ-TYPE-SUGGEST        VALUE "S".
               05  REQ-STORE-ID            PIC 9(05).
               05  REQ-COUPON-ID           PIC 9(05).
               05  REQ-ITEM-COUNT          PIC 9(02).
               05  REQ-ITEM-ID  OCCURS 20 TIMES
                                INDEXED BY REQ-ITEM-IDX
                                           PIC 9(05).
               05  FILLER                  PIC X(01).
      *
      *    31 BYTES -- SRCH-MODE AND SRCH-VALUE ACCOUNT FOR THE WHOLE
      *    RECORD, SO THERE IS NO SLACK LEFT OVER FOR A TRAILING
      *    FILLER PAD.
           FD  SRCH-REQ-FILE
               LABEL RECORDS ARE STANDARD
               RECORD CONTAINS 31 CHARACTERS.
      *
           01  SEARCH-REQUEST-RECORD.
               05  SRCH-MODE               PIC X(01).
                   88  SRCH-MODE-KEYWORD       VALUE "K".
                   88  SRCH-MODE-CATEGORY      VALUE "C".
               05  SRCH-VALUE              PIC X(30).
      *
           FD  RESULTS-FILE
               LABEL RECORDS ARE OMITTED
               RECORD CONTAINS 132 CHARACTERS.
      *
           01  PRT-RECORD                   PIC X(132).
      *
           01  PRT-TITLE-LINE REDEFINES PRT-RECORD.
               05  FILLER                  PIC X(46)  VALUE SPACES.
               05  PTT-TITLE               PIC X(40)  VALUE
                       "COUPON MANAGEMENT - RESULTS REPORT".
               05  FILLER                  PIC X(46)  VALUE SPACES.
      *
           01  PRT-SECTION-HEADING-LINE REDEFINES PRT-RECORD.
               05  FILLER                  PIC X(02)  VALUE SPACES.
               05  PSH-HEADING             PIC X(60).
               05  FILLER                  PIC X(70)  VALUE SPACES.
      *
           01  PRT-CART-ECHO-LINE REDEFINES PRT-RECORD.
               05  FILLER                  PIC X(02)  VALUE SPACES.
               05  PCE-LABEL               PIC X(10)  VALUE
                       "STORE ID: ".
               05  PCE-STORE-ID            PIC ZZZZ9.
               05  FILLER                  PIC X(04)  VALUE SPACES.
               05  PCE-ITEM-LABEL          PIC X(11)  VALUE
                       "ITEM IDS:  ".
               05  PCE-ITEMS               PIC X(100).
      *
           01  PRT-CART-RESULT-LINE REDEFINES PRT-RECORD.
               05  FILLER                  PIC X(04)  VALUE SPACES.
               05  PCR-MESSAGE             PIC X(60).
               05  FILLER                  PIC X(68)  VALUE SPACES.
      *
           01  PRT-RECOMMEND-HEADING-LINE REDEFINES PRT-RECORD.
               05  PRH-COL-STORE-ID        PIC X(10).
               05  PRH-COL-STORE-NAME      PIC X(22).
               05  PRH-COL-ITEM-NAME       PIC X(22).
               05  PRH-COL-LIST-PRICE      PIC X(12).
               05  PRH-COL-COUPON-ID       PIC X(10).
               05  PRH-COL-DISCOUNT        PIC X(12).
               05  PRH-COL-FINAL-PRICE     PIC X(12).
               05  FILLER                  PIC X(32).
      *
           01  PRT-RECOMMEND-DETAIL-LINE REDEFINES PRT-RECORD.
               05  FILLER                  PIC X(02)  VALUE SPACES.
               05  PRD-STORE-ID            PIC ZZZZ9.
               05  FILLER                  PIC X(05)  VALUE SPACES.
               05  PRD-STORE-NAME          PIC X(22).
               05  PRD-ITEM-NAME           PIC X(22).
               05  PRD-LIST-PRICE          PIC ZZ,ZZ9.99.
               05  FILLER                  PIC X(03)  VALUE SPACES.
               05  PRD-COUPON-ID           PIC ZZZZ9.
               05  FILLER                  PIC X(03)  VALUE SPACES.
               05  PRD-DISCOUNT            PIC ZZ,ZZ9.99.
               05  FILLER                  PIC X(03)  VALUE SPACES.
               05  PRD-FINAL-PRICE         PIC ZZ,ZZ9.99.
               05  FILLER                  PIC X(11)  VALUE SPACES.
      *
           01  PRT-RECOMMEND-COUNT-LINE REDEFINES PRT-RECORD.
               05  FILLER                  PIC X(02)  VALUE SPACES.
               05  PRC-LABEL               PIC X(24)  VALUE
                       "STORES LISTED..........:".
               05  PRC-COUNT               PIC ZZZ9.
               05  FILLER                  PIC X(102) VALUE SPACES.
      *
           01  PRT-SUGGEST-DETAIL-LINE REDEFINES PRT-RECORD.
               05  FILLER                  PIC X(04)  VALUE SPACES.
               05  PSD-ITEM-ID             PIC ZZZZ9.
               05  FILLER                  PIC X(03)  VALUE SPACES.
               05  PSD-ITEM-NAME           PIC X(30).
               05  FILLER                  PIC X(03)  VALUE SPACES.
               05  PSD-PRICE               PIC ZZ,ZZ9.99.
               05  FILLER                  PIC X(85)  VALUE SPACES.
      *
           01  PRT-SUGGEST-TOTAL-LINE REDEFINES PRT-RECORD.
               05  FILLER                  PIC X(04)  VALUE SPACES.
               05  PST-LABEL               PIC X(24)  VALUE
                       "TOTAL ADDED.............:".
               05  PST-TOTAL               PIC ZZ,ZZ9.99.
               05  FILLER                  PIC X(93)  VALUE SPACES.
      *
           01  PRT-SUGGEST-MESSAGE-LINE REDEFINES PRT-RECORD.
               05  FILLER                  PIC X(04)  VALUE SPACES.
               05  PSM-MESSAGE             PIC X(60).
               05  FILLER                  PIC X(68)  VALUE SPACES.
      *
           01  PRT-CONTROL-TOTALS-LINE REDEFINES PRT-RECORD.
               05  FILLER                  PIC X(02)  VALUE SPACES.
               05  PCT-LABEL               PIC X(30).
               05  PCT-COUNT               PIC ZZ,ZZ9.
               05  PCT-AMOUNT              PIC ZZ,ZZ9.99.
               05  FILLER                  PIC X(89)  VALUE SPACES.
      *
           FD  ITM-WORK-FILE
               LABEL RECORDS ARE STANDARD
               RECORD CONTAINS 47 CHARACTERS.
      *
           01  ITM-WORK-RECORD.
               05  IWK-PRICE               PIC 9(05)V99.
               05  IWK-ITEM-ID             PIC 9(05).
               05  IWK-ITEM-NAME           PIC X(30).
               05  FILLER                  PIC X(05).
      *
           FD  ITM-SORTED-FILE
               LABEL RECORDS ARE STANDARD
               RECORD CONTAINS 47 CHARACTERS.
      *
           01  ITM-SORTED-RECORD.
               05  ISR-PRICE               PIC 9(05)V99.
               05  ISR-ITEM-ID             PIC 9(05).
               05  ISR-ITEM-NAME           PIC X(30).
               05  FILLER                  PIC X(05).
      *
           SD  SORT-ITEM-FILE.
           01  SORT-ITEM-RECORD.
               05  SRT-PRICE               PIC 9(05)V99.
               05  SRT-ITEM-ID             PIC 9(05).
               05  SRT-ITEM-NAME           PIC X(30).
               05  FILLER                  PIC X(05).
      *
           FD  REC-WORK-FILE
               LABEL RECORDS ARE STANDARD
               RECORD CONTAINS 110 CHARACTERS.
      *
           01  REC-WORK-RECORD.
               05  RWK-FINAL-PRICE         PIC 9(05)V99.
               05  RWK-SEQ-NO              PIC 9(04).
               05  RWK-STORE-ID            PIC 9(05).
               05  RWK-STORE-NAME          PIC X(30).
               05  RWK-ITEM-ID             PIC 9(05).
               05  RWK-ITEM-NAME           PIC X(30).
               05  RWK-LIST-PRICE          PIC 9(05)V99.
               05  RWK-COUPON-ID           PIC 9(05).
               05  RWK-DISCOUNT            PIC 9(05)V99.
               05  FILLER                  PIC X(10).
      *
           FD  REC-SORTED-FILE
               LABEL RECORDS ARE STANDARD
               RECORD CONTAINS 110 CHARACTERS.
      *
           01  REC-SORTED-RECORD.
               05  RSR-FINAL-PRICE         PIC 9(05)V99.
               05  RSR-SEQ-NO              PIC 9(04).
               05  RSR-STORE-ID            PIC 9(05).
               05  RSR-STORE-NAME          PIC X(30).
               05  RSR-ITEM-ID             PIC 9(05).
               05  RSR-ITEM-NAME           PIC X(30).
               05  RSR-LIST-PRICE          PIC 9(05)V99.
               05  RSR-COUPON-ID           PIC 9(05).
               05  RSR-DISCOUNT            PIC 9(05)V99.
               05  FILLER                  PIC X(10).
      *
           SD  SORT-REC-FILE.
           01  SORT-REC-RECORD.
               05  SRC-FINAL-PRICE         PIC 9(05)V99.
               05  SRC-SEQ-NO              PIC 9(04).
               05  SRC-STORE-ID            PIC 9(05).
               05  SRC-STORE-NAME          PIC X(30).
               05  SRC-ITEM-ID             PIC 9(05).
               05  SRC-ITEM-NAME           PIC X(30).
               05  SRC-LIST-PRICE          PIC 9(05)V99.
               05  SRC-COUPON-ID           PIC 9(05).
               05  SRC-DISCOUNT            PIC 9(05)V99.
               05  FILLER                  PIC X(10).
      *
       WORKING-STORAGE SECTION.
      *
           COPY "WSSTOTB1.CBL".
           COPY "WSITMTB1.CBL".
           COPY "WSCPNTB1.CBL".
           COPY "WSCART01.CBL".
           COPY "WSPLIB01.CBL".
      *
           01  W-SWITCHES.
               05  W-CART-EOF-FLAG        PIC X(01)     VALUE "N".
                   88  W-CART-EOF             VALUE "Y".
               05  W-SRCH-EOF-FLAG        PIC X(01)     VALUE "N".
                   88  W-SRCH-EOF             VALUE "Y".
               05  W-CART-BAD-FLAG        PIC X(01)     VALUE "N".
                   88  W-CART-BAD             VALUE "Y".
               05  W-CART-EMPTY-FLAG      PIC X(01)     VALUE "N".
                   88  W-CART-EMPTY           VALUE "Y".
               05  W-CPN-VALID-FLAG       PIC X(01)     VALUE "N".
                   88  W-CPN-VALID-FOR-SUGGEST VALUE "Y".
               05  W-KEYWORD-MATCH-FLAG   PIC X(01)     VALUE "N".
                   88  W-KEYWORD-MATCHES      VALUE "Y".
               05  W-BEST-ITEM-FOUND-FLAG PIC X(01)     VALUE "N".
                   88  W-BEST-ITEM-FOUND      VALUE "Y".
               05  W-ISR-EOF-FLAG         PIC X(01)     VALUE "N".
                   88  W-ISR-EOF               VALUE "Y".
               05  W-RSR-EOF-FLAG         PIC X(01)     VALUE "N".
                   88  W-RSR-EOF               VALUE "Y".
               05  FILLER                  PIC X(01)     VALUE SPACES.
      *
           01  W-COUNTERS.
               05  W-CTL-REQ-COUNT     PIC 9(05) COMP VALUE ZERO.      DPR-0477
               05  W-CTL-WITH-CPN-COUNT PIC 9(05) COMP VALUE ZERO.
               05  W-CTL-NO-CPN-COUNT  PIC 9(05) COMP VALUE ZERO.
               05  W-REC-SEQ           PIC 9(04) COMP VALUE ZERO.
               05  W-REC-LIST-COUNT    PIC 9(04) COMP VALUE ZERO.
               05  W-SUB-IDX           PIC 9(02) COMP VALUE ZERO.
               05  W-SRCH-LEN          PIC 9(02) COMP VALUE ZERO.
               05  W-CART-REQ-IDX      PIC 9(03) COMP VALUE ZERO.
               05  FILLER               PIC X(01)      VALUE SPACES.
      *
           77  W-CTL-TOTAL-DISCOUNT       PIC S9(07)V99 VALUE ZERO.
      *
           77  W-FOUND-CPN2-FLAG          PIC X(01)     VALUE "N".
               88  W-CPN2-FOUND               VALUE "Y".
      *
           77  W-CPN2-IDX-SAVE            PIC 9(04) COMP VALUE ZERO.
      *
           77  W-SUGGEST-STORE-ID         PIC 9(05).
           77  W-SUGGEST-AMT-NEEDED       PIC S9(07)V99 VALUE ZERO.
           77  W-SUGGEST-CURRENT-TOTAL    PIC S9(07)V99 VALUE ZERO.
           77  W-SUGGEST-ADDED-TOTAL      PIC S9(07)V99 VALUE ZERO.
      *
           77  W-BEST-ITEM-ID             PIC 9(05).
           77  W-BEST-ITEM-NAME           PIC X(30).
           77  W-BEST-ITEM-PRICE          PIC 9(05)V99.
      *
           77  W-SRCH-VALUE-UC            PIC X(30).
      *
           77  W-ITEM-ECHO-LINE           PIC X(100).
           77  W-DISC-EDIT                PIC ZZZ,ZZ9.99.
      *
      *===========================================================*
      *
       PROCEDURE DIVISION.
      *
       0100-MAIN-CONTROL.
      *
           PERFORM 1000-LOAD-STORE-TABLE THRU 1000-EXIT.
           PERFORM 1100-LOAD-ITEM-TABLE  THRU 1100-EXIT.
           PERFORM 1200-LOAD-CPN-TABLE   THRU 1200-EXIT.
      *
           OPEN INPUT  CART-REQ-FILE
                       SRCH-REQ-FILE
                OUTPUT RESULTS-FILE.
      *
           MOVE SPACES TO PRT-RECORD.
           MOVE "COUPON MANAGEMENT - RESULTS REPORT" TO PTT-TITLE.
           WRITE PRT-RECORD.
      *
           PERFORM 2000-PROCESS-CART-REQUESTS THRU 2000-EXIT.
           PERFORM 3000-PROCESS-SEARCH-REQUESTS THRU 3000-EXIT.
           PERFORM 9000-PRINT-CONTROL-TOTALS THRU 9000-EXIT.
      *
           CLOSE CART-REQ-FILE
                 SRCH-REQ-FILE
                 RESULTS-FILE.
      *
           STOP RUN.
      *
      *---------------------------------------------------------------*
      *    1000-LOAD-STORE-TABLE.
      *---------------------------------------------------------------*
       1000-LOAD-STORE-TABLE.
      *
           MOVE ZERO TO W-STORE-COUNT.
           OPEN INPUT STORE-FILE.
      *
       1000-LOAD-LOOP.
      *
           READ STORE-FILE
               AT END
                   GO TO 1000-LOAD-DONE.
      *
           SET W-STORE-IDX TO W-STORE-COUNT.
           SET W-STORE-IDX UP BY 1.
           MOVE STORE-ID   TO W-STORE-ID-T   (W-STORE-IDX).
           MOVE STORE-NAME TO W-STORE-NAME-T (W-STORE-IDX).
           SET W-STORE-COUNT TO W-STORE-IDX.
           GO TO 1000-LOAD-LOOP.
      *
       1000-LOAD-DONE.
      *
           CLOSE STORE-FILE.
      *
       1000-EXIT.
           EXIT.
      *
      *---------------------------------------------------------------*
      *    1100-LOAD-ITEM-TABLE -- folds NAME/CATEGORY to upper case
      *    at load time for the store recommender's case-insensitive
      *    keyword/category search.
      *---------------------------------------------------------------*
       1100-LOAD-ITEM-TABLE.
      *
           MOVE ZERO TO W-ITEM-COUNT.
           OPEN INPUT ITEM-FILE.
      *
       1100-LOAD-LOOP.
      *
           READ ITEM-FILE
               AT END
                   GO TO 1100-LOAD-DONE.
      *
           SET W-ITEM-IDX TO W-ITEM-COUNT.
           SET W-ITEM-IDX UP BY 1.
           MOVE ITEM-ID          TO W-ITEM-ID-T          (W-ITEM-IDX).
           MOVE ITEM-NAME        TO W-ITEM-NAME-T        (W-ITEM-IDX).
           MOVE ITEM-PRICE       TO W-ITEM-PRICE-T       (W-ITEM-IDX).
           MOVE ITEM-STORE-ID    TO W-ITEM-STORE-ID-T    (W-ITEM-IDX).
           MOVE ITEM-CATEGORY    TO W-ITEM-CATEGORY-T    (W-ITEM-IDX).
           MOVE ITEM-NAME        TO W-ITEM-NAME-UC-T     (W-ITEM-IDX).
           MOVE ITEM-CATEGORY    TO W-ITEM-CATEGORY-UC-T (W-ITEM-IDX).
           INSPECT W-ITEM-NAME-UC-T     (W-ITEM-IDX)
                        CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
           INSPECT W-ITEM-CATEGORY-UC-T (W-ITEM-IDX)
                        CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
           SET W-ITEM-COUNT TO W-ITEM-IDX.
           GO TO 1100-LOAD-LOOP.
      *
       1100-LOAD-DONE.
      *
           CLOSE ITEM-FILE.
      *
       1100-EXIT.
           EXIT.
      *
      *---------------------------------------------------------------*
      *    1200-LOAD-CPN-TABLE -- folds the category variant to upper
      *    case at load time for the discount engine's category test.
      *---------------------------------------------------------------*
       1200-LOAD-CPN-TABLE.
      *
           MOVE ZERO TO W-CPN-COUNT.
           OPEN INPUT CPN-FILE.
      *
       1200-LOAD-LOOP.
      *
           READ CPN-FILE
               AT END
                   GO TO 1200-LOAD-DONE.
      *
           SET W-CPN-IDX TO W-CPN-COUNT.
           SET W-CPN-IDX UP BY 1.
           MOVE CPN-ID           TO W-CPN-ID-T          (W-CPN-IDX).
           MOVE CPN-STORE-ID     TO W-CPN-STORE-ID-T    (W-CPN-IDX).
           MOVE CPN-TYPE         TO W-CPN-TYPE-T        (W-CPN-IDX).
           MOVE CPN-DISC-VALUE   TO W-CPN-DISC-VALUE-T  (W-CPN-IDX).
           MOVE CPN-PCT-FLAG     TO W-CPN-PCT-FLAG-T    (W-CPN-IDX).
           MOVE CPN-VARIANT-DATA TO W-CPN-VARIANT-T     (W-CPN-IDX).
           MOVE SPACES           TO W-CPN-CATEGORY-UC-T (W-CPN-IDX).
           IF CPN-TYPE-CATEGORY
               MOVE CPN-CATEGORY TO W-CPN-CATEGORY-UC-T (W-CPN-IDX)
               INSPECT W-CPN-CATEGORY-UC-T (W-CPN-IDX)
                            CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
           SET W-CPN-COUNT TO W-CPN-IDX.
           GO TO 1200-LOAD-LOOP.
      *
       1200-LOAD-DONE.
      *
           CLOSE CPN-FILE.
      *
       1200-EXIT.
           EXIT.
      *
      *---------------------------------------------------------------*
      *    2000-PROCESS-CART-REQUESTS -- drive CART-REQUESTS to EOF.
      *---------------------------------------------------------------*
       2000-PROCESS-CART-REQUESTS.
      *
           PERFORM 2010-READ-CART-REQ THRU 2010-EXIT.
           PERFORM 2100-PROCESS-CART-REQ THRU 2100-EXIT
                   UNTIL W-CART-EOF.
      *
       2000-EXIT.
           EXIT.
      *
       2010-READ-CART-REQ.
      *
           READ CART-REQ-FILE
               AT END
                   MOVE "Y" TO W-CART-EOF-FLAG.
      *
       2010-EXIT.
           EXIT.
      *
      *---------------------------------------------------------------*
      *    2100-PROCESS-CART-REQ -- dispatch on REQ-TYPE.
      *---------------------------------------------------------------*
       2100-PROCESS-CART-REQ.
      *
           ADD 1 TO W-CTL-REQ-COUNT.
           PERFORM 2200-RESOLVE-CART-ITEMS THRU 2200-EXIT.
      *
           IF REQ-TYPE-OPTIMAL
               PERFORM 2300-OPTIMAL-COUPON-REQUEST THRU 2300-EXIT
           ELSE
               IF REQ-TYPE-SUGGEST
                   PERFORM 2500-SUGGEST-ITEMS-REQUEST THRU 2500-EXIT.
      *
           PERFORM 2010-READ-CART-REQ THRU 2010-EXIT.
      *
       2100-EXIT.
           EXIT.
      *
      *---------------------------------------------------------------*
      *    2200-RESOLVE-CART-ITEMS -- resolve REQ-ITEM-ID(1 thru
      *    REQ-ITEM-COUNT) against the item table into W-CART.  Sets
      *    W-CART-BAD-FLAG "Y" if any item id is unknown.
      *---------------------------------------------------------------*
       2200-RESOLVE-CART-ITEMS.
      *
           MOVE "N" TO W-CART-BAD-FLAG.
           MOVE "N" TO W-CART-EMPTY-FLAG.
           MOVE ZERO TO W-CART-COUNT.
           IF REQ-ITEM-COUNT = ZERO                                     DPR-0561
               MOVE "Y" TO W-CART-EMPTY-FLAG
               GO TO 2200-EXIT.
           SET REQ-ITEM-IDX TO 1.
      *
       2200-RESOLVE-LOOP.
      *
           IF REQ-ITEM-IDX > REQ-ITEM-COUNT
               GO TO 2200-EXIT.
      *
           MOVE REQ-ITEM-ID (REQ-ITEM-IDX) TO W-FIND-ITEM-ID.
           PERFORM 8200-FIND-ITEM-BY-ID THRU 8200-EXIT.
      *
           IF NOT W-ITEM-FOUND
               MOVE "Y" TO W-CART-BAD-FLAG
               GO TO 2200-EXIT.
      *
           SET W-CART-IDX TO W-CART-COUNT.
           SET W-CART-IDX UP BY 1.
           MOVE REQ-ITEM-ID (REQ-ITEM-IDX)
                                    TO W-CART-ITEM-ID-T (W-CART-IDX).
           MOVE W-FOUND-ITEM-STORE-ID
                                    TO W-CART-STORE-ID-T (W-CART-IDX).
           MOVE W-FOUND-ITEM-PRICE
                                    TO W-CART-PRICE-T (W-CART-IDX).
           MOVE W-FOUND-ITEM-CATEGORY
                                    TO W-CART-CATEGORY-T (W-CART-IDX).
           MOVE W-FOUND-ITEM-CATEGORY
                                 TO W-CART-CATEGORY-UC-T (W-CART-IDX).
           INSPECT W-CART-CATEGORY-UC-T (W-CART-IDX)
                        CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
           SET W-CART-COUNT TO W-CART-IDX.
      *
           SET REQ-ITEM-IDX UP BY 1.
           GO TO 2200-RESOLVE-LOOP.
      *
       2200-EXIT.
           EXIT.
      *
      *---------------------------------------------------------------*
      *    2300-OPTIMAL-COUPON-REQUEST.
      *---------------------------------------------------------------*
       2300-OPTIMAL-COUPON-REQUEST.
      *
           PERFORM 2400-PRINT-CART-ECHO-LINE THRU 2400-EXIT.
      *
           IF W-CART-EMPTY
               MOVE SPACES TO PRT-RECORD
               MOVE "EMPTY CART REJECTED AT VALIDATION" TO PCR-MESSAGE
               WRITE PRT-RECORD
               ADD 1 TO W-CTL-NO-CPN-COUNT
               GO TO 2300-EXIT.
      *
           IF W-CART-BAD
               MOVE SPACES TO PRT-RECORD
               MOVE "UNKNOWN ITEM ID IN CART" TO PCR-MESSAGE            DPR-0402
               WRITE PRT-RECORD
               ADD 1 TO W-CTL-NO-CPN-COUNT
               GO TO 2300-EXIT.
      *
           MOVE REQ-STORE-ID TO W-OPT-STORE-ID.
           PERFORM 8400-FIND-OPTIMAL-COUPON THRU 8400-EXIT.
      *
           MOVE SPACES TO PRT-RECORD.
           IF W-OPT-COUPON-FOUND
               MOVE W-OPT-BEST-DISCOUNT TO W-DISC-EDIT
               STRING "BEST COUPON " DELIMITED BY SIZE
                      W-OPT-BEST-CPN-ID DELIMITED BY SIZE
                      " TYPE " DELIMITED BY SIZE
                      W-OPT-BEST-TYPE DELIMITED BY SIZE
                      " DISCOUNT " DELIMITED BY SIZE
                      W-DISC-EDIT DELIMITED BY SIZE
                      INTO PCR-MESSAGE
               ADD 1 TO W-CTL-WITH-CPN-COUNT
               ADD W-OPT-BEST-DISCOUNT TO W-CTL-TOTAL-DISCOUNT
           ELSE
               MOVE "NO APPLICABLE COUPON" TO PCR-MESSAGE
               ADD 1 TO W-CTL-NO-CPN-COUNT.
           WRITE PRT-RECORD.
      *
       2300-EXIT.
           EXIT.
      *
      *---------------------------------------------------------------*
      *    2400-PRINT-CART-ECHO-LINE -- echo store id and item ids.
      *---------------------------------------------------------------*
       2400-PRINT-CART-ECHO-LINE.
      *
           MOVE SPACES TO W-ITEM-ECHO-LINE.
           SET REQ-ITEM-IDX TO 1.
           MOVE 1 TO W-CART-REQ-IDX.
      *
       2400-ECHO-LOOP.
      *
           IF REQ-ITEM-IDX > REQ-ITEM-COUNT
               GO TO 2400-ECHO-DONE.
      *
      *    STOP BEFORE THE NEXT 6-BYTE SLOT WOULD RUN PAST THE
      *    100-BYTE ECHO AREA -- REMAINING ITEM IDS ARE OMITTED.
           IF W-CART-REQ-IDX + 5 > 100
               GO TO 2400-ECHO-DONE.
      *
           MOVE REQ-ITEM-ID (REQ-ITEM-IDX)
                    TO W-ITEM-ECHO-LINE (W-CART-REQ-IDX:5).
           COMPUTE W-CART-REQ-IDX = W-CART-REQ-IDX + 6.
           SET REQ-ITEM-IDX UP BY 1.
           GO TO 2400-ECHO-LOOP.
      *
       2400-ECHO-DONE.
      *
           MOVE SPACES TO PRT-RECORD.
           MOVE "STORE ID: " TO PCE-LABEL.
           MOVE REQ-STORE-ID TO PCE-STORE-ID.
           MOVE "ITEM IDS:  " TO PCE-ITEM-LABEL.
           MOVE W-ITEM-ECHO-LINE TO PCE-ITEMS.
           WRITE PRT-RECORD.
      *
       2400-EXIT.
           EXIT.
      *
      *---------------------------------------------------------------*
      *    2500-SUGGEST-ITEMS-REQUEST -- rules: coupon must exist, be
      *    total-price type, and belong to the request store; unknown
      *    cart item id yields an empty list; a cart already at or
      *    above minimum purchase yields an empty list.
      *---------------------------------------------------------------*
       2500-SUGGEST-ITEMS-REQUEST.
      *
           PERFORM 2400-PRINT-CART-ECHO-LINE THRU 2400-EXIT.
           PERFORM 2550-FIND-CPN-BY-ID THRU 2550-EXIT.
      *
           MOVE "N" TO W-CPN-VALID-FLAG.
           IF W-CPN2-FOUND
               SET W-CPN-IDX TO W-CPN2-IDX-SAVE
               IF W-CPN-TYPE-TOTAL-T (W-CPN-IDX)
                 AND W-CPN-STORE-ID-T (W-CPN-IDX) = REQ-STORE-ID
                   MOVE "Y" TO W-CPN-VALID-FLAG.
      *
           IF NOT W-CPN-VALID-FOR-SUGGEST
               MOVE SPACES TO PRT-RECORD
               MOVE "COUPON INVALID FOR SUGGESTION" TO PSM-MESSAGE
               WRITE PRT-RECORD
               GO TO 2500-EXIT.
      *
           IF W-CART-BAD
               MOVE SPACES TO PRT-RECORD
               MOVE "UNKNOWN ITEM ID IN CART" TO PSM-MESSAGE
               WRITE PRT-RECORD
               GO TO 2500-EXIT.
      *
           MOVE ZERO TO W-SUGGEST-CURRENT-TOTAL.
           SET W-CART-IDX TO 1.
      *
       2500-SUM-LOOP.
      *
           IF W-CART-IDX > W-CART-COUNT
               GO TO 2500-SUM-DONE.
           IF W-CART-STORE-ID-T (W-CART-IDX) = REQ-STORE-ID
               ADD W-CART-PRICE-T (W-CART-IDX)
                                       TO W-SUGGEST-CURRENT-TOTAL.
           SET W-CART-IDX UP BY 1.
           GO TO 2500-SUM-LOOP.
      *
       2500-SUM-DONE.
      *
           IF W-SUGGEST-CURRENT-TOTAL NOT LESS THAN
                                  W-CPN-MIN-PURCHASE-T (W-CPN-IDX)
               MOVE SPACES TO PRT-RECORD
               MOVE "CART ALREADY MEETS THRESHOLD" TO PSM-MESSAGE
               WRITE PRT-RECORD
               GO TO 2500-EXIT.
      *
           COMPUTE W-SUGGEST-AMT-NEEDED =
                   W-CPN-MIN-PURCHASE-T (W-CPN-IDX) -
                                          W-SUGGEST-CURRENT-TOTAL.
           MOVE REQ-STORE-ID TO W-SUGGEST-STORE-ID.
      *
           PERFORM 2600-BUILD-SUGGESTION-LIST THRU 2600-EXIT.
      *
       2500-EXIT.
           EXIT.
      *
      *---------------------------------------------------------------*
      *    2550-FIND-CPN-BY-ID -- REQ-COUPON-ID against W-CPN-TABLE.
      *---------------------------------------------------------------*
       2550-FIND-CPN-BY-ID.
      *
           MOVE "N" TO W-FOUND-CPN2-FLAG.
           SET W-CPN-IDX TO 1.
      *
       2550-FIND-LOOP.
      *
           IF W-CPN-IDX > W-CPN-COUNT
               GO TO 2550-EXIT.
      *
           IF W-CPN-ID-T (W-CPN-IDX) = REQ-COUPON-ID
               MOVE "Y" TO W-FOUND-CPN2-FLAG
               SET W-CPN2-IDX-SAVE TO W-CPN-IDX
               GO TO 2550-EXIT.
      *
           SET W-CPN-IDX UP BY 1.
           GO TO 2550-FIND-LOOP.
      *
       2550-EXIT.
           EXIT.
      *
      *---------------------------------------------------------------*
      *    2600-BUILD-SUGGESTION-LIST -- write every item belonging
      *    to W-SUGGEST-STORE-ID to a sort work file, sort it
      *    ascending by price, then walk the sorted list adding items
      *    (regardless of cart membership) until the accumulated
      *    added price reaches W-SUGGEST-AMT-NEEDED.
      *---------------------------------------------------------------*
       2600-BUILD-SUGGESTION-LIST.
      *
           OPEN OUTPUT ITM-WORK-FILE.
           SET W-ITEM-IDX TO 1.
      *
       2600-WRITE-LOOP.
      *
           IF W-ITEM-IDX > W-ITEM-COUNT
               GO TO 2600-WRITE-DONE.
      *
           IF W-ITEM-STORE-ID-T (W-ITEM-IDX) = W-SUGGEST-STORE-ID
               MOVE W-ITEM-PRICE-T (W-ITEM-IDX) TO IWK-PRICE
               MOVE W-ITEM-ID-T    (W-ITEM-IDX) TO IWK-ITEM-ID
               MOVE W-ITEM-NAME-T  (W-ITEM-IDX) TO IWK-ITEM-NAME
               WRITE ITM-WORK-RECORD.
      *
           SET W-ITEM-IDX UP BY 1.
           GO TO 2600-WRITE-LOOP.
      *
       2600-WRITE-DONE.
      *
           CLOSE ITM-WORK-FILE.
      *
           SORT SORT-ITEM-FILE                                          DPR-0201
                ON ASCENDING KEY SRT-PRICE
                USING ITM-WORK-FILE
                GIVING ITM-SORTED-FILE.
      *
           MOVE ZERO TO W-SUGGEST-ADDED-TOTAL.
           MOVE "N" TO W-ISR-EOF-FLAG.
           OPEN INPUT ITM-SORTED-FILE.
           READ ITM-SORTED-FILE
               AT END
                   MOVE "Y" TO W-ISR-EOF-FLAG.
      *
       2600-ADD-LOOP.
      *
           IF W-ISR-EOF
               GO TO 2600-ADD-DONE.
           IF W-SUGGEST-ADDED-TOTAL NOT LESS THAN
                                             W-SUGGEST-AMT-NEEDED
               GO TO 2600-ADD-DONE.
      *
           MOVE SPACES TO PRT-RECORD.
           MOVE ISR-ITEM-ID   TO PSD-ITEM-ID.
           MOVE ISR-ITEM-NAME TO PSD-ITEM-NAME.
           MOVE ISR-PRICE     TO PSD-PRICE.
           WRITE PRT-RECORD.
           ADD ISR-PRICE TO W-SUGGEST-ADDED-TOTAL.
      *
           READ ITM-SORTED-FILE
               AT END
                   MOVE "Y" TO W-ISR-EOF-FLAG.
           GO TO 2600-ADD-LOOP.
      *
       2600-ADD-DONE.
      *
           CLOSE ITM-SORTED-FILE.
      *
           MOVE SPACES TO PRT-RECORD.
           MOVE "TOTAL ADDED.............:" TO PST-LABEL.
           MOVE W-SUGGEST-ADDED-TOTAL TO PST-TOTAL.
           WRITE PRT-RECORD.
      *
       2600-EXIT.
           EXIT.
      *
      *---------------------------------------------------------------*
      *    3000-PROCESS-SEARCH-REQUESTS -- drive SEARCH-REQUESTS to
      *    EOF.  Each request's candidate stores are written to a
      *    sort work file, sorted ascending by final price, then
      *    printed.
      *---------------------------------------------------------------*
       3000-PROCESS-SEARCH-REQUESTS.
      *
           PERFORM 3010-READ-SRCH-REQ THRU 3010-EXIT.
           PERFORM 3100-PROCESS-SRCH-REQ THRU 3100-EXIT
                   UNTIL W-SRCH-EOF.
      *
       3000-EXIT.
           EXIT.
      *
       3010-READ-SRCH-REQ.
      *
           READ SRCH-REQ-FILE
               AT END
                   MOVE "Y" TO W-SRCH-EOF-FLAG.
      *
       3010-EXIT.
           EXIT.
      *
       3100-PROCESS-SRCH-REQ.
      *
           MOVE SPACES TO W-SRCH-VALUE-UC.
           MOVE SRCH-VALUE TO W-SRCH-VALUE-UC.
           INSPECT W-SRCH-VALUE-UC CONVERTING LOWER-ALPHA TO           DPR-0530
                                                UPPER-ALPHA.
           PERFORM 3150-TRIM-SRCH-LEN THRU 3150-EXIT.
      *
           PERFORM 3200-BUILD-CANDIDATES THRU 3200-EXIT.
           PERFORM 3300-SORT-AND-PRINT-RECOMMENDATIONS THRU 3300-EXIT.
      *
           PERFORM 3010-READ-SRCH-REQ THRU 3010-EXIT.
      *
       3100-EXIT.
           EXIT.
      *
      *---------------------------------------------------------------*
      *    3150-TRIM-SRCH-LEN -- length of SRCH-VALUE with trailing
      *    spaces removed, for the keyword substring test.
      *---------------------------------------------------------------*
       3150-TRIM-SRCH-LEN.
      *
           MOVE 30 TO W-SRCH-LEN.
      *
       3150-TRIM-LOOP.
      *
           IF W-SRCH-LEN = 0
               GO TO 3150-EXIT.
           IF W-SRCH-VALUE-UC (W-SRCH-LEN:1) NOT = SPACE
               GO TO 3150-EXIT.
           SUBTRACT 1 FROM W-SRCH-LEN.
           GO TO 3150-TRIM-LOOP.
      *
       3150-EXIT.
           EXIT.
      *
      *---------------------------------------------------------------*
      *    3200-BUILD-CANDIDATES -- for every store (in store-id
      *    order), find its cheapest matching item; if found, price a
      *    single-item cart against that store's coupons and write
      *    the result to REC-WORK-FILE.
      *---------------------------------------------------------------*
       3200-BUILD-CANDIDATES.
      *
           OPEN OUTPUT REC-WORK-FILE.
           SET W-STORE-IDX TO 1.
      *
       3200-STORE-LOOP.
      *
           IF W-STORE-IDX > W-STORE-COUNT
               GO TO 3200-STORE-DONE.
      *
           PERFORM 3210-FIND-CHEAPEST-MATCH THRU 3210-EXIT.
      *
           IF W-BEST-ITEM-FOUND
               PERFORM 3220-PRICE-AND-RELEASE THRU 3220-EXIT.
      *
           SET W-STORE-IDX UP BY 1.
           GO TO 3200-STORE-LOOP.
      *
       3200-STORE-DONE.
      *
           CLOSE REC-WORK-FILE.
      *
       3200-EXIT.
           EXIT.
      *
      *---------------------------------------------------------------*
      *    3210-FIND-CHEAPEST-MATCH -- cheapest item at
      *    W-STORE-ID-T(W-STORE-IDX) matching the search criteria.
      *    Strict < so the first item seen wins a price tie.
      *---------------------------------------------------------------*
       3210-FIND-CHEAPEST-MATCH.
      *
           MOVE "N" TO W-BEST-ITEM-FOUND-FLAG.
           SET W-ITEM-IDX TO 1.
      *
       3210-ITEM-LOOP.
      *
           IF W-ITEM-IDX > W-ITEM-COUNT
               GO TO 3210-EXIT.
      *
           IF W-ITEM-STORE-ID-T (W-ITEM-IDX) NOT =
                                       W-STORE-ID-T (W-STORE-IDX)
               GO TO 3210-NEXT-ITEM.
      *
           MOVE "N" TO W-KEYWORD-MATCH-FLAG.
           IF SRCH-MODE-CATEGORY
               PERFORM 3240-CATEGORY-MATCH-TEST THRU 3240-EXIT
           ELSE
               PERFORM 3230-KEYWORD-SUBSTRING-TEST THRU 3230-EXIT.
      *
           IF W-KEYWORD-MATCHES
             AND (NOT W-BEST-ITEM-FOUND
               OR W-ITEM-PRICE-T (W-ITEM-IDX) < W-BEST-ITEM-PRICE)
               MOVE "Y" TO W-BEST-ITEM-FOUND-FLAG
               MOVE W-ITEM-ID-T    (W-ITEM-IDX) TO W-BEST-ITEM-ID
               MOVE W-ITEM-NAME-T  (W-ITEM-IDX) TO W-BEST-ITEM-NAME
               MOVE W-ITEM-PRICE-T (W-ITEM-IDX) TO W-BEST-ITEM-PRICE.
      *
       3210-NEXT-ITEM.
      *
           SET W-ITEM-IDX UP BY 1.
           GO TO 3210-ITEM-LOOP.
      *
       3210-EXIT.
           EXIT.
      *
      *---------------------------------------------------------------*
      *    3220-PRICE-AND-RELEASE -- run the optimal-coupon selector
      *    against a single-item cart holding the matching item, and
      *    release the candidate row to the sort work file.
      *---------------------------------------------------------------*
       3220-PRICE-AND-RELEASE.
      *
           MOVE 1 TO W-CART-COUNT.
           SET W-CART-IDX TO 1.
           MOVE W-BEST-ITEM-ID    TO W-CART-ITEM-ID-T  (W-CART-IDX).
           MOVE W-STORE-ID-T (W-STORE-IDX)
                                   TO W-CART-STORE-ID-T (W-CART-IDX).
           MOVE W-BEST-ITEM-PRICE TO W-CART-PRICE-T    (W-CART-IDX).
      *
           MOVE W-STORE-ID-T (W-STORE-IDX) TO W-OPT-STORE-ID.
           PERFORM 8400-FIND-OPTIMAL-COUPON THRU 8400-EXIT.
      *
           ADD 1 TO W-REC-SEQ.
           MOVE W-BEST-ITEM-PRICE TO RWK-LIST-PRICE.
           IF W-OPT-COUPON-FOUND
               MOVE W-OPT-BEST-CPN-ID   TO RWK-COUPON-ID
               MOVE W-OPT-BEST-DISCOUNT TO RWK-DISCOUNT
           ELSE
               MOVE ZERO TO RWK-COUPON-ID
                            RWK-DISCOUNT.
           COMPUTE RWK-FINAL-PRICE = RWK-LIST-PRICE - RWK-DISCOUNT.
           MOVE W-REC-SEQ                   TO RWK-SEQ-NO.
           MOVE W-STORE-ID-T   (W-STORE-IDX) TO RWK-STORE-ID.
           MOVE W-STORE-NAME-T (W-STORE-IDX) TO RWK-STORE-NAME.
           MOVE W-BEST-ITEM-ID               TO RWK-ITEM-ID.
           MOVE W-BEST-ITEM-NAME             TO RWK-ITEM-NAME.
           WRITE REC-WORK-RECORD.
      *
       3220-EXIT.
           EXIT.
      *
      *---------------------------------------------------------------*
      *    3230-KEYWORD-SUBSTRING-TEST -- case-insensitive substring
      *    match of W-SRCH-VALUE-UC anywhere in the item's name.
      *---------------------------------------------------------------*
       3230-KEYWORD-SUBSTRING-TEST.
      *
           IF W-SRCH-LEN = 0
               GO TO 3230-EXIT.
      *
           MOVE 1 TO W-SUB-IDX.
      *
       3230-SUB-LOOP.
      *
           IF W-SUB-IDX > (31 - W-SRCH-LEN)                           DPR-0299
               GO TO 3230-EXIT.
      *
           IF W-ITEM-NAME-UC-T (W-ITEM-IDX) (W-SUB-IDX:W-SRCH-LEN)
                                    = W-SRCH-VALUE-UC (1:W-SRCH-LEN)
               MOVE "Y" TO W-KEYWORD-MATCH-FLAG
               GO TO 3230-EXIT.
      *
           ADD 1 TO W-SUB-IDX.
           GO TO 3230-SUB-LOOP.
      *
       3230-EXIT.
           EXIT.
      *
      *---------------------------------------------------------------*
      *    3240-CATEGORY-MATCH-TEST -- exact match of the whole 20
      *    byte category field, bounded so the reference modification
      *    never starts past the end of the field.
      *---------------------------------------------------------------*
       3240-CATEGORY-MATCH-TEST.
      *
           IF W-SRCH-LEN = 0 OR W-SRCH-LEN > 20
               GO TO 3240-EXIT.
      *
           IF W-ITEM-CATEGORY-UC-T (W-ITEM-IDX) (1:W-SRCH-LEN)
                            NOT = W-SRCH-VALUE-UC (1:W-SRCH-LEN)
               GO TO 3240-EXIT.
      *
           IF W-SRCH-LEN = 20
               MOVE "Y" TO W-KEYWORD-MATCH-FLAG
               GO TO 3240-EXIT.
      *
           IF W-ITEM-CATEGORY-UC-T (W-ITEM-IDX)
                            (W-SRCH-LEN + 1:20 - W-SRCH-LEN) = SPACES
               MOVE "Y" TO W-KEYWORD-MATCH-FLAG.
      *
       3240-EXIT.
           EXIT.
      *
      *---------------------------------------------------------------*
      *    3300-SORT-AND-PRINT-RECOMMENDATIONS -- sort REC-WORK-FILE
      *    ascending by final price (SRC-SEQ-NO as tiebreaker so ties
      *    print in the order the stores were scanned), then print
      *    the heading, one detail line per candidate, and the count.
      *---------------------------------------------------------------*
       3300-SORT-AND-PRINT-RECOMMENDATIONS.
      *
           SORT SORT-REC-FILE                                           DPR-0119
                ON ASCENDING KEY SRC-FINAL-PRICE SRC-SEQ-NO
                USING REC-WORK-FILE
                GIVING REC-SORTED-FILE.
      *
           MOVE SPACES TO PRT-RECORD.
           MOVE "STORE RECOMMENDATIONS" TO PSH-HEADING.
           WRITE PRT-RECORD.
      *
           MOVE SPACES TO PRT-RECORD.
           MOVE "  STORE-ID" TO PRH-COL-STORE-ID.
           MOVE "STORE-NAME"            TO PRH-COL-STORE-NAME.
           MOVE "ITEM-NAME"             TO PRH-COL-ITEM-NAME.
           MOVE "LIST PRICE"            TO PRH-COL-LIST-PRICE.
           MOVE "COUPON-ID"             TO PRH-COL-COUPON-ID.
           MOVE "DISCOUNT"              TO PRH-COL-DISCOUNT.
           MOVE "FINAL PRICE"           TO PRH-COL-FINAL-PRICE.
           WRITE PRT-RECORD.
      *
           MOVE ZERO TO W-REC-LIST-COUNT.
           MOVE "N" TO W-RSR-EOF-FLAG.
           OPEN INPUT REC-SORTED-FILE.
           READ REC-SORTED-FILE
               AT END
                   MOVE "Y" TO W-RSR-EOF-FLAG.
      *
       3300-PRINT-LOOP.
      *
           IF W-RSR-EOF
               GO TO 3300-PRINT-DONE.
      *
           MOVE SPACES         TO PRT-RECORD.
           MOVE RSR-STORE-ID   TO PRD-STORE-ID.
           MOVE RSR-STORE-NAME TO PRD-STORE-NAME.
           MOVE RSR-ITEM-NAME  TO PRD-ITEM-NAME.
           MOVE RSR-LIST-PRICE TO PRD-LIST-PRICE.
           MOVE RSR-COUPON-ID  TO PRD-COUPON-ID.
           MOVE RSR-DISCOUNT   TO PRD-DISCOUNT.
           MOVE RSR-FINAL-PRICE TO PRD-FINAL-PRICE.
           WRITE PRT-RECORD.
           ADD 1 TO W-REC-LIST-COUNT.
      *
           READ REC-SORTED-FILE
               AT END
                   MOVE "Y" TO W-RSR-EOF-FLAG.
           GO TO 3300-PRINT-LOOP.
      *
       3300-PRINT-DONE.
      *
           CLOSE REC-SORTED-FILE.
      *
           MOVE SPACES TO PRT-RECORD.
           MOVE "STORES LISTED..........:" TO PRC-LABEL.
           MOVE W-REC-LIST-COUNT TO PRC-COUNT.
           WRITE PRT-RECORD.
      *
       3300-EXIT.
           EXIT.
      *
      *---------------------------------------------------------------*
      *    9000-PRINT-CONTROL-TOTALS -- grand totals across every
      *    cart request processed in this run.
      *---------------------------------------------------------------*
       9000-PRINT-CONTROL-TOTALS.
      *
           MOVE SPACES TO PRT-RECORD.
           MOVE "CONTROL TOTALS" TO PSH-HEADING.
           WRITE PRT-RECORD.
      *
           MOVE SPACES TO PRT-RECORD.
           MOVE "REQUESTS READ.................:" TO PCT-LABEL.
           MOVE W-CTL-REQ-COUNT TO PCT-COUNT.
           WRITE PRT-RECORD.
      *
           MOVE SPACES TO PRT-RECORD.
           MOVE "CARTS WITH WINNING COUPON.....:" TO PCT-LABEL.
           MOVE W-CTL-WITH-CPN-COUNT TO PCT-COUNT.
           WRITE PRT-RECORD.
      *
           MOVE SPACES TO PRT-RECORD.
           MOVE "CARTS WITH NO COUPON..........:" TO PCT-LABEL.
           MOVE W-CTL-NO-CPN-COUNT TO PCT-COUNT.
           WRITE PRT-RECORD.
      *
           MOVE SPACES TO PRT-RECORD.
           MOVE "TOTAL DISCOUNT GRANTED........:" TO PCT-LABEL.
           MOVE W-CTL-TOTAL-DISCOUNT TO PCT-AMOUNT.
           WRITE PRT-RECORD.
      *
       9000-EXIT.
           EXIT.
      *
           COPY "PLSTOFND.CBL".
           COPY "PLITMFND.CBL".
           COPY "PLDISCEN.CBL".
           COPY "PLOPTCPN.CBL".
      *
