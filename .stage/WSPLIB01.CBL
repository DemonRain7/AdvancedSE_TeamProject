      *
      *    WSPLIB01.CBL
      *
      *    Parameter and flag cells shared by the PL....CBL
      *    procedure-division copy libraries (PLSTOFND, PLITMFND,
      *    PLDISCEN, PLOPTCPN).  Every program that COPYs one of those
      *    libraries into its PROCEDURE DIVISION must also COPY this
      *    member into WORKING-STORAGE.
      *
          01  W-PLIB-STORE-LOOKUP.
              05  W-FIND-STORE-ID        PIC 9(05).
              05  W-FOUND-STORE-FLAG     PIC X(01).
                  88  W-STORE-FOUND          VALUE "Y".
              05  W-FOUND-STORE-NAME     PIC X(30).
              05  FILLER                  PIC X(01).

          01  W-PLIB-ITEM-LOOKUP.
              05  W-FIND-ITEM-ID         PIC 9(05).
              05  W-FOUND-ITEM-FLAG      PIC X(01).
                  88  W-ITEM-FOUND           VALUE "Y".
              05  W-FOUND-ITEM-NAME      PIC X(30).
              05  W-FOUND-ITEM-PRICE     PIC 9(05)V99.
              05  W-FOUND-ITEM-STORE-ID  PIC 9(05).
              05  W-FOUND-ITEM-CATEGORY  PIC X(20).
              05  FILLER                  PIC X(01).

          01  W-PLIB-DISCOUNT-ENGINE.
              05  W-DISC-CPN-IDX         PIC 9(04)     COMP.
              05  W-DISC-APPLIC-FLAG     PIC X(01).
                  88  W-DISC-APPLICABLE      VALUE "Y".
              05  W-DISC-SUBTOTAL        PIC S9(07)V99.
              05  W-DISC-AMOUNT          PIC S9(07)V99.
              05  W-DISC-WORK-1          PIC S9(09)V99.
              05  W-DISC-WORK-2          PIC S9(09)V99.
              05  W-DISC-ITEM-SEEN-FLAG  PIC X(01).
                  88  W-DISC-ITEM-SEEN       VALUE "Y".
              05  FILLER                  PIC X(01).

          01  W-PLIB-OPTIMAL-COUPON.
              05  W-OPT-STORE-ID         PIC 9(05).
              05  W-OPT-BEST-CPN-ID      PIC 9(05).
              05  W-OPT-BEST-DISCOUNT    PIC S9(07)V99.
              05  W-OPT-BEST-TYPE        PIC X(01).
              05  W-OPT-FOUND-FLAG       PIC X(01).
                  88  W-OPT-COUPON-FOUND     VALUE "Y".
              05  FILLER                  PIC X(01).
