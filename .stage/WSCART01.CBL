      *
      *    WSCART01.CBL
      *
      *    Resolved-cart working area.  One entry per cart item after
      *    it has been looked up in W-ITEM-TABLE; the discount engine
      *    tests and totals off of this array rather than re-searching
      *    the item table for every coupon it evaluates.  The category
      *    is carried both plain (for echo on the CART section of the
      *    report) and upper-cased (for the category-coupon test).
      *
          01  W-CART.
              05  W-CART-COUNT           PIC 9(02)     COMP.
              05  FILLER                  PIC X(01).
              05  W-CART-ENTRY OCCURS 20 TIMES
                                INDEXED BY W-CART-IDX.
                  10  W-CART-ITEM-ID-T       PIC 9(05).
                  10  W-CART-STORE-ID-T      PIC 9(05).
                  10  W-CART-PRICE-T         PIC 9(05)V99.
                  10  W-CART-CATEGORY-T      PIC X(20).
                  10  W-CART-CATEGORY-UC-T   PIC X(20).
