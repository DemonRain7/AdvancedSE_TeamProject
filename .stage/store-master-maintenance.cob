      *
      *===========================================================*
      *
       IDENTIFICATION DIVISION.
      *
       PROGRAM-ID.     STORE-MASTER-MAINTENANCE.
       AUTHOR.         R HALVORSEN.
       INSTALLATION.   MERIDIAN RETAIL SYSTEMS - DATA PROCESSING.
       DATE-WRITTEN.   03/14/1988.
       DATE-COMPILED.
       SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
      *
      *===========================================================*
      *  C H A N G E   L O G                                      *
      *===========================================================*
      *  DATE     BY   TICKET    DESCRIPTION                      *
      *---------  ---  --------  --------------------------------*
      *  03/14/88  RH  DPR-0091  ORIGINAL PROGRAM.  BATCH UPDATE  *
      *                          OF STORE-MASTER FROM ADD/DELETE  *
      *                          TRANSACTIONS, TABLE-DRIVEN.      *
      *  09/02/88  RH  DPR-0114  RAISED W-STORE-TABLE FROM 200   *
      *                          TO 500 ENTRIES PER DISTRICT MGR  *
      *                          REQUEST.                         *
      *  01/22/91  LKT  DPR-0288 EXCEPTION LISTING NOW SHOWS THE  *
      *                          REJECT REASON TEXT INSTEAD OF A  *
      *                          NUMERIC CODE.                    *
      *  06/10/93  LKT  DPR-0351 ADDED DUPLICATE-STORE-ID CHECK   *
      *                          ON ADD TRANSACTIONS -- WAS       *
      *                          SILENTLY OVERWRITING THE TABLE   *
      *                          ENTRY BEFORE.                    *
      *  11/03/94  DWC  DPR-0402 DELETE NOW SHIFTS THE TABLE UP   *
      *                          INSTEAD OF BLANKING THE ENTRY IN *
      *                          PLACE -- REWRITTEN MASTER HAD    *
      *                          BEEN CARRYING BLANK-NAME ROWS.   *
      *  08/19/98  DWC  Y2K-014  YEAR 2000 REVIEW: NO DATE FIELDS *
      *                          IN THIS PROGRAM'S RECORDS.  NO   *
      *                          CHANGE REQUIRED.  SIGNED OFF.    *
      *  02/07/01  MJP  DPR-0477 TOTALS LINE ON THE EXCEPTION     *
      *                          LISTING WAS TRUNCATING AT 999;   *
      *                          COUNTERS WIDENED.                *
      *===========================================================*
      *
       ENVIRONMENT DIVISION.
      *
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.  IBM-4341.
       OBJECT-COMPUTER.  IBM-4341.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      *
           COPY "SLSTORE.CBL".
      *
           SELECT STO-TRAN-FILE ASSIGN TO STORE-MAINT-TRANS
                  ORGANIZATION IS SEQUENTIAL
                  ACCESS MODE IS SEQUENTIAL.
      *
           SELECT STO-LIST-FILE ASSIGN TO STORE-MAINT-LIST
                  ORGANIZATION IS SEQUENTIAL
                  ACCESS MODE IS SEQUENTIAL.
      *
       DATA DIVISION.
       FILE SECTION.
      *
           COPY "FDSTORE.CBL".
      *
           FD  STO-TRAN-FILE
               LABEL RECORDS ARE STANDARD
               RECORD CONTAINS 40 CHARACTERS.
      *
           01  STO-TRAN-RECORD.
               05  STO-TRAN-CODE           PIC X(01).
                   88  STO-TRAN-ADD            VALUE "A".
                   88  STO-TRAN-DELETE         VALUE "D".
               05  STO-TRAN-STORE-ID       PIC 9(05).
               05  STO-TRAN-STORE-NAME     PIC X(30).
               05  FILLER                  PIC X(04).
      *
           FD  STO-LIST-FILE
               LABEL RECORDS ARE OMITTED
               RECORD CONTAINS 80 CHARACTERS.
      *
           01  STO-LIST-RECORD              PIC X(80).
      *
           01  STO-LIST-TITLE REDEFINES STO-LIST-RECORD.
               05  FILLER                  PIC X(20)  VALUE SPACES.
               05  SLT-TITLE               PIC X(40)  VALUE
                       "STORE-MASTER MAINTENANCE - EXCEPTIONS".
               05  FILLER                  PIC X(20)  VALUE SPACES.
      *
           01  STO-LIST-DETAIL REDEFINES STO-LIST-RECORD.
               05  FILLER                  PIC X(02)  VALUE SPACES.
               05  SLD-TRAN-CODE           PIC X(01).
               05  FILLER                  PIC X(02)  VALUE SPACES.
               05  SLD-STORE-ID            PIC ZZZZ9.
               05  FILLER                  PIC X(02)  VALUE SPACES.
               05  SLD-STORE-NAME          PIC X(30).
               05  FILLER                  PIC X(02)  VALUE SPACES.
               05  SLD-REASON              PIC X(36).
      *
           01  STO-LIST-TOTAL-LINE REDEFINES STO-LIST-RECORD.
               05  FILLER                  PIC X(02)  VALUE SPACES.
               05  SLC-ADD-LABEL           PIC X(20)  VALUE
                       "STORES ADDED......:".
               05  SLC-ADD-COUNT           PIC ZZZ9.                    DPR-0477
               05  FILLER                  PIC X(03)  VALUE SPACES.
               05  SLC-REJ-LABEL           PIC X(20)  VALUE
                       "STORES REJECTED...:".
               05  SLC-REJ-COUNT           PIC ZZZ9.                    DPR-0477
               05  FILLER                  PIC X(27)  VALUE SPACES.
      *
       WORKING-STORAGE SECTION.
      *
           COPY "WSSTOTB1.CBL".
           COPY "WSPLIB01.CBL".
      *
           01  W-SWITCHES.
               05  W-TRAN-EOF-FLAG        PIC X(01)     VALUE "N".
                   88  W-TRAN-EOF             VALUE "Y".
               05  W-MASTER-EOF-FLAG      PIC X(01)     VALUE "N".
                   88  W-MASTER-EOF           VALUE "Y".
               05  FILLER                  PIC X(01)     VALUE SPACES.
      *
           01  W-COUNTERS.
               05  W-ADD-COUNT        PIC 9(04) COMP VALUE ZERO.
               05  W-REJ-COUNT        PIC 9(04) COMP VALUE ZERO.
               05  W-SHIFT-IDX        PIC 9(05) COMP VALUE ZERO.
               05  FILLER              PIC X(01)      VALUE SPACES.
      *
           77  W-REASON-TEXT              PIC X(36).
      *
      *===========================================================*
      *
       PROCEDURE DIVISION.
      *
       0100-MAIN-CONTROL.
      *
           PERFORM 1000-LOAD-STORE-TABLE THRU 1000-EXIT.
      *
           OPEN INPUT  STO-TRAN-FILE
                OUTPUT STO-LIST-FILE.
      *
           MOVE SPACES TO STO-LIST-RECORD.
           MOVE "STORE-MASTER MAINTENANCE - EXCEPTIONS" TO SLT-TITLE.
           WRITE STO-LIST-RECORD.
      *
           PERFORM 2000-READ-TRAN THRU 2000-EXIT.
           PERFORM 2100-PROCESS-TRAN THRU 2100-EXIT
                   UNTIL W-TRAN-EOF.
      *
           MOVE SPACES TO STO-LIST-RECORD.
           MOVE "STORES ADDED......:" TO SLC-ADD-LABEL.
           MOVE W-ADD-COUNT TO SLC-ADD-COUNT.
           MOVE "STORES REJECTED...:" TO SLC-REJ-LABEL.
           MOVE W-REJ-COUNT TO SLC-REJ-COUNT.
           WRITE STO-LIST-RECORD.
      *
           CLOSE STO-TRAN-FILE
                 STO-LIST-FILE.
      *
           PERFORM 8000-REWRITE-STORE-MASTER THRU 8000-EXIT.
      *
           STOP RUN.
      *
      *---------------------------------------------------------------*
      *    1000-LOAD-STORE-TABLE -- read the current STORE-MASTER
      *    into W-STORE-TABLE so add transactions can be checked
      *    for duplicate ids before the master is rewritten.
      *---------------------------------------------------------------*
       1000-LOAD-STORE-TABLE.
      *
           MOVE ZERO TO W-STORE-COUNT.
           MOVE "N"  TO W-MASTER-EOF-FLAG.
           OPEN INPUT STORE-FILE.
      *
       1000-LOAD-LOOP.
      *
           READ STORE-FILE
               AT END
                   MOVE "Y" TO W-MASTER-EOF-FLAG
                   GO TO 1000-LOAD-DONE.
      *
           SET W-STORE-IDX TO W-STORE-COUNT.
           SET W-STORE-IDX UP BY 1.
           MOVE STORE-ID   TO W-STORE-ID-T   (W-STORE-IDX).
           MOVE STORE-NAME TO W-STORE-NAME-T (W-STORE-IDX).
           SET W-STORE-COUNT TO W-STORE-IDX.
           GO TO 1000-LOAD-LOOP.
      *
       1000-LOAD-DONE.
      *
           CLOSE STORE-FILE.
      *
       1000-EXIT.
           EXIT.
      *
      *---------------------------------------------------------------*
      *    2000-READ-TRAN -- get the next STORE-MAINT-TRANS record.
      *---------------------------------------------------------------*
       2000-READ-TRAN.
      *
           READ STO-TRAN-FILE
               AT END
                   MOVE "Y" TO W-TRAN-EOF-FLAG.
      *
       2000-EXIT.
           EXIT.
      *
      *---------------------------------------------------------------*
      *    2100-PROCESS-TRAN -- apply one transaction against the
      *    in-memory table, then print an exception line if rejected.
      *---------------------------------------------------------------*
       2100-PROCESS-TRAN.
      *
           MOVE SPACES TO W-REASON-TEXT.
           MOVE STO-TRAN-STORE-ID TO W-FIND-STORE-ID.
           PERFORM 8100-FIND-STORE-BY-ID THRU 8100-EXIT.
      *
           IF STO-TRAN-ADD
               PERFORM 2200-ADD-STORE THRU 2200-EXIT
           ELSE
               IF STO-TRAN-DELETE
                   PERFORM 2300-DELETE-STORE THRU 2300-EXIT
               ELSE
                   MOVE "INVALID TRANSACTION CODE" TO W-REASON-TEXT.
      *
           IF W-REASON-TEXT NOT = SPACES
               ADD 1 TO W-REJ-COUNT
               MOVE SPACES            TO STO-LIST-RECORD
               MOVE STO-TRAN-CODE     TO SLD-TRAN-CODE
               MOVE STO-TRAN-STORE-ID TO SLD-STORE-ID
               MOVE STO-TRAN-STORE-NAME TO SLD-STORE-NAME
               MOVE W-REASON-TEXT    TO SLD-REASON
               WRITE STO-LIST-RECORD.
      *
           PERFORM 2000-READ-TRAN THRU 2000-EXIT.
      *
       2100-EXIT.
           EXIT.
      *
      *---------------------------------------------------------------*
      *    2200-ADD-STORE -- reject if the name is blank or the id
      *    already exists; else append to the table.
      *---------------------------------------------------------------*
       2200-ADD-STORE.
      *
           IF STO-TRAN-STORE-NAME = SPACES
               MOVE "STORE NAME IS BLANK" TO W-REASON-TEXT
               GO TO 2200-EXIT.
      *
           IF W-STORE-FOUND                                            DPR-0351
               MOVE "DUPLICATE STORE ID" TO W-REASON-TEXT              DPR-0351
               GO TO 2200-EXIT.
      *
           IF W-STORE-COUNT NOT < 500
               MOVE "STORE TABLE FULL" TO W-REASON-TEXT
               GO TO 2200-EXIT.
      *
           SET W-STORE-IDX TO W-STORE-COUNT.
           SET W-STORE-IDX UP BY 1.
           MOVE STO-TRAN-STORE-ID   TO W-STORE-ID-T   (W-STORE-IDX).
           MOVE STO-TRAN-STORE-NAME TO W-STORE-NAME-T (W-STORE-IDX).
           SET W-STORE-COUNT TO W-STORE-IDX.
           ADD 1 TO W-ADD-COUNT.
      *
       2200-EXIT.
           EXIT.
      *
      *---------------------------------------------------------------*
      *    2300-DELETE-STORE -- reject if not found; else shift the
      *    remaining table entries up over the deleted one.
      *---------------------------------------------------------------*
       2300-DELETE-STORE.
      *
           IF NOT W-STORE-FOUND
               MOVE "STORE ID NOT FOUND" TO W-REASON-TEXT
               GO TO 2300-EXIT.
      *
           SET W-SHIFT-IDX TO W-STORE-IDX.                            DPR-0402
      *
       2300-SHIFT-LOOP.
      *
           IF W-SHIFT-IDX NOT < W-STORE-COUNT
               GO TO 2300-SHIFT-DONE.
      *
           SET W-STORE-IDX TO W-SHIFT-IDX.
           SET W-STORE-IDX UP BY 1.
           MOVE W-STORE-ID-T   (W-STORE-IDX) TO
                                       W-STORE-ID-T   (W-SHIFT-IDX).
           MOVE W-STORE-NAME-T (W-STORE-IDX) TO
                                       W-STORE-NAME-T (W-SHIFT-IDX).
           SET W-SHIFT-IDX UP BY 1.
           GO TO 2300-SHIFT-LOOP.
      *
       2300-SHIFT-DONE.
      *
           SUBTRACT 1 FROM W-STORE-COUNT.
      *
       2300-EXIT.
           EXIT.
      *
      *---------------------------------------------------------------*
      *    8000-REWRITE-STORE-MASTER -- write the updated table back
      *    out as the new STORE-MASTER, ascending by table order
      *    (adds are appended, so the table stays in id-arrival
      *    order; the master was already in ascending order and
      *    deletes only remove rows, so order is preserved).
      *---------------------------------------------------------------*
       8000-REWRITE-STORE-MASTER.
      *
           OPEN OUTPUT STORE-FILE.
           SET W-STORE-IDX TO 1.
      *
       8000-WRITE-LOOP.
      *
           IF W-STORE-IDX > W-STORE-COUNT
               GO TO 8000-WRITE-DONE.
      *
           MOVE W-STORE-ID-T   (W-STORE-IDX) TO STORE-ID.
           MOVE W-STORE-NAME-T (W-STORE-IDX) TO STORE-NAME.
           WRITE STORE-MASTER-RECORD.
           SET W-STORE-IDX UP BY 1.
           GO TO 8000-WRITE-LOOP.
      *
       8000-WRITE-DONE.
      *
           CLOSE STORE-FILE.
      *
       8000-EXIT.
           EXIT.
      *
           COPY "PLSTOFND.CBL".
      *
