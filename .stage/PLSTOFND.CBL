      *
      *    PLSTOFND.CBL
      *
      *    Shared paragraph: locate a store in W-STORE-TABLE by
      *    W-FIND-STORE-ID.  COPY'd into the PROCEDURE DIVISION of
      *    every program that has to prove a store id exists (the
      *    referential-integrity check every master and every
      *    transaction is held to).
      *
      *    On entry .......: W-FIND-STORE-ID, W-STORE-TABLE loaded.
      *    On exit ........: W-FOUND-STORE-FLAG "Y"/"N",
      *                      W-FOUND-STORE-NAME when found.
      *
       8100-FIND-STORE-BY-ID.

           MOVE "N" TO W-FOUND-STORE-FLAG.
           MOVE SPACES TO W-FOUND-STORE-NAME.
           SET W-STORE-IDX TO 1.

       8100-FIND-STORE-LOOP.

           IF W-STORE-IDX > W-STORE-COUNT
               GO TO 8100-EXIT.

           IF W-STORE-ID-T (W-STORE-IDX) = W-FIND-STORE-ID
               MOVE "Y"                          TO W-FOUND-STORE-FLAG
               MOVE W-STORE-NAME-T (W-STORE-IDX)
                                                  TO W-FOUND-STORE-NAME
               GO TO 8100-EXIT.

           SET W-STORE-IDX UP BY 1.
           GO TO 8100-FIND-STORE-LOOP.

       8100-EXIT.
           EXIT.
