      *
      *    PLOPTCPN.CBL
      *
      *    Shared paragraph: the optimal-coupon selector.  Scans every
      *    coupon registered to W-OPT-STORE-ID, runs each through the
      *    discount engine (PLDISCEN.CBL) against the resolved cart in
      *    W-CART, and keeps the coupon with the strictly greatest
      *    discount.  Ties go to the first coupon encountered; a
      *    discount of zero never wins.  COPY'd by the cart-search
      *    batch report for both the optimal-coupon request and the
      *    store recommender's per-store best-coupon lookup.
      *
      *    On entry .......: W-OPT-STORE-ID, W-CPN-TABLE and W-CART
      *                      loaded.
      *    On exit ........: W-OPT-FOUND-FLAG "Y"/"N", and when "Y"
      *                      W-OPT-BEST-CPN-ID, W-OPT-BEST-DISCOUNT,
      *                      W-OPT-BEST-TYPE.
      *
       8400-FIND-OPTIMAL-COUPON.

           MOVE "N"   TO W-OPT-FOUND-FLAG.
           MOVE ZEROS TO W-OPT-BEST-CPN-ID
                         W-OPT-BEST-DISCOUNT.
           MOVE SPACES TO W-OPT-BEST-TYPE.
           SET W-DISC-CPN-IDX TO 1.

       8400-COUPON-LOOP.

           IF W-DISC-CPN-IDX > W-CPN-COUNT
               GO TO 8400-EXIT.

           IF W-CPN-STORE-ID-T (W-DISC-CPN-IDX) = W-OPT-STORE-ID
               PERFORM 8300-EVALUATE-COUPON THRU 8300-EXIT
               IF W-DISC-APPLICABLE
                 AND W-DISC-AMOUNT > W-OPT-BEST-DISCOUNT
                   MOVE "Y" TO W-OPT-FOUND-FLAG
                   MOVE W-CPN-ID-T (W-DISC-CPN-IDX)
                                              TO W-OPT-BEST-CPN-ID
                   MOVE W-DISC-AMOUNT       TO W-OPT-BEST-DISCOUNT
                   MOVE W-CPN-TYPE-T (W-DISC-CPN-IDX)
                                              TO W-OPT-BEST-TYPE.

           SET W-DISC-CPN-IDX UP BY 1.
           GO TO 8400-COUPON-LOOP.

       8400-EXIT.
           EXIT.
