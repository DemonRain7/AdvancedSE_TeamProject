      *
      *===========================================================*
      *
       IDENTIFICATION DIVISION.
      *
       PROGRAM-ID.     COUPON-BATCH-DRIVER.
       AUTHOR.         R HALVORSEN.
       INSTALLATION.   MERIDIAN RETAIL SYSTEMS - DATA PROCESSING.
       DATE-WRITTEN.   04/02/1988.
       DATE-COMPILED.
       SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
      *
      *===========================================================*
      *  C H A N G E   L O G                                      *
      *===========================================================*
      *  DATE     BY   TICKET    DESCRIPTION                      *
      *---------  ---  --------  --------------------------------*
      *  04/02/88  RH  DPR-0093  ORIGINAL PROGRAM.  DRIVES THE     *
      *                          NIGHTLY MASTER-MAINTENANCE STEPS  *
      *                          AND THE CART/SEARCH REPORT RUN AS *
      *                          ONE JOB, NO OPERATOR INTERACTION. *
      *  09/02/88  RH  DPR-0114  ADDED START/END DISPLAY LINES FOR *
      *                          EACH STEP SO THE JOB LOG SHOWS    *
      *                          WHERE A LONG RUN IS SITTING.      *
      *  02/19/90  LKT  DPR-0201 ADDED UPSI-0 SWITCH -- WHEN THE   *
      *                          OPERATOR SETS IT ON, THE CART/    *
      *                          SEARCH REPORT STEP IS SKIPPED SO  *
      *                          MASTER FILES CAN BE REBUILT ALONE *
      *                          AFTER A RESTORE.                  *
      *  06/10/93  LKT  DPR-0351 STEP NAMES ON THE JOB LOG NOW      *
      *                          MATCH THE PROGRAM-ID OF THE STEP  *
      *                          BEING CALLED -- OPERATORS WERE    *
      *                          MATCHING THE WRONG DUMP TO THE    *
      *                          WRONG STEP ON ABEND.               *
      *  08/19/98  DWC  Y2K-014  YEAR 2000 REVIEW: NO DATE FIELDS  *
      *                          IN THIS PROGRAM.  NO CHANGE       *
      *                          REQUIRED.  SIGNED OFF.            *
      *  02/07/01  MJP  DPR-0477 ADDED STEP-COMPLETION COUNT AT    *
      *                          END OF RUN FOR THE OPERATIONS     *
      *                          CHECKLIST.                        *
      *===========================================================*
      *
       ENVIRONMENT DIVISION.
      *
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.  IBM-4341.
       OBJECT-COMPUTER.  IBM-4341.
       SPECIAL-NAMES.
           UPSI-0 IS W-SKIP-REPORT-SWITCH
               ON  STATUS IS W-SKIP-REPORT-STEP
               OFF STATUS IS W-RUN-REPORT-STEP.
      *
       DATA DIVISION.
       WORKING-STORAGE SECTION.
      *
           77  W-STEP-COUNT               PIC 9(02)     COMP  VALUE
                   ZERO.
      *
      *    ONE 132-BYTE JOB-LOG LINE, REDEFINED FOUR WAYS -- SAME
      *    SHARED-RECORD / REDEFINES CONVENTION THE PRINT-LINE
      *    RECORDS USE IN THE MASTER-MAINTENANCE PROGRAMS.
      *
           01  W-JOB-LOG-LINE             PIC X(132)    VALUE SPACES.
      *
           01  W-JOB-BANNER REDEFINES W-JOB-LOG-LINE.
               05  FILLER                  PIC X(20)  VALUE SPACES.
               05  FILLER                  PIC X(38)  VALUE
                   "COUPON MANAGEMENT SYSTEM - BATCH JOB".
               05  FILLER                  PIC X(74)  VALUE SPACES.
      *
           01  W-STEP-START-LINE REDEFINES W-JOB-LOG-LINE.
               05  FILLER                  PIC X(10)  VALUE
                   "STARTING..".
               05  WSL-STEP-NAME           PIC X(30)  VALUE SPACES.
               05  FILLER                  PIC X(92)  VALUE SPACES.
      *
           01  W-STEP-END-LINE REDEFINES W-JOB-LOG-LINE.
               05  FILLER                  PIC X(10)  VALUE
                   "COMPLETE..".
               05  WEL-STEP-NAME           PIC X(30)  VALUE SPACES.
               05  FILLER                  PIC X(92)  VALUE SPACES.
      *
           01  W-STEP-COUNT-LINE REDEFINES W-JOB-LOG-LINE.
               05  FILLER                  PIC X(24)  VALUE
                   "STEPS COMPLETED THIS RUN".
               05  FILLER                  PIC X(04)  VALUE " -- ".
               05  WCL-STEP-COUNT          PIC Z9.
               05  FILLER                  PIC X(102) VALUE SPACES.
      *
      *===========================================================*
      *
       PROCEDURE DIVISION.
      *
       0100-MAIN-CONTROL.
      *
           DISPLAY W-JOB-BANNER.
      *
           MOVE "STORE-MASTER-MAINTENANCE" TO WSL-STEP-NAME.            DPR-0351
           DISPLAY W-STEP-START-LINE.                                  DPR-0114
           CALL "STORE-MASTER-MAINTENANCE".
           MOVE "STORE-MASTER-MAINTENANCE" TO WEL-STEP-NAME.
           DISPLAY W-STEP-END-LINE.
           ADD 1 TO W-STEP-COUNT.
      *
           MOVE "ITEM-MASTER-MAINTENANCE" TO WSL-STEP-NAME.
           DISPLAY W-STEP-START-LINE.
           CALL "ITEM-MASTER-MAINTENANCE".
           MOVE "ITEM-MASTER-MAINTENANCE" TO WEL-STEP-NAME.
           DISPLAY W-STEP-END-LINE.
           ADD 1 TO W-STEP-COUNT.
      *
           MOVE "COUPON-MASTER-MAINTENANCE" TO WSL-STEP-NAME.
           DISPLAY W-STEP-START-LINE.
           CALL "COUPON-MASTER-MAINTENANCE".
           MOVE "COUPON-MASTER-MAINTENANCE" TO WEL-STEP-NAME.
           DISPLAY W-STEP-END-LINE.
           ADD 1 TO W-STEP-COUNT.
      *
           IF W-RUN-REPORT-STEP                                        DPR-0201
               PERFORM 0200-RUN-CART-SEARCH-REPORT THRU 0200-EXIT.
      *
           MOVE W-STEP-COUNT TO WCL-STEP-COUNT.                        DPR-0477
           DISPLAY W-STEP-COUNT-LINE.
      *
           STOP RUN.
      *
      *---------------------------------------------------------------*
      *    0200-RUN-CART-SEARCH-REPORT -- separated from 0100 so the
      *    UPSI-0 SKIP branch is a single PERFORM, per DPR-0201.
      *---------------------------------------------------------------*
       0200-RUN-CART-SEARCH-REPORT.
      *
           MOVE "CART-SEARCH-BATCH-REPORT" TO WSL-STEP-NAME.
           DISPLAY W-STEP-START-LINE.
           CALL "CART-SEARCH-BATCH-REPORT".
           MOVE "CART-SEARCH-BATCH-REPORT" TO WEL-STEP-NAME.
           DISPLAY W-STEP-END-LINE.
           ADD 1 TO W-STEP-COUNT.
      *
       0200-EXIT.
           EXIT.
      *
