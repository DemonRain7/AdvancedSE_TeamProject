      *
      *===========================================================*
      *
       IDENTIFICATION DIVISION.
      *
       PROGRAM-ID.     ITEM-MASTER-MAINTENANCE.
       AUTHOR.         R HALVORSEN.
       INSTALLATION.   MERIDIAN RETAIL SYSTEMS - DATA PROCESSING.
       DATE-WRITTEN.   04/02/1988.
       DATE-COMPILED.
       SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
      *
      *===========================================================*
      *  C H A N G E   L O G                                      *
      *===========================================================*
      *  DATE     BY   TICKET    DESCRIPTION                      *
      *---------  ---  --------  --------------------------------*
      *  04/02/88  RH  DPR-0093  ORIGINAL PROGRAM.  BATCH UPDATE  *
      *                          OF ITEM-MASTER FROM ADD/DELETE   *
      *                          TRANSACTIONS, TABLE-DRIVEN, LIKE *
      *                          STORE-MASTER-MAINTENANCE.        *
      *  09/02/88  RH  DPR-0114  RAISED W-ITEM-TABLE FROM 800 TO *
      *                          2000 ENTRIES.                    *
      *  05/17/90  LKT  DPR-0247 ADD NOW REJECTS AN ITEM WHOSE    *
      *                          OWNING STORE ID DOES NOT EXIST   *
      *                          ON STORE-MASTER (WAS ACCEPTING   *
      *                          ORPHAN ITEMS).                   *
      *  01/22/91  LKT  DPR-0288 EXCEPTION LISTING NOW SHOWS THE  *
      *                          REJECT REASON TEXT INSTEAD OF A  *
      *                          NUMERIC CODE, TO MATCH THE STORE *
      *                          AND COUPON LISTINGS.             *
      *  06/10/93  LKT  DPR-0351 ADDED DUPLICATE-ITEM-ID CHECK ON *
      *                          ADD TRANSACTIONS.                *
      *  11/03/94  DWC  DPR-0402 DELETE NOW SHIFTS THE TABLE UP   *
      *                          INSTEAD OF BLANKING IN PLACE.    *
      *  08/19/98  DWC  Y2K-014  YEAR 2000 REVIEW: NO DATE FIELDS *
      *                          IN THIS PROGRAM'S RECORDS.  NO   *
      *                          CHANGE REQUIRED.  SIGNED OFF.    *
      *  02/07/01  MJP  DPR-0477 TOTALS LINE COUNTERS WIDENED TO  *
      *                          MATCH THE STORE AND COUPON       *
      *                          MAINTENANCE PROGRAMS.            *
      *  04/29/03  MJP  DPR-0530 CATEGORY LABEL NOW CARRIED UPPER *
      *                          -CASE IN THE TABLE SO THE STORE  *
      *                          RECOMMENDER'S CATEGORY SEARCH IS *
      *                          CASE-INSENSITIVE AT LOOKUP TIME  *
      *                          INSTEAD OF ON EVERY COMPARE.     *
      *===========================================================*
      *
       ENVIRONMENT DIVISION.
      *
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.  IBM-4341.
       OBJECT-COMPUTER.  IBM-4341.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      *
           COPY "SLSTORE.CBL".
           COPY "SLITEM.CBL".
      *
           SELECT ITM-TRAN-FILE ASSIGN TO ITEM-MAINT-TRANS
                  ORGANIZATION IS SEQUENTIAL
                  ACCESS MODE IS SEQUENTIAL.
      *
           SELECT ITM-LIST-FILE ASSIGN TO ITEM-MAINT-LIST
                  ORGANIZATION IS SEQUENTIAL
                  ACCESS MODE IS SEQUENTIAL.
      *
       DATA DIVISION.
       FILE SECTION.
      *
           COPY "FDSTORE.CBL".
           COPY "FDITEM.CBL".
      *
           FD  ITM-TRAN-FILE
               LABEL RECORDS ARE STANDARD
               RECORD CONTAINS 72 CHARACTERS.
      *
           01  ITM-TRAN-RECORD.
               05  ITM-TRAN-CODE           PIC X(01).
                   88  ITM-TRAN-ADD            VALUE "A".
                   88  ITM-TRAN-DELETE         VALUE "D".
               05  ITM-TRAN-ITEM-ID        PIC 9(05).
               05  ITM-TRAN-ITEM-NAME      PIC X(30).
               05  ITM-TRAN-ITEM-PRICE     PIC 9(05)V99.
               05  ITM-TRAN-STORE-ID       PIC 9(05).
               05  ITM-TRAN-CATEGORY       PIC X(20).
               05  FILLER                  PIC X(04).
      *
           FD  ITM-LIST-FILE
               LABEL RECORDS ARE OMITTED
               RECORD CONTAINS 80 CHARACTERS.
      *
           01  ITM-LIST-RECORD              PIC X(80).
      *
           01  ITM-LIST-TITLE REDEFINES ITM-LIST-RECORD.
               05  FILLER                  PIC X(20)  VALUE SPACES.
               05  ILT-TITLE               PIC X(40)  VALUE
                       "ITEM-MASTER MAINTENANCE - EXCEPTIONS".
               05  FILLER                  PIC X(20)  VALUE SPACES.
      *
           01  ITM-LIST-DETAIL REDEFINES ITM-LIST-RECORD.
               05  FILLER                  PIC X(02)  VALUE SPACES.
               05  ILD-TRAN-CODE           PIC X(01).
               05  FILLER                  PIC X(02)  VALUE SPACES.
               05  ILD-ITEM-ID             PIC ZZZZ9.
               05  FILLER                  PIC X(02)  VALUE SPACES.
               05  ILD-ITEM-NAME           PIC X(20).
               05  FILLER                  PIC X(02)  VALUE SPACES.
               05  ILD-REASON              PIC X(46).
      *
           01  ITM-LIST-TOTAL-LINE REDEFINES ITM-LIST-RECORD.
               05  FILLER                  PIC X(02)  VALUE SPACES.
               05  ILC-ADD-LABEL           PIC X(20)  VALUE
                       "ITEMS ADDED.......:".
               05  ILC-ADD-COUNT           PIC ZZZ9.                    DPR-0477
               05  FILLER                  PIC X(03)  VALUE SPACES.
               05  ILC-REJ-LABEL           PIC X(20)  VALUE
                       "ITEMS REJECTED....:".
               05  ILC-REJ-COUNT           PIC ZZZ9.                    DPR-0477
               05  FILLER                  PIC X(27)  VALUE SPACES.
      *
       WORKING-STORAGE SECTION.
      *
           COPY "WSSTOTB1.CBL".
           COPY "WSITMTB1.CBL".
           COPY "WSPLIB01.CBL".
      *
           01  W-SWITCHES.
               05  W-TRAN-EOF-FLAG        PIC X(01)     VALUE "N".
                   88  W-TRAN-EOF             VALUE "Y".
               05  FILLER                  PIC X(01)     VALUE SPACES.
      *
           01  W-COUNTERS.
               05  W-ADD-COUNT        PIC 9(04) COMP VALUE ZERO.
               05  W-REJ-COUNT        PIC 9(04) COMP VALUE ZERO.
               05  W-SHIFT-IDX        PIC 9(05) COMP VALUE ZERO.
               05  FILLER              PIC X(01)      VALUE SPACES.
      *
           77  W-REASON-TEXT              PIC X(46).
      *
      *===========================================================*
      *
       PROCEDURE DIVISION.
      *
       0100-MAIN-CONTROL.
      *
           PERFORM 1000-LOAD-STORE-TABLE THRU 1000-EXIT.
           PERFORM 1100-LOAD-ITEM-TABLE  THRU 1100-EXIT.
      *
           OPEN INPUT  ITM-TRAN-FILE
                OUTPUT ITM-LIST-FILE.
      *
           MOVE SPACES TO ITM-LIST-RECORD.
           MOVE "ITEM-MASTER MAINTENANCE - EXCEPTIONS" TO ILT-TITLE.
           WRITE ITM-LIST-RECORD.
      *
           PERFORM 2000-READ-TRAN THRU 2000-EXIT.
           PERFORM 2100-PROCESS-TRAN THRU 2100-EXIT
                   UNTIL W-TRAN-EOF.
      *
           MOVE SPACES TO ITM-LIST-RECORD.
           MOVE "ITEMS ADDED.......:" TO ILC-ADD-LABEL.
           MOVE W-ADD-COUNT TO ILC-ADD-COUNT.
           MOVE "ITEMS REJECTED....:" TO ILC-REJ-LABEL.
           MOVE W-REJ-COUNT TO ILC-REJ-COUNT.
           WRITE ITM-LIST-RECORD.
      *
           CLOSE ITM-TRAN-FILE
                 ITM-LIST-FILE.
      *
           PERFORM 8000-REWRITE-ITEM-MASTER THRU 8000-EXIT.
      *
           STOP RUN.
      *
      *---------------------------------------------------------------*
      *    1000-LOAD-STORE-TABLE -- store master loaded read-only,
      *    solely to prove an item's owning store exists.
      *---------------------------------------------------------------*
       1000-LOAD-STORE-TABLE.
      *
           MOVE ZERO TO W-STORE-COUNT.
           OPEN INPUT STORE-FILE.
      *
       1000-LOAD-LOOP.
      *
           READ STORE-FILE
               AT END
                   GO TO 1000-LOAD-DONE.
      *
           SET W-STORE-IDX TO W-STORE-COUNT.
           SET W-STORE-IDX UP BY 1.
           MOVE STORE-ID   TO W-STORE-ID-T   (W-STORE-IDX).
           MOVE STORE-NAME TO W-STORE-NAME-T (W-STORE-IDX).
           SET W-STORE-COUNT TO W-STORE-IDX.
           GO TO 1000-LOAD-LOOP.
      *
       1000-LOAD-DONE.
      *
           CLOSE STORE-FILE.
      *
       1000-EXIT.
           EXIT.
      *
      *---------------------------------------------------------------*
      *    1100-LOAD-ITEM-TABLE -- read the current ITEM-MASTER into
      *    W-ITEM-TABLE, folding a copy of the category to upper
      *    case for the store recommender's later use.
      *---------------------------------------------------------------*
       1100-LOAD-ITEM-TABLE.
      *
           MOVE ZERO TO W-ITEM-COUNT.
           OPEN INPUT ITEM-FILE.
      *
       1100-LOAD-LOOP.
      *
           READ ITEM-FILE
               AT END
                   GO TO 1100-LOAD-DONE.
      *
           SET W-ITEM-IDX TO W-ITEM-COUNT.
           SET W-ITEM-IDX UP BY 1.
           MOVE ITEM-ID          TO W-ITEM-ID-T          (W-ITEM-IDX).
           MOVE ITEM-NAME        TO W-ITEM-NAME-T        (W-ITEM-IDX).
           MOVE ITEM-PRICE       TO W-ITEM-PRICE-T       (W-ITEM-IDX).
           MOVE ITEM-STORE-ID    TO W-ITEM-STORE-ID-T    (W-ITEM-IDX).
           MOVE ITEM-CATEGORY    TO W-ITEM-CATEGORY-T    (W-ITEM-IDX).
           MOVE ITEM-NAME        TO W-ITEM-NAME-UC-T     (W-ITEM-IDX).
           MOVE ITEM-CATEGORY    TO W-ITEM-CATEGORY-UC-T (W-ITEM-IDX).DPR-0530
           INSPECT W-ITEM-NAME-UC-T     (W-ITEM-IDX)
                        CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
           INSPECT W-ITEM-CATEGORY-UC-T (W-ITEM-IDX)
                        CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
           SET W-ITEM-COUNT TO W-ITEM-IDX.
           GO TO 1100-LOAD-LOOP.
      *
       1100-LOAD-DONE.
      *
           CLOSE ITEM-FILE.
      *
       1100-EXIT.
           EXIT.
      *
      *---------------------------------------------------------------*
      *    2000-READ-TRAN -- get the next ITEM-MAINT-TRANS record.
      *---------------------------------------------------------------*
       2000-READ-TRAN.
      *
           READ ITM-TRAN-FILE
               AT END
                   MOVE "Y" TO W-TRAN-EOF-FLAG.
      *
       2000-EXIT.
           EXIT.
      *
      *---------------------------------------------------------------*
      *    2100-PROCESS-TRAN.
      *---------------------------------------------------------------*
       2100-PROCESS-TRAN.
      *
           MOVE SPACES TO W-REASON-TEXT.
           MOVE ITM-TRAN-ITEM-ID TO W-FIND-ITEM-ID.
           PERFORM 8200-FIND-ITEM-BY-ID THRU 8200-EXIT.
      *
           IF ITM-TRAN-ADD
               PERFORM 2200-ADD-ITEM THRU 2200-EXIT
           ELSE
               IF ITM-TRAN-DELETE
                   PERFORM 2300-DELETE-ITEM THRU 2300-EXIT
               ELSE
                   MOVE "INVALID TRANSACTION CODE" TO W-REASON-TEXT.
      *
           IF W-REASON-TEXT NOT = SPACES
               ADD 1 TO W-REJ-COUNT
               MOVE SPACES           TO ITM-LIST-RECORD
               MOVE ITM-TRAN-CODE    TO ILD-TRAN-CODE
               MOVE ITM-TRAN-ITEM-ID TO ILD-ITEM-ID
               MOVE ITM-TRAN-ITEM-NAME(1:20) TO ILD-ITEM-NAME
               MOVE W-REASON-TEXT   TO ILD-REASON
               WRITE ITM-LIST-RECORD.
      *
           PERFORM 2000-READ-TRAN THRU 2000-EXIT.
      *
       2100-EXIT.
           EXIT.
      *
      *---------------------------------------------------------------*
      *    2200-ADD-ITEM -- reject if name blank, price negative (the
      *    picture is unsigned so this test is really "not numeric"
      *    protection), duplicate id, or the owning store is unknown.
      *---------------------------------------------------------------*
       2200-ADD-ITEM.
      *
           IF ITM-TRAN-ITEM-NAME = SPACES
               MOVE "ITEM NAME IS BLANK" TO W-REASON-TEXT
               GO TO 2200-EXIT.
      *
           IF W-ITEM-FOUND
               MOVE "DUPLICATE ITEM ID" TO W-REASON-TEXT               DPR-0351
               GO TO 2200-EXIT.
      *
           MOVE ITM-TRAN-STORE-ID TO W-FIND-STORE-ID.
           PERFORM 8100-FIND-STORE-BY-ID THRU 8100-EXIT.
           IF NOT W-STORE-FOUND
               MOVE "OWNING STORE ID NOT FOUND" TO W-REASON-TEXT       DPR-0247
               GO TO 2200-EXIT.
      *
           IF W-ITEM-COUNT NOT < 2000
               MOVE "ITEM TABLE FULL" TO W-REASON-TEXT
               GO TO 2200-EXIT.
      *
           SET W-ITEM-IDX TO W-ITEM-COUNT.
           SET W-ITEM-IDX UP BY 1.
           MOVE ITM-TRAN-ITEM-ID
                                  TO W-ITEM-ID-T (W-ITEM-IDX).
           MOVE ITM-TRAN-ITEM-NAME
                                  TO W-ITEM-NAME-T (W-ITEM-IDX).
           MOVE ITM-TRAN-ITEM-PRICE
                                  TO W-ITEM-PRICE-T (W-ITEM-IDX).
           MOVE ITM-TRAN-STORE-ID
                                  TO W-ITEM-STORE-ID-T (W-ITEM-IDX).
           MOVE ITM-TRAN-CATEGORY
                                  TO W-ITEM-CATEGORY-T (W-ITEM-IDX).
           MOVE ITM-TRAN-ITEM-NAME
                                  TO W-ITEM-NAME-UC-T (W-ITEM-IDX).
           MOVE ITM-TRAN-CATEGORY
                               TO W-ITEM-CATEGORY-UC-T (W-ITEM-IDX).
           INSPECT W-ITEM-NAME-UC-T     (W-ITEM-IDX)
                        CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
           INSPECT W-ITEM-CATEGORY-UC-T (W-ITEM-IDX)
                        CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
           SET W-ITEM-COUNT TO W-ITEM-IDX.
           ADD 1 TO W-ADD-COUNT.
      *
       2200-EXIT.
           EXIT.
      *
      *---------------------------------------------------------------*
      *    2300-DELETE-ITEM.
      *---------------------------------------------------------------*
       2300-DELETE-ITEM.
      *
           IF NOT W-ITEM-FOUND
               MOVE "ITEM ID NOT FOUND" TO W-REASON-TEXT
               GO TO 2300-EXIT.
      *
           SET W-SHIFT-IDX TO W-ITEM-IDX.                             DPR-0402
      *
       2300-SHIFT-LOOP.
      *
           IF W-SHIFT-IDX NOT < W-ITEM-COUNT
               GO TO 2300-SHIFT-DONE.
      *
           SET W-ITEM-IDX TO W-SHIFT-IDX.
           SET W-ITEM-IDX UP BY 1.
           MOVE W-ITEM-ID-T          (W-ITEM-IDX) TO
               W-ITEM-ID-T          (W-SHIFT-IDX).
           MOVE W-ITEM-NAME-T        (W-ITEM-IDX) TO
               W-ITEM-NAME-T        (W-SHIFT-IDX).
           MOVE W-ITEM-PRICE-T       (W-ITEM-IDX) TO
               W-ITEM-PRICE-T       (W-SHIFT-IDX).
           MOVE W-ITEM-STORE-ID-T    (W-ITEM-IDX) TO
               W-ITEM-STORE-ID-T    (W-SHIFT-IDX).
           MOVE W-ITEM-CATEGORY-T    (W-ITEM-IDX) TO
               W-ITEM-CATEGORY-T    (W-SHIFT-IDX).
           MOVE W-ITEM-NAME-UC-T     (W-ITEM-IDX) TO
               W-ITEM-NAME-UC-T     (W-SHIFT-IDX).
           MOVE W-ITEM-CATEGORY-UC-T (W-ITEM-IDX) TO
               W-ITEM-CATEGORY-UC-T (W-SHIFT-IDX).
           SET W-SHIFT-IDX UP BY 1.
           GO TO 2300-SHIFT-LOOP.
      *
       2300-SHIFT-DONE.
      *
           SUBTRACT 1 FROM W-ITEM-COUNT.
      *
       2300-EXIT.
           EXIT.
      *
      *---------------------------------------------------------------*
      *    8000-REWRITE-ITEM-MASTER.
      *---------------------------------------------------------------*
       8000-REWRITE-ITEM-MASTER.
      *
           OPEN OUTPUT ITEM-FILE.
           SET W-ITEM-IDX TO 1.
      *
       8000-WRITE-LOOP.
      *
           IF W-ITEM-IDX > W-ITEM-COUNT
               GO TO 8000-WRITE-DONE.
      *
           MOVE W-ITEM-ID-T       (W-ITEM-IDX) TO ITEM-ID.
           MOVE W-ITEM-NAME-T     (W-ITEM-IDX) TO ITEM-NAME.
           MOVE W-ITEM-PRICE-T    (W-ITEM-IDX) TO ITEM-PRICE.
           MOVE W-ITEM-STORE-ID-T (W-ITEM-IDX) TO ITEM-STORE-ID.
           MOVE W-ITEM-CATEGORY-T (W-ITEM-IDX) TO ITEM-CATEGORY.
           WRITE ITEM-MASTER-RECORD.
           SET W-ITEM-IDX UP BY 1.
           GO TO 8000-WRITE-LOOP.
      *
       8000-WRITE-DONE.
      *
           CLOSE ITEM-FILE.
      *
       8000-EXIT.
           EXIT.
      *
           COPY "PLSTOFND.CBL".
           COPY "PLITMFND.CBL".
      *
