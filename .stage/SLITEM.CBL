      *
      *    SLITEM.CBL
      *
      *    FILE-CONTROL entry for the ITEM-MASTER file.
      *
          SELECT ITEM-FILE ASSIGN TO ITEM-MASTER
                 ORGANIZATION IS SEQUENTIAL
                 ACCESS MODE IS SEQUENTIAL.
