000100*
000200*===========================================================*
000300*
000400 IDENTIFICATION DIVISION.
000500*
000600 PROGRAM-ID.     COUPON-BATCH-DRIVER.
000700 AUTHOR.         R HALVORSEN.
000800 INSTALLATION.   MERIDIAN RETAIL SYSTEMS - DATA PROCESSING.
000900 DATE-WRITTEN.   04/02/1988.
001000 DATE-COMPILED.
001100 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001200*
001300*===========================================================*
001400*  C H A N G E   L O G                                      *
001500*===========================================================*
001600*  DATE     BY   TICKET    DESCRIPTION                      *
001700*---------  ---  --------  --------------------------------*
001800*  04/02/88  RH  DPR-0093  ORIGINAL PROGRAM.  DRIVES THE     *
001900*                          NIGHTLY MASTER-MAINTENANCE STEPS  *
002000*                          AND THE CART/SEARCH REPORT RUN AS *
002100*                          ONE JOB, NO OPERATOR INTERACTION. *
002200*  09/02/88  RH  DPR-0114  ADDED START/END DISPLAY LINES FOR *
002300*                          EACH STEP SO THE JOB LOG SHOWS    *
002400*                          WHERE A LONG RUN IS SITTING.      *
002500*  02/19/90  LKT  DPR-0201 ADDED UPSI-0 SWITCH -- WHEN THE   *
002600*                          OPERATOR SETS IT ON, THE CART/    *
002700*                          SEARCH REPORT STEP IS SKIPPED SO  *
002800*                          MASTER FILES CAN BE REBUILT ALONE *
002900*                          AFTER A RESTORE.                  *
003000*  06/10/93  LKT  DPR-0351 STEP NAMES ON THE JOB LOG NOW      *
003100*                          MATCH THE PROGRAM-ID OF THE STEP  *
003200*                          BEING CALLED -- OPERATORS WERE    *
003300*                          MATCHING THE WRONG DUMP TO THE    *
003400*                          WRONG STEP ON ABEND.               *
003500*  08/19/98  DWC  Y2K-014  YEAR 2000 REVIEW: NO DATE FIELDS  *
003600*                          IN THIS PROGRAM.  NO CHANGE       *
003700*                          REQUIRED.  SIGNED OFF.            *
003800*  02/07/01  MJP  DPR-0477 ADDED STEP-COMPLETION COUNT AT    *
003900*                          END OF RUN FOR THE OPERATIONS     *
004000*                          CHECKLIST.                        *
004100*===========================================================*
004200*
004300 ENVIRONMENT DIVISION.
004400*
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-4341.
004700 OBJECT-COMPUTER.  IBM-4341.
004800 SPECIAL-NAMES.
004900     UPSI-0 IS W-SKIP-REPORT-SWITCH
005000         ON  STATUS IS W-SKIP-REPORT-STEP
005100         OFF STATUS IS W-RUN-REPORT-STEP.
005200*
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005500*
005600     77  W-STEP-COUNT               PIC 9(02)     COMP  VALUE
005700             ZERO.
005800*
005900*    ONE 132-BYTE JOB-LOG LINE, REDEFINED FOUR WAYS -- SAME
006000*    SHARED-RECORD / REDEFINES CONVENTION THE PRINT-LINE
006100*    RECORDS USE IN THE MASTER-MAINTENANCE PROGRAMS.
006200*
006300     01  W-JOB-LOG-LINE             PIC X(132)    VALUE SPACES.
006400*
006500     01  W-JOB-BANNER REDEFINES W-JOB-LOG-LINE.
006600         05  FILLER                  PIC X(20)  VALUE SPACES.
006700         05  FILLER                  PIC X(38)  VALUE
006800             "COUPON MANAGEMENT SYSTEM - BATCH JOB".
006900         05  FILLER                  PIC X(74)  VALUE SPACES.
007000*
007100     01  W-STEP-START-LINE REDEFINES W-JOB-LOG-LINE.
007200         05  FILLER                  PIC X(10)  VALUE
007300             "STARTING..".
007400         05  WSL-STEP-NAME           PIC X(30)  VALUE SPACES.
007500         05  FILLER                  PIC X(92)  VALUE SPACES.
007600*
007700     01  W-STEP-END-LINE REDEFINES W-JOB-LOG-LINE.
007800         05  FILLER                  PIC X(10)  VALUE
007900             "COMPLETE..".
008000         05  WEL-STEP-NAME           PIC X(30)  VALUE SPACES.
008100         05  FILLER                  PIC X(92)  VALUE SPACES.
008200*
008300     01  W-STEP-COUNT-LINE REDEFINES W-JOB-LOG-LINE.
008400         05  FILLER                  PIC X(24)  VALUE
008500             "STEPS COMPLETED THIS RUN".
008600         05  FILLER                  PIC X(04)  VALUE " -- ".
008700         05  WCL-STEP-COUNT          PIC Z9.
008800         05  FILLER                  PIC X(102) VALUE SPACES.
008900*
009000*===========================================================*
009100*
009200 PROCEDURE DIVISION.
009300*
009400 0100-MAIN-CONTROL.
009500*
009600     DISPLAY W-JOB-BANNER.
009700*
009800     MOVE "STORE-MASTER-MAINTENANCE" TO WSL-STEP-NAME.            DPR-0351
009900     DISPLAY W-STEP-START-LINE.                                  DPR-0114
010000     CALL "STORE-MASTER-MAINTENANCE".
010100     MOVE "STORE-MASTER-MAINTENANCE" TO WEL-STEP-NAME.
010200     DISPLAY W-STEP-END-LINE.
010300     ADD 1 TO W-STEP-COUNT.
010400*
010500     MOVE "ITEM-MASTER-MAINTENANCE" TO WSL-STEP-NAME.
010600     DISPLAY W-STEP-START-LINE.
010700     CALL "ITEM-MASTER-MAINTENANCE".
010800     MOVE "ITEM-MASTER-MAINTENANCE" TO WEL-STEP-NAME.
010900     DISPLAY W-STEP-END-LINE.
011000     ADD 1 TO W-STEP-COUNT.
011100*
011200     MOVE "COUPON-MASTER-MAINTENANCE" TO WSL-STEP-NAME.
011300     DISPLAY W-STEP-START-LINE.
011400     CALL "COUPON-MASTER-MAINTENANCE".
011500     MOVE "COUPON-MASTER-MAINTENANCE" TO WEL-STEP-NAME.
011600     DISPLAY W-STEP-END-LINE.
011700     ADD 1 TO W-STEP-COUNT.
011800*
011900     IF W-RUN-REPORT-STEP                                        DPR-0201
012000         PERFORM 0200-RUN-CART-SEARCH-REPORT THRU 0200-EXIT.
012100*
012200     MOVE W-STEP-COUNT TO WCL-STEP-COUNT.                        DPR-0477
012300     DISPLAY W-STEP-COUNT-LINE.
012400*
012500     STOP RUN.
012600*
012700*---------------------------------------------------------------*
012800*    0200-RUN-CART-SEARCH-REPORT -- separated from 0100 so the
012900*    UPSI-0 SKIP branch is a single PERFORM, per DPR-0201.
013000*---------------------------------------------------------------*
013100 0200-RUN-CART-SEARCH-REPORT.
013200*
013300     MOVE "CART-SEARCH-BATCH-REPORT" TO WSL-STEP-NAME.
013400     DISPLAY W-STEP-START-LINE.
013500     CALL "CART-SEARCH-BATCH-REPORT".
013600     MOVE "CART-SEARCH-BATCH-REPORT" TO WEL-STEP-NAME.
013700     DISPLAY W-STEP-END-LINE.
013800     ADD 1 TO W-STEP-COUNT.
013900*
014000 0200-EXIT.
014100     EXIT.
014200*
