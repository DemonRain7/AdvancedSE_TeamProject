000100*
000200*    FDITEM.CBL
000300*
000400*    Record layout for the ITEM-MASTER file, ascending ITEM-ID.
000500*    67 bytes -- ITEM-ID through ITEM-CATEGORY account for the
000600*    whole record, so unlike FDCPN.CBL there is no slack left
000700*    over for a trailing FILLER pad.  Same situation as
000800*    FDSTORE.CBL and the SEARCH-REQUEST-RECORD in the cart/
000900*    search report -- no growth pad was ever budgeted for this
001000*    feed the way there was for COUPON-MASTER.
001100*
001200    FD  ITEM-FILE
001300        LABEL RECORDS ARE STANDARD
001400        RECORD CONTAINS 67 CHARACTERS.
001500 
001600    01  ITEM-MASTER-RECORD.
001700        05  ITEM-ID                 PIC 9(05).
001800        05  ITEM-NAME               PIC X(30).
001900        05  ITEM-PRICE              PIC 9(05)V99.
002000            88  ITEM-PRICE-ZERO         VALUE ZERO.
002100        05  ITEM-STORE-ID           PIC 9(05).
002200        05  ITEM-CATEGORY           PIC X(20).
002300            88  ITEM-CATEGORY-BLANK     VALUE SPACES.
