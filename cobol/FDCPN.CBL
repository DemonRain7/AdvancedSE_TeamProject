000100*
000200*    FDCPN.CBL
000300*
000400*    Record layout for the COUPON-MASTER file, ascending CPN-ID.
000500*    45 bytes.  The type-specific fields (CPN-TARGET-ITEM,
000600*    CPN-CATEGORY, CPN-MIN-PURCHASE) never coexist in the same
000700*    coupon, so they REDEFINE a single 20-byte variant area
000800*    rather than each occupying their own bytes; the remaining
000900*    8 bytes are reserved FILLER for whatever the next coupon
001000*    type turns out to need.
001100*
001200    FD  CPN-FILE
001300        LABEL RECORDS ARE STANDARD
001400        RECORD CONTAINS 45 CHARACTERS.
001500 
001600    01  COUPON-MASTER-RECORD.
001700        05  CPN-ID                  PIC 9(05).
001800        05  CPN-STORE-ID            PIC 9(05).
001900        05  CPN-TYPE                PIC X(01).
002000            88  CPN-TYPE-ITEM           VALUE "I".
002100            88  CPN-TYPE-CATEGORY       VALUE "C".
002200            88  CPN-TYPE-TOTAL-PRICE    VALUE "T".
002300            88  CPN-TYPE-VALID           VALUE "I", "C", "T".
002400        05  CPN-DISC-VALUE          PIC 9(03)V99.
002500        05  CPN-PCT-FLAG            PIC X(01).
002600            88  CPN-PCT-FLAG-PERCENT    VALUE "Y".
002700            88  CPN-PCT-FLAG-FIXED      VALUE "N".
002800        05  CPN-VARIANT-DATA.
002900            10  CPN-TARGET-ITEM     PIC 9(05).
003000            10  FILLER              PIC X(15).
003100        05  CPN-VARIANT-BY-CATEGORY REDEFINES CPN-VARIANT-DATA.
003200            10  CPN-CATEGORY        PIC X(20).
003300        05  CPN-VARIANT-BY-MIN-PUR  REDEFINES CPN-VARIANT-DATA.
003400            10  CPN-MIN-PURCHASE    PIC 9(05)V99.
003500            10  FILLER              PIC X(13).
003600        05  FILLER                  PIC X(08).
