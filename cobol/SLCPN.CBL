000100*
000200*    SLCPN.CBL
000300*
000400*    FILE-CONTROL entry for the COUPON-MASTER file.
000500*
000600    SELECT CPN-FILE ASSIGN TO COUPON-MASTER
000700           ORGANIZATION IS SEQUENTIAL
000800           ACCESS MODE IS SEQUENTIAL.
