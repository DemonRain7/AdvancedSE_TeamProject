000100*
000200*    PLOPTCPN.CBL
000300*
000400*    Shared paragraph: the optimal-coupon selector.  Scans every
000500*    coupon registered to W-OPT-STORE-ID, runs each through the
000600*    discount engine (PLDISCEN.CBL) against the resolved cart in
000700*    W-CART, and keeps the coupon with the strictly greatest
000800*    discount.  Ties go to the first coupon encountered; a
000900*    discount of zero never wins.  COPY'd by the cart-search
001000*    batch report for both the optimal-coupon request and the
001100*    store recommender's per-store best-coupon lookup.
001200*
001300*    On entry .......: W-OPT-STORE-ID, W-CPN-TABLE and W-CART
001400*                      loaded.
001500*    On exit ........: W-OPT-FOUND-FLAG "Y"/"N", and when "Y"
001600*                      W-OPT-BEST-CPN-ID, W-OPT-BEST-DISCOUNT,
001700*                      W-OPT-BEST-TYPE.
001800*
001900 8400-FIND-OPTIMAL-COUPON.
002000 
002100     MOVE "N"   TO W-OPT-FOUND-FLAG.
002200     MOVE ZEROS TO W-OPT-BEST-CPN-ID
002300                   W-OPT-BEST-DISCOUNT.
002400     MOVE SPACES TO W-OPT-BEST-TYPE.
002500     SET W-DISC-CPN-IDX TO 1.
002600 
002700 8400-COUPON-LOOP.
002800 
002900     IF W-DISC-CPN-IDX > W-CPN-COUNT
003000         GO TO 8400-EXIT.
003100 
003200     IF W-CPN-STORE-ID-T (W-DISC-CPN-IDX) = W-OPT-STORE-ID
003300         PERFORM 8300-EVALUATE-COUPON THRU 8300-EXIT
003400         IF W-DISC-APPLICABLE
003500           AND W-DISC-AMOUNT > W-OPT-BEST-DISCOUNT
003600             MOVE "Y" TO W-OPT-FOUND-FLAG
003700             MOVE W-CPN-ID-T (W-DISC-CPN-IDX)
003800                                        TO W-OPT-BEST-CPN-ID
003900             MOVE W-DISC-AMOUNT       TO W-OPT-BEST-DISCOUNT
004000             MOVE W-CPN-TYPE-T (W-DISC-CPN-IDX)
004100                                        TO W-OPT-BEST-TYPE.
004200 
004300     SET W-DISC-CPN-IDX UP BY 1.
004400     GO TO 8400-COUPON-LOOP.
004500 
004600 8400-EXIT.
004700     EXIT.
