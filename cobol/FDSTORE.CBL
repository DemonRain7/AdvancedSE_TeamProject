000100*
000200*    FDSTORE.CBL
000300*
000400*    Record layout for the STORE-MASTER file, ascending
000500*    STORE-ID.  35 bytes -- STORE-ID and STORE-NAME account for
000600*    the whole record, so unlike FDCPN.CBL there is no slack
000700*    left over for a trailing FILLER pad.  This is the same
000800*    situation as FDITEM.CBL and the SEARCH-REQUEST-RECORD in
000900*    the cart/search report -- the feed that built these three
001000*    files was laid out with every byte already spoken for, so
001100*    there was never a growth pad to reserve the way there was
001200*    on COUPON-MASTER.
001300*
001400    FD  STORE-FILE
001500        LABEL RECORDS ARE STANDARD
001600        RECORD CONTAINS 35 CHARACTERS.
001700 
001800    01  STORE-MASTER-RECORD.
001900        05  STORE-ID                PIC 9(05).
002000        05  STORE-NAME              PIC X(30).
002100            88  STORE-NAME-BLANK        VALUE SPACES.
