000100*
000200*    SLSTORE.CBL
000300*
000400*    FILE-CONTROL entry for the STORE-MASTER file.
000500*    COPY'd into the FILE-CONTROL paragraph of every program
000600*    that opens the store master.
000700*
000800    SELECT STORE-FILE ASSIGN TO STORE-MASTER
000900           ORGANIZATION IS SEQUENTIAL
001000           ACCESS MODE IS SEQUENTIAL.
