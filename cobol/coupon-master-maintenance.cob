000100*
000200*===========================================================*
000300*
000400 IDENTIFICATION DIVISION.
000500*
000600 PROGRAM-ID.     COUPON-MASTER-MAINTENANCE.
000700 AUTHOR.         R HALVORSEN.
000800 INSTALLATION.   MERIDIAN RETAIL SYSTEMS - DATA PROCESSING.
000900 DATE-WRITTEN.   05/09/1988.
001000 DATE-COMPILED.
001100 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001200*
001300*===========================================================*
001400*  C H A N G E   L O G                                      *
001500*===========================================================*
001600*  DATE     BY   TICKET    DESCRIPTION                      *
001700*---------  ---  --------  --------------------------------*
001800*  05/09/88  RH  DPR-0097  ORIGINAL PROGRAM.  BATCH UPDATE  *
001900*                          OF COUPON-MASTER FROM ADD/DELETE *
002000*                          TRANSACTIONS, TABLE-DRIVEN, LIKE *
002100*                          STORE- AND ITEM-MASTER            *
002200*                          MAINTENANCE.                      *
002300*  09/02/88  RH  DPR-0114  RAISED W-CPN-TABLE FROM 400 TO  *
002400*                          1000 ENTRIES.                     *
002500*  05/17/90  LKT  DPR-0247 ADD NOW REJECTS A COUPON WHOSE    *
002600*                          STORE ID DOES NOT EXIST ON        *
002700*                          STORE-MASTER (WAS ACCEPTING       *
002800*                          ORPHAN COUPONS).                  *
002900*  01/22/91  LKT  DPR-0288 EXCEPTION LISTING NOW SHOWS THE   *
003000*                          REJECT REASON TEXT INSTEAD OF A   *
003100*                          NUMERIC CODE, TO MATCH THE STORE  *
003200*                          AND ITEM LISTINGS.                *
003300*  06/10/93  LKT  DPR-0351 ADDED DUPLICATE-COUPON-ID CHECK   *
003400*                          ON ADD TRANSACTIONS.              *
003500*  03/02/94  LKT  DPR-0378 ADD NOW VALIDATES CPN-TYPE AND    *
003600*                          CPN-PCT-FLAG AND THE TYPE-        *
003700*                          SPECIFIC VARIANT FIELD BEFORE     *
003800*                          POSTING -- PREVIOUSLY A BAD TYPE  *
003900*                          CODE WAS SILENTLY POSTED AND      *
004000*                          BLEW UP THE DISCOUNT ENGINE AT    *
004100*                          REPORT TIME INSTEAD.              *
004200*  11/03/94  DWC  DPR-0402 DELETE NOW SHIFTS THE TABLE UP    *
004300*                          INSTEAD OF BLANKING IN PLACE.     *
004400*  08/19/98  DWC  Y2K-014  YEAR 2000 REVIEW: NO DATE FIELDS  *
004500*                          IN THIS PROGRAM'S RECORDS.  NO    *
004600*                          CHANGE REQUIRED.  SIGNED OFF.     *
004700*  02/07/01  MJP  DPR-0477 TOTALS LINE COUNTERS WIDENED TO   *
004800*                          MATCH THE STORE AND ITEM          *
004900*                          MAINTENANCE PROGRAMS.             *
005000*  04/29/03  MJP  DPR-0530 ITEM-TYPE ADD NOW VALIDATES THE   *
005100*                          TARGET ITEM ID AGAINST ITEM-      *
005200*                          MASTER INSTEAD OF ACCEPTING ANY   *
005300*                          NUMBER -- MATCHES THE REFERENTIAL *
005400*                          CHECKS ITEM-MASTER MAINTENANCE    *
005500*                          ALREADY DOES AGAINST STORE-MASTER.*
005600*===========================================================*
005700*
005800 ENVIRONMENT DIVISION.
005900*
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER.  IBM-4341.
006200 OBJECT-COMPUTER.  IBM-4341.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM.
006500*
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800*
006900     COPY "SLSTORE.CBL".
007000     COPY "SLITEM.CBL".
007100     COPY "SLCPN.CBL".
007200*
007300     SELECT CPN-TRAN-FILE ASSIGN TO CPN-MAINT-TRANS
007400            ORGANIZATION IS SEQUENTIAL
007500            ACCESS MODE IS SEQUENTIAL.
007600*
007700     SELECT CPN-LIST-FILE ASSIGN TO CPN-MAINT-LIST
007800            ORGANIZATION IS SEQUENTIAL
007900            ACCESS MODE IS SEQUENTIAL.
008000*
008100 DATA DIVISION.
008200 FILE SECTION.
008300*
008400     COPY "FDSTORE.CBL".
008500     COPY "FDITEM.CBL".
008600     COPY "FDCPN.CBL".
008700*
008800     FD  CPN-TRAN-FILE
008900         LABEL RECORDS ARE STANDARD
009000         RECORD CONTAINS 45 CHARACTERS.
009100*
009200     01  CPN-TRAN-RECORD.
009300         05  CTR-TRAN-CODE           PIC X(01).
009400             88  CTR-TRAN-ADD            VALUE "A".
009500             88  CTR-TRAN-DELETE         VALUE "D".
009600         05  CTR-CPN-ID              PIC 9(05).
009700         05  CTR-STORE-ID            PIC 9(05).
009800         05  CTR-TYPE                PIC X(01).
009900             88  CTR-TYPE-ITEM           VALUE "I".
010000             88  CTR-TYPE-CATEGORY       VALUE "C".
010100             88  CTR-TYPE-TOTAL-PRICE    VALUE "T".
010200         05  CTR-DISC-VALUE          PIC 9(03)V99.
010300         05  CTR-PCT-FLAG            PIC X(01).
010400             88  CTR-PCT-FLAG-PERCENT    VALUE "Y".
010500             88  CTR-PCT-FLAG-FIXED      VALUE "N".
010600         05  CTR-VARIANT-DATA.
010700             10  CTR-TARGET-ITEM     PIC 9(05).
010800             10  FILLER              PIC X(15).
010900         05  CTR-VARIANT-BY-CATEGORY REDEFINES
011000                                    CTR-VARIANT-DATA.
011100             10  CTR-CATEGORY        PIC X(20).
011200         05  CTR-VARIANT-BY-MIN-PUR  REDEFINES
011300                                    CTR-VARIANT-DATA.
011400             10  CTR-MIN-PURCHASE    PIC 9(05)V99.
011500             10  FILLER              PIC X(13).
011600*
011700     FD  CPN-LIST-FILE
011800         LABEL RECORDS ARE OMITTED
011900         RECORD CONTAINS 80 CHARACTERS.
012000*
012100     01  CPN-LIST-RECORD              PIC X(80).
012200*
012300     01  CPN-LIST-TITLE REDEFINES CPN-LIST-RECORD.
012400         05  FILLER                  PIC X(20)  VALUE SPACES.
012500         05  CLT-TITLE               PIC X(40)  VALUE
012600                 "COUPON-MASTER MAINTENANCE - EXCEPTIONS".
012700         05  FILLER                  PIC X(20)  VALUE SPACES.
012800*
012900     01  CPN-LIST-DETAIL REDEFINES CPN-LIST-RECORD.
013000         05  FILLER                  PIC X(02)  VALUE SPACES.
013100         05  CLD-TRAN-CODE           PIC X(01).
013200         05  FILLER                  PIC X(02)  VALUE SPACES.
013300         05  CLD-CPN-ID              PIC ZZZZ9.
013400         05  FILLER                  PIC X(02)  VALUE SPACES.
013500         05  CLD-STORE-ID            PIC ZZZZ9.
013600         05  FILLER                  PIC X(02)  VALUE SPACES.
013700         05  CLD-REASON              PIC X(45).
013800*
013900     01  CPN-LIST-TOTAL-LINE REDEFINES CPN-LIST-RECORD.
014000         05  FILLER                  PIC X(02)  VALUE SPACES.
014100         05  CLC-ADD-LABEL           PIC X(20)  VALUE
014200                 "COUPONS ADDED.....:".
014300         05  CLC-ADD-COUNT           PIC ZZZ9.                    DPR-0477
014400         05  FILLER                  PIC X(03)  VALUE SPACES.
014500         05  CLC-REJ-LABEL           PIC X(20)  VALUE
014600                 "COUPONS REJECTED..:".
014700         05  CLC-REJ-COUNT           PIC ZZZ9.                    DPR-0477
014800         05  FILLER                  PIC X(27)  VALUE SPACES.
014900*
015000 WORKING-STORAGE SECTION.
015100*
015200     COPY "WSSTOTB1.CBL".
015300     COPY "WSITMTB1.CBL".
015400     COPY "WSCPNTB1.CBL".
015500     COPY "WSPLIB01.CBL".
015600*
015700     01  W-SWITCHES.
015800         05  W-TRAN-EOF-FLAG        PIC X(01)     VALUE "N".
015900             88  W-TRAN-EOF             VALUE "Y".
016000         05  FILLER                  PIC X(01)     VALUE SPACES.
016100*
016200     01  W-COUNTERS.
016300         05  W-ADD-COUNT        PIC 9(04) COMP VALUE ZERO.
016400         05  W-REJ-COUNT        PIC 9(04) COMP VALUE ZERO.
016500         05  W-SHIFT-IDX        PIC 9(05) COMP VALUE ZERO.
016600         05  FILLER              PIC X(01)      VALUE SPACES.
016700*
016800     77  W-FOUND-CPN-FLAG           PIC X(01)     VALUE "N".
016900         88  W-CPN-FOUND                VALUE "Y".
017000*
017100     77  W-REASON-TEXT              PIC X(45).
017200*
017300*===========================================================*
017400*
017500 PROCEDURE DIVISION.
017600*
017700 0100-MAIN-CONTROL.
017800*
017900     PERFORM 1000-LOAD-STORE-TABLE THRU 1000-EXIT.
018000     PERFORM 1100-LOAD-ITEM-TABLE  THRU 1100-EXIT.
018100     PERFORM 1200-LOAD-CPN-TABLE   THRU 1200-EXIT.
018200*
018300     OPEN INPUT  CPN-TRAN-FILE
018400          OUTPUT CPN-LIST-FILE.
018500*
018600     MOVE SPACES TO CPN-LIST-RECORD.
018700     MOVE "COUPON-MASTER MAINTENANCE - EXCEPTIONS" TO CLT-TITLE.
018800     WRITE CPN-LIST-RECORD.
018900*
019000     PERFORM 2000-READ-TRAN THRU 2000-EXIT.
019100     PERFORM 2100-PROCESS-TRAN THRU 2100-EXIT
019200             UNTIL W-TRAN-EOF.
019300*
019400     MOVE SPACES TO CPN-LIST-RECORD.
019500     MOVE "COUPONS ADDED.....:" TO CLC-ADD-LABEL.
019600     MOVE W-ADD-COUNT TO CLC-ADD-COUNT.
019700     MOVE "COUPONS REJECTED..:" TO CLC-REJ-LABEL.
019800     MOVE W-REJ-COUNT TO CLC-REJ-COUNT.
019900     WRITE CPN-LIST-RECORD.
020000*
020100     CLOSE CPN-TRAN-FILE
020200           CPN-LIST-FILE.
020300*
020400     PERFORM 8000-REWRITE-CPN-MASTER THRU 8000-EXIT.
020500*
020600     STOP RUN.
020700*
020800*---------------------------------------------------------------*
020900*    1000-LOAD-STORE-TABLE -- store master loaded read-only,
021000*    solely to prove a coupon's store id exists.
021100*---------------------------------------------------------------*
021200 1000-LOAD-STORE-TABLE.
021300*
021400     MOVE ZERO TO W-STORE-COUNT.
021500     OPEN INPUT STORE-FILE.
021600*
021700 1000-LOAD-LOOP.
021800*
021900     READ STORE-FILE
022000         AT END
022100             GO TO 1000-LOAD-DONE.
022200*
022300     SET W-STORE-IDX TO W-STORE-COUNT.
022400     SET W-STORE-IDX UP BY 1.
022500     MOVE STORE-ID   TO W-STORE-ID-T   (W-STORE-IDX).
022600     MOVE STORE-NAME TO W-STORE-NAME-T (W-STORE-IDX).
022700     SET W-STORE-COUNT TO W-STORE-IDX.
022800     GO TO 1000-LOAD-LOOP.
022900*
023000 1000-LOAD-DONE.
023100*
023200     CLOSE STORE-FILE.
023300*
023400 1000-EXIT.
023500     EXIT.
023600*
023700*---------------------------------------------------------------*
023800*    1100-LOAD-ITEM-TABLE -- item master loaded read-only,
023900*    solely to prove an item-type coupon's target item exists.
024000*---------------------------------------------------------------*
024100 1100-LOAD-ITEM-TABLE.
024200*
024300     MOVE ZERO TO W-ITEM-COUNT.
024400     OPEN INPUT ITEM-FILE.
024500*
024600 1100-LOAD-LOOP.
024700*
024800     READ ITEM-FILE
024900         AT END
025000             GO TO 1100-LOAD-DONE.
025100*
025200     SET W-ITEM-IDX TO W-ITEM-COUNT.
025300     SET W-ITEM-IDX UP BY 1.
025400     MOVE ITEM-ID          TO W-ITEM-ID-T          (W-ITEM-IDX).
025500     MOVE ITEM-NAME        TO W-ITEM-NAME-T        (W-ITEM-IDX).
025600     MOVE ITEM-PRICE       TO W-ITEM-PRICE-T       (W-ITEM-IDX).
025700     MOVE ITEM-STORE-ID    TO W-ITEM-STORE-ID-T    (W-ITEM-IDX).
025800     MOVE ITEM-CATEGORY    TO W-ITEM-CATEGORY-T    (W-ITEM-IDX).
025900     SET W-ITEM-COUNT TO W-ITEM-IDX.
026000     GO TO 1100-LOAD-LOOP.
026100*
026200 1100-LOAD-DONE.
026300*
026400     CLOSE ITEM-FILE.
026500*
026600 1100-EXIT.
026700     EXIT.
026800*
026900*---------------------------------------------------------------*
027000*    1200-LOAD-CPN-TABLE -- read the current COUPON-MASTER into
027100*    W-CPN-TABLE so add transactions can be checked for
027200*    duplicate ids, and the category variant folded to upper
027300*    case for the discount engine's case-insensitive test.
027400*---------------------------------------------------------------*
027500 1200-LOAD-CPN-TABLE.
027600*
027700     MOVE ZERO TO W-CPN-COUNT.
027800     OPEN INPUT CPN-FILE.
027900*
028000 1200-LOAD-LOOP.
028100*
028200     READ CPN-FILE
028300         AT END
028400             GO TO 1200-LOAD-DONE.
028500*
028600     SET W-CPN-IDX TO W-CPN-COUNT.
028700     SET W-CPN-IDX UP BY 1.
028800     MOVE CPN-ID           TO W-CPN-ID-T          (W-CPN-IDX).
028900     MOVE CPN-STORE-ID     TO W-CPN-STORE-ID-T    (W-CPN-IDX).
029000     MOVE CPN-TYPE         TO W-CPN-TYPE-T        (W-CPN-IDX).
029100     MOVE CPN-DISC-VALUE   TO W-CPN-DISC-VALUE-T  (W-CPN-IDX).
029200     MOVE CPN-PCT-FLAG     TO W-CPN-PCT-FLAG-T    (W-CPN-IDX).
029300     MOVE CPN-VARIANT-DATA TO W-CPN-VARIANT-T     (W-CPN-IDX).
029400     MOVE SPACES           TO W-CPN-CATEGORY-UC-T (W-CPN-IDX).
029500     IF W-CPN-TYPE-CATEGORY-T (W-CPN-IDX)
029600         MOVE CPN-CATEGORY TO W-CPN-CATEGORY-UC-T (W-CPN-IDX)
029700         INSPECT W-CPN-CATEGORY-UC-T (W-CPN-IDX)
029800                      CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
029900     SET W-CPN-COUNT TO W-CPN-IDX.
030000     GO TO 1200-LOAD-LOOP.
030100*
030200 1200-LOAD-DONE.
030300*
030400     CLOSE CPN-FILE.
030500*
030600 1200-EXIT.
030700     EXIT.
030800*
030900*---------------------------------------------------------------*
031000*    2000-READ-TRAN -- get the next CPN-MAINT-TRANS record.
031100*---------------------------------------------------------------*
031200 2000-READ-TRAN.
031300*
031400     READ CPN-TRAN-FILE
031500         AT END
031600             MOVE "Y" TO W-TRAN-EOF-FLAG.
031700*
031800 2000-EXIT.
031900     EXIT.
032000*
032100*---------------------------------------------------------------*
032200*    2100-PROCESS-TRAN.
032300*---------------------------------------------------------------*
032400 2100-PROCESS-TRAN.
032500*
032600     MOVE SPACES TO W-REASON-TEXT.
032700     PERFORM 2150-FIND-CPN-BY-ID THRU 2150-EXIT.
032800*
032900     IF CTR-TRAN-ADD
033000         PERFORM 2200-ADD-CPN THRU 2200-EXIT
033100     ELSE
033200         IF CTR-TRAN-DELETE
033300             PERFORM 2300-DELETE-CPN THRU 2300-EXIT
033400         ELSE
033500             MOVE "INVALID TRANSACTION CODE" TO W-REASON-TEXT.
033600*
033700     IF W-REASON-TEXT NOT = SPACES
033800         ADD 1 TO W-REJ-COUNT
033900         MOVE SPACES        TO CPN-LIST-RECORD
034000         MOVE CTR-TRAN-CODE TO CLD-TRAN-CODE
034100         MOVE CTR-CPN-ID    TO CLD-CPN-ID
034200         MOVE CTR-STORE-ID  TO CLD-STORE-ID
034300         MOVE W-REASON-TEXT TO CLD-REASON
034400         WRITE CPN-LIST-RECORD.
034500*
034600     PERFORM 2000-READ-TRAN THRU 2000-EXIT.
034700*
034800 2100-EXIT.
034900     EXIT.
035000*
035100*---------------------------------------------------------------*
035200*    2150-FIND-CPN-BY-ID -- CTR-CPN-ID against W-CPN-TABLE.
035300*    Kept local rather than a PL....CBL member since no other
035400*    program in the system ever has to look up a coupon by id.
035500*---------------------------------------------------------------*
035600 2150-FIND-CPN-BY-ID.
035700*
035800     MOVE "N" TO W-FOUND-CPN-FLAG.
035900     SET W-CPN-IDX TO 1.
036000*
036100 2150-FIND-LOOP.
036200*
036300     IF W-CPN-IDX > W-CPN-COUNT
036400         GO TO 2150-EXIT.
036500*
036600     IF W-CPN-ID-T (W-CPN-IDX) = CTR-CPN-ID
036700         MOVE "Y" TO W-FOUND-CPN-FLAG
036800         GO TO 2150-EXIT.
036900*
037000     SET W-CPN-IDX UP BY 1.
037100     GO TO 2150-FIND-LOOP.
037200*
037300 2150-EXIT.
037400     EXIT.
037500*
037600*---------------------------------------------------------------*
037700*    2200-ADD-CPN -- reject if duplicate id, store id unknown,
037800*    discount value negative (the picture is unsigned so this
037900*    is really "not numeric" protection), a percentage flag
038000*    other than Y/N, a type code other than I/C/T, a percentage
038100*    coupon over 100, or a bad type-specific variant field.
038200*---------------------------------------------------------------*
038300 2200-ADD-CPN.
038400*
038500     IF W-CPN-FOUND
038600         MOVE "DUPLICATE COUPON ID" TO W-REASON-TEXT             DPR-0351
038700         GO TO 2200-EXIT.
038800*
038900     MOVE CTR-STORE-ID TO W-FIND-STORE-ID.
039000     PERFORM 8100-FIND-STORE-BY-ID THRU 8100-EXIT.
039100     IF NOT W-STORE-FOUND
039200         MOVE "STORE ID NOT FOUND" TO W-REASON-TEXT              DPR-0247
039300         GO TO 2200-EXIT.
039400*
039500     IF NOT CTR-PCT-FLAG-PERCENT AND NOT CTR-PCT-FLAG-FIXED
039600         MOVE "PERCENT FLAG NOT Y OR N" TO W-REASON-TEXT
039700         GO TO 2200-EXIT.
039800*
039900     IF CTR-PCT-FLAG-PERCENT AND CTR-DISC-VALUE > 100
040000         MOVE "PERCENT DISCOUNT OVER 100" TO W-REASON-TEXT
040100         GO TO 2200-EXIT.
040200*
040300     IF NOT CTR-TYPE-ITEM AND NOT CTR-TYPE-CATEGORY
040400                           AND NOT CTR-TYPE-TOTAL-PRICE
040500         MOVE "INVALID COUPON TYPE" TO W-REASON-TEXT             DPR-0378
040600         GO TO 2200-EXIT.
040700*
040800     IF CTR-TYPE-ITEM
040900         MOVE CTR-TARGET-ITEM TO W-FIND-ITEM-ID
041000         PERFORM 8200-FIND-ITEM-BY-ID THRU 8200-EXIT.
041100     IF CTR-TYPE-ITEM AND NOT W-ITEM-FOUND
041200         MOVE "TARGET ITEM ID NOT FOUND" TO W-REASON-TEXT        DPR-0530
041300         GO TO 2200-EXIT.
041400*
041500     IF CTR-TYPE-CATEGORY AND CTR-CATEGORY = SPACES
041600         MOVE "CATEGORY IS BLANK" TO W-REASON-TEXT
041700         GO TO 2200-EXIT.
041800*
041900     IF CTR-TYPE-TOTAL-PRICE AND CTR-MIN-PURCHASE < ZERO
042000         MOVE "MINIMUM PURCHASE NEGATIVE" TO W-REASON-TEXT
042100         GO TO 2200-EXIT.
042200*
042300     IF W-CPN-COUNT NOT < 1000
042400         MOVE "COUPON TABLE FULL" TO W-REASON-TEXT
042500         GO TO 2200-EXIT.
042600*
042700     SET W-CPN-IDX TO W-CPN-COUNT.
042800     SET W-CPN-IDX UP BY 1.
042900     MOVE CTR-CPN-ID       TO W-CPN-ID-T          (W-CPN-IDX).
043000     MOVE CTR-STORE-ID     TO W-CPN-STORE-ID-T    (W-CPN-IDX).
043100     MOVE CTR-TYPE         TO W-CPN-TYPE-T        (W-CPN-IDX).
043200     MOVE CTR-DISC-VALUE   TO W-CPN-DISC-VALUE-T  (W-CPN-IDX).
043300     MOVE CTR-PCT-FLAG     TO W-CPN-PCT-FLAG-T    (W-CPN-IDX).
043400     MOVE CTR-VARIANT-DATA TO W-CPN-VARIANT-T     (W-CPN-IDX).
043500     MOVE SPACES           TO W-CPN-CATEGORY-UC-T (W-CPN-IDX).
043600     IF CTR-TYPE-CATEGORY
043700         MOVE CTR-CATEGORY TO W-CPN-CATEGORY-UC-T (W-CPN-IDX)
043800         INSPECT W-CPN-CATEGORY-UC-T (W-CPN-IDX)
043900                      CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
044000     SET W-CPN-COUNT TO W-CPN-IDX.
044100     ADD 1 TO W-ADD-COUNT.
044200*
044300 2200-EXIT.
044400     EXIT.
044500*
044600*---------------------------------------------------------------*
044700*    2300-DELETE-CPN.
044800*---------------------------------------------------------------*
044900 2300-DELETE-CPN.
045000*
045100     IF NOT W-CPN-FOUND
045200         MOVE "COUPON ID NOT FOUND" TO W-REASON-TEXT
045300         GO TO 2300-EXIT.
045400*
045500     SET W-SHIFT-IDX TO W-CPN-IDX.                              DPR-0402
045600*
045700 2300-SHIFT-LOOP.
045800*
045900     IF W-SHIFT-IDX NOT < W-CPN-COUNT
046000         GO TO 2300-SHIFT-DONE.
046100*
046200     SET W-CPN-IDX TO W-SHIFT-IDX.
046300     SET W-CPN-IDX UP BY 1.
046400     MOVE W-CPN-ID-T          (W-CPN-IDX) TO
046500         W-CPN-ID-T          (W-SHIFT-IDX).
046600     MOVE W-CPN-STORE-ID-T    (W-CPN-IDX) TO
046700         W-CPN-STORE-ID-T    (W-SHIFT-IDX).
046800     MOVE W-CPN-TYPE-T        (W-CPN-IDX) TO
046900         W-CPN-TYPE-T        (W-SHIFT-IDX).
047000     MOVE W-CPN-DISC-VALUE-T  (W-CPN-IDX) TO
047100         W-CPN-DISC-VALUE-T  (W-SHIFT-IDX).
047200     MOVE W-CPN-PCT-FLAG-T    (W-CPN-IDX) TO
047300         W-CPN-PCT-FLAG-T    (W-SHIFT-IDX).
047400     MOVE W-CPN-VARIANT-T     (W-CPN-IDX) TO
047500         W-CPN-VARIANT-T     (W-SHIFT-IDX).
047600     MOVE W-CPN-CATEGORY-UC-T (W-CPN-IDX) TO
047700         W-CPN-CATEGORY-UC-T (W-SHIFT-IDX).
047800     SET W-SHIFT-IDX UP BY 1.
047900     GO TO 2300-SHIFT-LOOP.
048000*
048100 2300-SHIFT-DONE.
048200*
048300     SUBTRACT 1 FROM W-CPN-COUNT.
048400*
048500 2300-EXIT.
048600     EXIT.
048700*
048800*---------------------------------------------------------------*
048900*    8000-REWRITE-CPN-MASTER.
049000*---------------------------------------------------------------*
049100 8000-REWRITE-CPN-MASTER.
049200*
049300     OPEN OUTPUT CPN-FILE.
049400     SET W-CPN-IDX TO 1.
049500*
049600 8000-WRITE-LOOP.
049700*
049800     IF W-CPN-IDX > W-CPN-COUNT
049900         GO TO 8000-WRITE-DONE.
050000*
050100     MOVE SPACES                          TO COUPON-MASTER-RECORD.
050200     MOVE W-CPN-ID-T         (W-CPN-IDX) TO CPN-ID.
050300     MOVE W-CPN-STORE-ID-T   (W-CPN-IDX) TO CPN-STORE-ID.
050400     MOVE W-CPN-TYPE-T       (W-CPN-IDX) TO CPN-TYPE.
050500     MOVE W-CPN-DISC-VALUE-T (W-CPN-IDX) TO CPN-DISC-VALUE.
050600     MOVE W-CPN-PCT-FLAG-T   (W-CPN-IDX) TO CPN-PCT-FLAG.
050700     MOVE W-CPN-VARIANT-T    (W-CPN-IDX) TO CPN-VARIANT-DATA.
050800     WRITE COUPON-MASTER-RECORD.
050900     SET W-CPN-IDX UP BY 1.
051000     GO TO 8000-WRITE-LOOP.
051100*
051200 8000-WRITE-DONE.
051300*
051400     CLOSE CPN-FILE.
051500*
051600 8000-EXIT.
051700     EXIT.
051800*
051900     COPY "PLSTOFND.CBL".
052000     COPY "PLITMFND.CBL".
052100*
