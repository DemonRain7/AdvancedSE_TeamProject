000100*
000200*    PLDISCEN.CBL
000300*
000400*    Shared paragraphs: the discount engine.  Given one coupon
000500*    (W-DISC-CPN-IDX, an index into W-CPN-TABLE) and a resolved
000600*    cart (W-CART), decide whether the coupon applies and, if
000700*    so, what it is worth.  COPY'd into the PROCEDURE DIVISION of
000800*    every program that has to price a cart against a coupon --
000900*    the optimal-coupon selector and the store recommender both
001000*    drive off this one copy so the formula is never maintained
001100*    in two places.
001200*
001300*    On entry .......: W-DISC-CPN-IDX, W-CPN-TABLE and W-CART
001400*                      loaded.
001500*    On exit ........: W-DISC-APPLIC-FLAG "Y"/"N", and when "Y"
001600*                      W-DISC-AMOUNT holds the rounded discount.
001700*
001800 8300-EVALUATE-COUPON.
001900 
002000     MOVE "N"   TO W-DISC-APPLIC-FLAG.
002100     MOVE ZEROS TO W-DISC-AMOUNT
002200                   W-DISC-SUBTOTAL.
002300 
002400     IF W-CPN-TYPE-ITEM-T (W-DISC-CPN-IDX)
002500         PERFORM 8310-ITEM-COUPON-TEST THRU 8310-EXIT
002600         GO TO 8300-EXIT.
002700 
002800     IF W-CPN-TYPE-CATEGORY-T (W-DISC-CPN-IDX)
002900         PERFORM 8320-CATEGORY-COUPON-TEST THRU 8320-EXIT
003000         GO TO 8300-EXIT.
003100 
003200     IF W-CPN-TYPE-TOTAL-T (W-DISC-CPN-IDX)
003300         PERFORM 8330-TOTAL-PRICE-COUPON-TEST THRU 8330-EXIT
003400         GO TO 8300-EXIT.
003500 
003600     GO TO 8300-EXIT.
003700 
003800 8300-EXIT.
003900     EXIT.
004000 
004100*
004200*    8310-ITEM-COUPON-TEST -- applicable iff the cart holds an
004300*    item whose id matches CPN-TARGET-ITEM and whose store id
004400*    matches the coupon's store id.  Subtotal is that item's
004500*    price, the first such item in the cart.
004600*
004700 8310-ITEM-COUPON-TEST.
004800 
004900     MOVE "N" TO W-DISC-ITEM-SEEN-FLAG.
005000     SET W-CART-IDX TO 1.
005100 
005200 8310-ITEM-LOOP.
005300 
005400     IF W-CART-IDX > W-CART-COUNT
005500         GO TO 8310-TEST-DONE.
005600 
005700     IF NOT W-DISC-ITEM-SEEN
005800       AND W-CART-ITEM-ID-T (W-CART-IDX) =
005900                           W-CPN-TARGET-ITEM-T (W-DISC-CPN-IDX)
006000       AND W-CART-STORE-ID-T (W-CART-IDX) =
006100                             W-CPN-STORE-ID-T (W-DISC-CPN-IDX)
006200         MOVE "Y" TO W-DISC-ITEM-SEEN-FLAG
006300         MOVE W-CART-PRICE-T (W-CART-IDX) TO W-DISC-SUBTOTAL.
006400 
006500     SET W-CART-IDX UP BY 1.
006600     GO TO 8310-ITEM-LOOP.
006700 
006800 8310-TEST-DONE.
006900 
007000     IF W-DISC-ITEM-SEEN
007100         PERFORM 8340-COMPUTE-DISCOUNT-AMOUNT THRU 8340-EXIT.
007200 
007300 8310-EXIT.
007400     EXIT.
007500 
007600*
007700*    8320-CATEGORY-COUPON-TEST -- applicable iff at least one
007800*    cart item carries the coupon's store id and a category
007900*    equal, case-insensitive, to CPN-CATEGORY.  Subtotal is the
008000*    sum of the prices of ALL such items.
008100*
008200 8320-CATEGORY-COUPON-TEST.
008300 
008400     MOVE "N" TO W-DISC-ITEM-SEEN-FLAG.
008500     SET W-CART-IDX TO 1.
008600 
008700 8320-CATEGORY-LOOP.
008800 
008900     IF W-CART-IDX > W-CART-COUNT
009000         GO TO 8320-TEST-DONE.
009100 
009200     IF W-CART-STORE-ID-T (W-CART-IDX) =
009300                             W-CPN-STORE-ID-T (W-DISC-CPN-IDX)
009400       AND W-CART-CATEGORY-UC-T (W-CART-IDX) =
009500                           W-CPN-CATEGORY-UC-T (W-DISC-CPN-IDX)
009600         MOVE "Y" TO W-DISC-ITEM-SEEN-FLAG
009700         ADD W-CART-PRICE-T (W-CART-IDX) TO W-DISC-SUBTOTAL.
009800 
009900     SET W-CART-IDX UP BY 1.
010000     GO TO 8320-CATEGORY-LOOP.
010100 
010200 8320-TEST-DONE.
010300 
010400     IF W-DISC-ITEM-SEEN
010500         PERFORM 8340-COMPUTE-DISCOUNT-AMOUNT THRU 8340-EXIT.
010600 
010700 8320-EXIT.
010800     EXIT.
010900 
011000*
011100*    8330-TOTAL-PRICE-COUPON-TEST -- let T be the sum of the
011200*    prices of every cart item carrying the coupon's store id.
011300*    Applicable iff T is at least CPN-MIN-PURCHASE.  Subtotal
011400*    is T itself.
011500*
011600 8330-TOTAL-PRICE-COUPON-TEST.
011700 
011800     SET W-CART-IDX TO 1.
011900 
012000 8330-TOTAL-LOOP.
012100 
012200     IF W-CART-IDX > W-CART-COUNT
012300         GO TO 8330-TEST-DONE.
012400 
012500     IF W-CART-STORE-ID-T (W-CART-IDX) =
012600                             W-CPN-STORE-ID-T (W-DISC-CPN-IDX)
012700         ADD W-CART-PRICE-T (W-CART-IDX) TO W-DISC-SUBTOTAL.
012800 
012900     SET W-CART-IDX UP BY 1.
013000     GO TO 8330-TOTAL-LOOP.
013100 
013200 8330-TEST-DONE.
013300 
013400     IF W-DISC-SUBTOTAL NOT LESS THAN
013500                        W-CPN-MIN-PURCHASE-T (W-DISC-CPN-IDX)
013600         PERFORM 8340-COMPUTE-DISCOUNT-AMOUNT THRU 8340-EXIT.
013700 
013800 8330-EXIT.
013900     EXIT.
014000 
014100*
014200*    8340-COMPUTE-DISCOUNT-AMOUNT -- common formula off of
014300*    W-DISC-SUBTOTAL.  Percentage coupon: subtotal times the
014400*    discount value over 100.  Fixed-amount coupon: the discount
014500*    value, never more than the subtotal it applies to.  Rounds
014600*    half-up to the penny per the shop's money-rounding standard.
014700*
014800 8340-COMPUTE-DISCOUNT-AMOUNT.
014900 
015000     MOVE "Y" TO W-DISC-APPLIC-FLAG.
015100 
015200     IF W-CPN-PCT-PERCENT-T (W-DISC-CPN-IDX)
015300         COMPUTE W-DISC-WORK-1 ROUNDED =
015400                 W-DISC-SUBTOTAL *
015500                 W-CPN-DISC-VALUE-T (W-DISC-CPN-IDX) / 100
015600         MOVE W-DISC-WORK-1 TO W-DISC-AMOUNT
015700     ELSE
015800         IF W-CPN-DISC-VALUE-T (W-DISC-CPN-IDX) >
015900                                               W-DISC-SUBTOTAL
016000             MOVE W-DISC-SUBTOTAL TO W-DISC-AMOUNT
016100         ELSE
016200             MOVE W-CPN-DISC-VALUE-T (W-DISC-CPN-IDX)
016300                                              TO W-DISC-AMOUNT.
016400 
016500 8340-EXIT.
016600     EXIT.
