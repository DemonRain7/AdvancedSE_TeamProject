000100*
000200*===========================================================*
000300*
000400 IDENTIFICATION DIVISION.
000500*
000600 PROGRAM-ID.     ITEM-MASTER-MAINTENANCE.
000700 AUTHOR.         R HALVORSEN.
000800 INSTALLATION.   MERIDIAN RETAIL SYSTEMS - DATA PROCESSING.
000900 DATE-WRITTEN.   04/02/1988.
001000 DATE-COMPILED.
001100 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001200*
001300*===========================================================*
001400*  C H A N G E   L O G                                      *
001500*===========================================================*
001600*  DATE     BY   TICKET    DESCRIPTION                      *
001700*---------  ---  --------  --------------------------------*
001800*  04/02/88  RH  DPR-0093  ORIGINAL PROGRAM.  BATCH UPDATE  *
001900*                          OF ITEM-MASTER FROM ADD/DELETE   *
002000*                          TRANSACTIONS, TABLE-DRIVEN, LIKE *
002100*                          STORE-MASTER-MAINTENANCE.        *
002200*  09/02/88  RH  DPR-0114  RAISED W-ITEM-TABLE FROM 800 TO *
002300*                          2000 ENTRIES.                    *
002400*  05/17/90  LKT  DPR-0247 ADD NOW REJECTS AN ITEM WHOSE    *
002500*                          OWNING STORE ID DOES NOT EXIST   *
002600*                          ON STORE-MASTER (WAS ACCEPTING   *
002700*                          ORPHAN ITEMS).                   *
002800*  01/22/91  LKT  DPR-0288 EXCEPTION LISTING NOW SHOWS THE  *
002900*                          REJECT REASON TEXT INSTEAD OF A  *
003000*                          NUMERIC CODE, TO MATCH THE STORE *
003100*                          AND COUPON LISTINGS.             *
003200*  06/10/93  LKT  DPR-0351 ADDED DUPLICATE-ITEM-ID CHECK ON *
003300*                          ADD TRANSACTIONS.                *
003400*  11/03/94  DWC  DPR-0402 DELETE NOW SHIFTS THE TABLE UP   *
003500*                          INSTEAD OF BLANKING IN PLACE.    *
003600*  08/19/98  DWC  Y2K-014  YEAR 2000 REVIEW: NO DATE FIELDS *
003700*                          IN THIS PROGRAM'S RECORDS.  NO   *
003800*                          CHANGE REQUIRED.  SIGNED OFF.    *
003900*  02/07/01  MJP  DPR-0477 TOTALS LINE COUNTERS WIDENED TO  *
004000*                          MATCH THE STORE AND COUPON       *
004100*                          MAINTENANCE PROGRAMS.            *
004200*  04/29/03  MJP  DPR-0530 CATEGORY LABEL NOW CARRIED UPPER *
004300*                          -CASE IN THE TABLE SO THE STORE  *
004400*                          RECOMMENDER'S CATEGORY SEARCH IS *
004500*                          CASE-INSENSITIVE AT LOOKUP TIME  *
004600*                          INSTEAD OF ON EVERY COMPARE.     *
004700*===========================================================*
004800*
004900 ENVIRONMENT DIVISION.
005000*
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.  IBM-4341.
005300 OBJECT-COMPUTER.  IBM-4341.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600*
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900*
006000     COPY "SLSTORE.CBL".
006100     COPY "SLITEM.CBL".
006200*
006300     SELECT ITM-TRAN-FILE ASSIGN TO ITEM-MAINT-TRANS
006400            ORGANIZATION IS SEQUENTIAL
006500            ACCESS MODE IS SEQUENTIAL.
006600*
006700     SELECT ITM-LIST-FILE ASSIGN TO ITEM-MAINT-LIST
006800            ORGANIZATION IS SEQUENTIAL
006900            ACCESS MODE IS SEQUENTIAL.
007000*
007100 DATA DIVISION.
007200 FILE SECTION.
007300*
007400     COPY "FDSTORE.CBL".
007500     COPY "FDITEM.CBL".
007600*
007700     FD  ITM-TRAN-FILE
007800         LABEL RECORDS ARE STANDARD
007900         RECORD CONTAINS 72 CHARACTERS.
008000*
008100     01  ITM-TRAN-RECORD.
008200         05  ITM-TRAN-CODE           PIC X(01).
008300             88  ITM-TRAN-ADD            VALUE "A".
008400             88  ITM-TRAN-DELETE         VALUE "D".
008500         05  ITM-TRAN-ITEM-ID        PIC 9(05).
008600         05  ITM-TRAN-ITEM-NAME      PIC X(30).
008700         05  ITM-TRAN-ITEM-PRICE     PIC 9(05)V99.
008800         05  ITM-TRAN-STORE-ID       PIC 9(05).
008900         05  ITM-TRAN-CATEGORY       PIC X(20).
009000         05  FILLER                  PIC X(04).
009100*
009200     FD  ITM-LIST-FILE
009300         LABEL RECORDS ARE OMITTED
009400         RECORD CONTAINS 80 CHARACTERS.
009500*
009600     01  ITM-LIST-RECORD              PIC X(80).
009700*
009800     01  ITM-LIST-TITLE REDEFINES ITM-LIST-RECORD.
009900         05  FILLER                  PIC X(20)  VALUE SPACES.
010000         05  ILT-TITLE               PIC X(40)  VALUE
010100                 "ITEM-MASTER MAINTENANCE - EXCEPTIONS".
010200         05  FILLER                  PIC X(20)  VALUE SPACES.
010300*
010400     01  ITM-LIST-DETAIL REDEFINES ITM-LIST-RECORD.
010500         05  FILLER                  PIC X(02)  VALUE SPACES.
010600         05  ILD-TRAN-CODE           PIC X(01).
010700         05  FILLER                  PIC X(02)  VALUE SPACES.
010800         05  ILD-ITEM-ID             PIC ZZZZ9.
010900         05  FILLER                  PIC X(02)  VALUE SPACES.
011000         05  ILD-ITEM-NAME           PIC X(20).
011100         05  FILLER                  PIC X(02)  VALUE SPACES.
011200         05  ILD-REASON              PIC X(46).
011300*
011400     01  ITM-LIST-TOTAL-LINE REDEFINES ITM-LIST-RECORD.
011500         05  FILLER                  PIC X(02)  VALUE SPACES.
011600         05  ILC-ADD-LABEL           PIC X(20)  VALUE
011700                 "ITEMS ADDED.......:".
011800         05  ILC-ADD-COUNT           PIC ZZZ9.                    DPR-0477
011900         05  FILLER                  PIC X(03)  VALUE SPACES.
012000         05  ILC-REJ-LABEL           PIC X(20)  VALUE
012100                 "ITEMS REJECTED....:".
012200         05  ILC-REJ-COUNT           PIC ZZZ9.                    DPR-0477
012300         05  FILLER                  PIC X(27)  VALUE SPACES.
012400*
012500 WORKING-STORAGE SECTION.
012600*
012700     COPY "WSSTOTB1.CBL".
012800     COPY "WSITMTB1.CBL".
012900     COPY "WSPLIB01.CBL".
013000*
013100     01  W-SWITCHES.
013200         05  W-TRAN-EOF-FLAG        PIC X(01)     VALUE "N".
013300             88  W-TRAN-EOF             VALUE "Y".
013400         05  FILLER                  PIC X(01)     VALUE SPACES.
013500*
013600     01  W-COUNTERS.
013700         05  W-ADD-COUNT        PIC 9(04) COMP VALUE ZERO.
013800         05  W-REJ-COUNT        PIC 9(04) COMP VALUE ZERO.
013900         05  W-SHIFT-IDX        PIC 9(05) COMP VALUE ZERO.
014000         05  FILLER              PIC X(01)      VALUE SPACES.
014100*
014200     77  W-REASON-TEXT              PIC X(46).
014300*
014400*===========================================================*
014500*
014600 PROCEDURE DIVISION.
014700*
014800 0100-MAIN-CONTROL.
014900*
015000     PERFORM 1000-LOAD-STORE-TABLE THRU 1000-EXIT.
015100     PERFORM 1100-LOAD-ITEM-TABLE  THRU 1100-EXIT.
015200*
015300     OPEN INPUT  ITM-TRAN-FILE
015400          OUTPUT ITM-LIST-FILE.
015500*
015600     MOVE SPACES TO ITM-LIST-RECORD.
015700     MOVE "ITEM-MASTER MAINTENANCE - EXCEPTIONS" TO ILT-TITLE.
015800     WRITE ITM-LIST-RECORD.
015900*
016000     PERFORM 2000-READ-TRAN THRU 2000-EXIT.
016100     PERFORM 2100-PROCESS-TRAN THRU 2100-EXIT
016200             UNTIL W-TRAN-EOF.
016300*
016400     MOVE SPACES TO ITM-LIST-RECORD.
016500     MOVE "ITEMS ADDED.......:" TO ILC-ADD-LABEL.
016600     MOVE W-ADD-COUNT TO ILC-ADD-COUNT.
016700     MOVE "ITEMS REJECTED....:" TO ILC-REJ-LABEL.
016800     MOVE W-REJ-COUNT TO ILC-REJ-COUNT.
016900     WRITE ITM-LIST-RECORD.
017000*
017100     CLOSE ITM-TRAN-FILE
017200           ITM-LIST-FILE.
017300*
017400     PERFORM 8000-REWRITE-ITEM-MASTER THRU 8000-EXIT.
017500*
017600     STOP RUN.
017700*
017800*---------------------------------------------------------------*
017900*    1000-LOAD-STORE-TABLE -- store master loaded read-only,
018000*    solely to prove an item's owning store exists.
018100*---------------------------------------------------------------*
018200 1000-LOAD-STORE-TABLE.
018300*
018400     MOVE ZERO TO W-STORE-COUNT.
018500     OPEN INPUT STORE-FILE.
018600*
018700 1000-LOAD-LOOP.
018800*
018900     READ STORE-FILE
019000         AT END
019100             GO TO 1000-LOAD-DONE.
019200*
019300     SET W-STORE-IDX TO W-STORE-COUNT.
019400     SET W-STORE-IDX UP BY 1.
019500     MOVE STORE-ID   TO W-STORE-ID-T   (W-STORE-IDX).
019600     MOVE STORE-NAME TO W-STORE-NAME-T (W-STORE-IDX).
019700     SET W-STORE-COUNT TO W-STORE-IDX.
019800     GO TO 1000-LOAD-LOOP.
019900*
020000 1000-LOAD-DONE.
020100*
020200     CLOSE STORE-FILE.
020300*
020400 1000-EXIT.
020500     EXIT.
020600*
020700*---------------------------------------------------------------*
020800*    1100-LOAD-ITEM-TABLE -- read the current ITEM-MASTER into
020900*    W-ITEM-TABLE, folding a copy of the category to upper
021000*    case for the store recommender's later use.
021100*---------------------------------------------------------------*
021200 1100-LOAD-ITEM-TABLE.
021300*
021400     MOVE ZERO TO W-ITEM-COUNT.
021500     OPEN INPUT ITEM-FILE.
021600*
021700 1100-LOAD-LOOP.
021800*
021900     READ ITEM-FILE
022000         AT END
022100             GO TO 1100-LOAD-DONE.
022200*
022300     SET W-ITEM-IDX TO W-ITEM-COUNT.
022400     SET W-ITEM-IDX UP BY 1.
022500     MOVE ITEM-ID          TO W-ITEM-ID-T          (W-ITEM-IDX).
022600     MOVE ITEM-NAME        TO W-ITEM-NAME-T        (W-ITEM-IDX).
022700     MOVE ITEM-PRICE       TO W-ITEM-PRICE-T       (W-ITEM-IDX).
022800     MOVE ITEM-STORE-ID    TO W-ITEM-STORE-ID-T    (W-ITEM-IDX).
022900     MOVE ITEM-CATEGORY    TO W-ITEM-CATEGORY-T    (W-ITEM-IDX).
023000     MOVE ITEM-NAME        TO W-ITEM-NAME-UC-T     (W-ITEM-IDX).
023100     MOVE ITEM-CATEGORY    TO W-ITEM-CATEGORY-UC-T (W-ITEM-IDX).DPR-0530
023200     INSPECT W-ITEM-NAME-UC-T     (W-ITEM-IDX)
023300                  CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
023400     INSPECT W-ITEM-CATEGORY-UC-T (W-ITEM-IDX)
023500                  CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
023600     SET W-ITEM-COUNT TO W-ITEM-IDX.
023700     GO TO 1100-LOAD-LOOP.
023800*
023900 1100-LOAD-DONE.
024000*
024100     CLOSE ITEM-FILE.
024200*
024300 1100-EXIT.
024400     EXIT.
024500*
024600*---------------------------------------------------------------*
024700*    2000-READ-TRAN -- get the next ITEM-MAINT-TRANS record.
024800*---------------------------------------------------------------*
024900 2000-READ-TRAN.
025000*
025100     READ ITM-TRAN-FILE
025200         AT END
025300             MOVE "Y" TO W-TRAN-EOF-FLAG.
025400*
025500 2000-EXIT.
025600     EXIT.
025700*
025800*---------------------------------------------------------------*
025900*    2100-PROCESS-TRAN.
026000*---------------------------------------------------------------*
026100 2100-PROCESS-TRAN.
026200*
026300     MOVE SPACES TO W-REASON-TEXT.
026400     MOVE ITM-TRAN-ITEM-ID TO W-FIND-ITEM-ID.
026500     PERFORM 8200-FIND-ITEM-BY-ID THRU 8200-EXIT.
026600*
026700     IF ITM-TRAN-ADD
026800         PERFORM 2200-ADD-ITEM THRU 2200-EXIT
026900     ELSE
027000         IF ITM-TRAN-DELETE
027100             PERFORM 2300-DELETE-ITEM THRU 2300-EXIT
027200         ELSE
027300             MOVE "INVALID TRANSACTION CODE" TO W-REASON-TEXT.
027400*
027500     IF W-REASON-TEXT NOT = SPACES
027600         ADD 1 TO W-REJ-COUNT
027700         MOVE SPACES           TO ITM-LIST-RECORD
027800         MOVE ITM-TRAN-CODE    TO ILD-TRAN-CODE
027900         MOVE ITM-TRAN-ITEM-ID TO ILD-ITEM-ID
028000         MOVE ITM-TRAN-ITEM-NAME(1:20) TO ILD-ITEM-NAME
028100         MOVE W-REASON-TEXT   TO ILD-REASON
028200         WRITE ITM-LIST-RECORD.
028300*
028400     PERFORM 2000-READ-TRAN THRU 2000-EXIT.
028500*
028600 2100-EXIT.
028700     EXIT.
028800*
028900*---------------------------------------------------------------*
029000*    2200-ADD-ITEM -- reject if name blank, price negative (the
029100*    picture is unsigned so this test is really "not numeric"
029200*    protection), duplicate id, or the owning store is unknown.
029300*---------------------------------------------------------------*
029400 2200-ADD-ITEM.
029500*
029600     IF ITM-TRAN-ITEM-NAME = SPACES
029700         MOVE "ITEM NAME IS BLANK" TO W-REASON-TEXT
029800         GO TO 2200-EXIT.
029900*
030000     IF W-ITEM-FOUND
030100         MOVE "DUPLICATE ITEM ID" TO W-REASON-TEXT               DPR-0351
030200         GO TO 2200-EXIT.
030300*
030400     MOVE ITM-TRAN-STORE-ID TO W-FIND-STORE-ID.
030500     PERFORM 8100-FIND-STORE-BY-ID THRU 8100-EXIT.
030600     IF NOT W-STORE-FOUND
030700         MOVE "OWNING STORE ID NOT FOUND" TO W-REASON-TEXT       DPR-0247
030800         GO TO 2200-EXIT.
030900*
031000     IF W-ITEM-COUNT NOT < 2000
031100         MOVE "ITEM TABLE FULL" TO W-REASON-TEXT
031200         GO TO 2200-EXIT.
031300*
031400     SET W-ITEM-IDX TO W-ITEM-COUNT.
031500     SET W-ITEM-IDX UP BY 1.
031600     MOVE ITM-TRAN-ITEM-ID
031700                            TO W-ITEM-ID-T (W-ITEM-IDX).
031800     MOVE ITM-TRAN-ITEM-NAME
031900                            TO W-ITEM-NAME-T (W-ITEM-IDX).
032000     MOVE ITM-TRAN-ITEM-PRICE
032100                            TO W-ITEM-PRICE-T (W-ITEM-IDX).
032200     MOVE ITM-TRAN-STORE-ID
032300                            TO W-ITEM-STORE-ID-T (W-ITEM-IDX).
032400     MOVE ITM-TRAN-CATEGORY
032500                            TO W-ITEM-CATEGORY-T (W-ITEM-IDX).
032600     MOVE ITM-TRAN-ITEM-NAME
032700                            TO W-ITEM-NAME-UC-T (W-ITEM-IDX).
032800     MOVE ITM-TRAN-CATEGORY
032900                         TO W-ITEM-CATEGORY-UC-T (W-ITEM-IDX).
033000     INSPECT W-ITEM-NAME-UC-T     (W-ITEM-IDX)
033100                  CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
033200     INSPECT W-ITEM-CATEGORY-UC-T (W-ITEM-IDX)
033300                  CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
033400     SET W-ITEM-COUNT TO W-ITEM-IDX.
033500     ADD 1 TO W-ADD-COUNT.
033600*
033700 2200-EXIT.
033800     EXIT.
033900*
034000*---------------------------------------------------------------*
034100*    2300-DELETE-ITEM.
034200*---------------------------------------------------------------*
034300 2300-DELETE-ITEM.
034400*
034500     IF NOT W-ITEM-FOUND
034600         MOVE "ITEM ID NOT FOUND" TO W-REASON-TEXT
034700         GO TO 2300-EXIT.
034800*
034900     SET W-SHIFT-IDX TO W-ITEM-IDX.                             DPR-0402
035000*
035100 2300-SHIFT-LOOP.
035200*
035300     IF W-SHIFT-IDX NOT < W-ITEM-COUNT
035400         GO TO 2300-SHIFT-DONE.
035500*
035600     SET W-ITEM-IDX TO W-SHIFT-IDX.
035700     SET W-ITEM-IDX UP BY 1.
035800     MOVE W-ITEM-ID-T          (W-ITEM-IDX) TO
035900         W-ITEM-ID-T          (W-SHIFT-IDX).
036000     MOVE W-ITEM-NAME-T        (W-ITEM-IDX) TO
036100         W-ITEM-NAME-T        (W-SHIFT-IDX).
036200     MOVE W-ITEM-PRICE-T       (W-ITEM-IDX) TO
036300         W-ITEM-PRICE-T       (W-SHIFT-IDX).
036400     MOVE W-ITEM-STORE-ID-T    (W-ITEM-IDX) TO
036500         W-ITEM-STORE-ID-T    (W-SHIFT-IDX).
036600     MOVE W-ITEM-CATEGORY-T    (W-ITEM-IDX) TO
036700         W-ITEM-CATEGORY-T    (W-SHIFT-IDX).
036800     MOVE W-ITEM-NAME-UC-T     (W-ITEM-IDX) TO
036900         W-ITEM-NAME-UC-T     (W-SHIFT-IDX).
037000     MOVE W-ITEM-CATEGORY-UC-T (W-ITEM-IDX) TO
037100         W-ITEM-CATEGORY-UC-T (W-SHIFT-IDX).
037200     SET W-SHIFT-IDX UP BY 1.
037300     GO TO 2300-SHIFT-LOOP.
037400*
037500 2300-SHIFT-DONE.
037600*
037700     SUBTRACT 1 FROM W-ITEM-COUNT.
037800*
037900 2300-EXIT.
038000     EXIT.
038100*
038200*---------------------------------------------------------------*
038300*    8000-REWRITE-ITEM-MASTER.
038400*---------------------------------------------------------------*
038500 8000-REWRITE-ITEM-MASTER.
038600*
038700     OPEN OUTPUT ITEM-FILE.
038800     SET W-ITEM-IDX TO 1.
038900*
039000 8000-WRITE-LOOP.
039100*
039200     IF W-ITEM-IDX > W-ITEM-COUNT
039300         GO TO 8000-WRITE-DONE.
039400*
039500     MOVE W-ITEM-ID-T       (W-ITEM-IDX) TO ITEM-ID.
039600     MOVE W-ITEM-NAME-T     (W-ITEM-IDX) TO ITEM-NAME.
039700     MOVE W-ITEM-PRICE-T    (W-ITEM-IDX) TO ITEM-PRICE.
039800     MOVE W-ITEM-STORE-ID-T (W-ITEM-IDX) TO ITEM-STORE-ID.
039900     MOVE W-ITEM-CATEGORY-T (W-ITEM-IDX) TO ITEM-CATEGORY.
040000     WRITE ITEM-MASTER-RECORD.
040100     SET W-ITEM-IDX UP BY 1.
040200     GO TO 8000-WRITE-LOOP.
040300*
040400 8000-WRITE-DONE.
040500*
040600     CLOSE ITEM-FILE.
040700*
040800 8000-EXIT.
040900     EXIT.
041000*
041100     COPY "PLSTOFND.CBL".
041200     COPY "PLITMFND.CBL".
041300*
