000100*
000200*    WSCPNTB1.CBL
000300*
000400*    In-memory COUPON table.  Loaded once from COUPON-MASTER
000500*    and searched by subscript for the life of the run.  Carries
000600*    the same type-specific REDEFINES the master record does.
000700*    W-CPN-CATEGORY-UC-T is an upper-cased copy of the category
000800*    variant, folded once at load time, so the category-coupon
000900*    test never has to re-fold either side of the compare.
001000*
001100    01  W-CPN-TABLE.
001200        05  W-CPN-COUNT            PIC 9(05)     COMP.
001300        05  FILLER                  PIC X(01).
001400        05  W-CPN-ENTRY OCCURS 1000 TIMES
001500                         INDEXED BY W-CPN-IDX.
001600            10  W-CPN-ID-T             PIC 9(05).
001700            10  W-CPN-STORE-ID-T       PIC 9(05).
001800            10  W-CPN-TYPE-T           PIC X(01).
001900                88  W-CPN-TYPE-ITEM-T      VALUE "I".
002000                88  W-CPN-TYPE-CATEGORY-T  VALUE "C".
002100                88  W-CPN-TYPE-TOTAL-T     VALUE "T".
002200            10  W-CPN-DISC-VALUE-T     PIC 9(03)V99.
002300            10  W-CPN-PCT-FLAG-T       PIC X(01).
002400                88  W-CPN-PCT-PERCENT-T    VALUE "Y".
002500                88  W-CPN-PCT-FIXED-T      VALUE "N".
002600            10  W-CPN-VARIANT-T.
002700                15  W-CPN-TARGET-ITEM-T    PIC 9(05).
002800                15  FILLER                  PIC X(15).
002900            10  W-CPN-VAR-CATEGORY-T REDEFINES
003000                                    W-CPN-VARIANT-T.
003100                15  W-CPN-CATEGORY-T       PIC X(20).
003200            10  W-CPN-VAR-MIN-PUR-T REDEFINES
003300                                    W-CPN-VARIANT-T.
003400                15  W-CPN-MIN-PURCHASE-T   PIC 9(05)V99.
003500                15  FILLER                  PIC X(13).
003600            10  W-CPN-CATEGORY-UC-T    PIC X(20).
