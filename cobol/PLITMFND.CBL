000100*
000200*    PLITMFND.CBL
000300*
000400*    Shared paragraph: locate an item in W-ITEM-TABLE by
000500*    W-FIND-ITEM-ID.  COPY'd into the PROCEDURE DIVISION of
000600*    every program that resolves a cart item id, a coupon's
000700*    target-item id, or an item-maintenance referential check.
000800*
000900*    On entry .......: W-FIND-ITEM-ID, W-ITEM-TABLE loaded.
001000*    On exit ........: W-FOUND-ITEM-FLAG "Y"/"N", and when
001100*                      found W-FOUND-ITEM-NAME/PRICE/STORE-ID/
001200*                      CATEGORY.
001300*
001400 8200-FIND-ITEM-BY-ID.
001500 
001600     MOVE "N" TO W-FOUND-ITEM-FLAG.
001700     MOVE SPACES TO W-FOUND-ITEM-NAME.
001800     MOVE ZEROS TO W-FOUND-ITEM-PRICE
001900                   W-FOUND-ITEM-STORE-ID.
002000     MOVE SPACES TO W-FOUND-ITEM-CATEGORY.
002100     SET W-ITEM-IDX TO 1.
002200 
002300 8200-FIND-ITEM-LOOP.
002400 
002500     IF W-ITEM-IDX > W-ITEM-COUNT
002600         GO TO 8200-EXIT.
002700 
002800     IF W-ITEM-ID-T (W-ITEM-IDX) = W-FIND-ITEM-ID
002900         MOVE "Y"                          TO W-FOUND-ITEM-FLAG
003000         MOVE W-ITEM-NAME-T (W-ITEM-IDX) TO W-FOUND-ITEM-NAME
003100         MOVE W-ITEM-PRICE-T (W-ITEM-IDX)
003200                                            TO W-FOUND-ITEM-PRICE
003300         MOVE W-ITEM-STORE-ID-T (W-ITEM-IDX)
003400                                        TO W-FOUND-ITEM-STORE-ID
003500         MOVE W-ITEM-CATEGORY-T (W-ITEM-IDX)
003600                                        TO W-FOUND-ITEM-CATEGORY
003700         GO TO 8200-EXIT.
003800 
003900     SET W-ITEM-IDX UP BY 1.
004000     GO TO 8200-FIND-ITEM-LOOP.
004100 
004200 8200-EXIT.
004300     EXIT.
