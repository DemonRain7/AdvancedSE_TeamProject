000100*
000200*===========================================================*
000300*
000400 IDENTIFICATION DIVISION.
000500*
000600 PROGRAM-ID.     CART-SEARCH-BATCH-REPORT.
000700 AUTHOR.         R HALVORSEN.
000800 INSTALLATION.   MERIDIAN RETAIL SYSTEMS - DATA PROCESSING.
000900 DATE-WRITTEN.   06/21/1988.
001000 DATE-COMPILED.
001100 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001200*
001300*===========================================================*
001400*  C H A N G E   L O G                                      *
001500*===========================================================*
001600*  DATE     BY   TICKET    DESCRIPTION                      *
001700*---------  ---  --------  --------------------------------*
001800*  06/21/88  RH  DPR-0101  ORIGINAL PROGRAM.  EVALUATES CART *
001900*                          REQUESTS (OPTIMAL COUPON, SUGGEST *
002000*                          ITEMS) AND STORE-SEARCH REQUESTS  *
002100*                          AGAINST THE THREE MASTERS AND     *
002200*                          WRITES THE COMBINED RESULTS       *
002300*                          REPORT.                           *
002400*  10/14/88  RH  DPR-0119  STORE RECOMMENDATION SECTION      *
002500*                          SORTED BY FINAL PRICE USING A     *
002600*                          SORT WORK FILE, LIKE THE          *
002700*                          DEDUCTIBLES REPORT DOES FOR PAID  *
002800*                          DATE.                              *
002900*  02/03/90  LKT  DPR-0201 SUGGEST-ITEMS NOW SORTS THE       *
003000*                          STORE'S ITEM LIST BY PRICE VIA A  *
003100*                          SECOND SORT WORK FILE INSTEAD OF  *
003200*                          A TABLE SEARCH -- MATCHING THE    *
003300*                          RECOMMENDATION SECTION'S IDIOM.   *
003400*  07/09/92  LKT  DPR-0299 KEYWORD SEARCH NOW MATCHES ANY    *
003500*                          POSITION IN THE ITEM NAME, NOT    *
003600*                          JUST THE FRONT OF IT.             *
003700*  11/03/94  DWC  DPR-0402 CART REQUESTS WITH AN UNKNOWN      *
003800*                          ITEM ID NOW PRINT A REJECT LINE   *
003900*                          INSTEAD OF ABENDING ON THE ITEM   *
004000*                          TABLE SEARCH.                     *
004100*  08/19/98  DWC  Y2K-014  YEAR 2000 REVIEW: NO DATE FIELDS  *
004200*                          IN THIS PROGRAM'S RECORDS.  NO    *
004300*                          CHANGE REQUIRED.  SIGNED OFF.     *
004400*  02/07/01  MJP  DPR-0477 CONTROL TOTAL COUNTERS WIDENED TO *
004500*                          MATCH THE THREE MAINTENANCE       *
004600*                          PROGRAMS.                          *
004700*  04/29/03  MJP  DPR-0530 CATEGORY AND KEYWORD SEARCH BOTH  *
004800*                          FOLD TO UPPER CASE ONCE AT LOAD   *
004900*                          TIME NOW INSTEAD OF PER COMPARE.  *
005000*  09/18/04  MJP  DPR-0561 OPTIMAL-COUPON REQUEST NOW REJECTS*
005100*                          A CART WITH ZERO ITEMS AT         *
005200*                          VALIDATION INSTEAD OF LETTING IT  *
005300*                          FALL THROUGH TO "NO APPLICABLE    *
005400*                          COUPON" -- AUDIT COULD NOT TELL   *
005500*                          A REAL EMPTY CART FROM A CART OF  *
005600*                          ITEMS WITH NO COUPON MATCH.       *
005700*===========================================================*
005800*
005900 ENVIRONMENT DIVISION.
006000*
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER.  IBM-4341.
006300 OBJECT-COMPUTER.  IBM-4341.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600*
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900*
007000     COPY "SLSTORE.CBL".
007100     COPY "SLITEM.CBL".
007200     COPY "SLCPN.CBL".
007300*
007400     SELECT CART-REQ-FILE ASSIGN TO CART-REQUESTS
007500            ORGANIZATION IS SEQUENTIAL
007600            ACCESS MODE IS SEQUENTIAL.
007700*
007800     SELECT SRCH-REQ-FILE ASSIGN TO SEARCH-REQUESTS
007900            ORGANIZATION IS SEQUENTIAL
008000            ACCESS MODE IS SEQUENTIAL.
008100*
008200     SELECT RESULTS-FILE ASSIGN TO RESULTS-REPORT
008300            ORGANIZATION IS SEQUENTIAL
008400            ACCESS MODE IS SEQUENTIAL.
008500*
008600     SELECT ITM-WORK-FILE ASSIGN TO ITEM-SORT-IN
008700            ORGANIZATION IS SEQUENTIAL.
008800*
008900     SELECT ITM-SORTED-FILE ASSIGN TO ITEM-SORT-OUT
009000            ORGANIZATION IS SEQUENTIAL.
009100*
009200     SELECT SORT-ITEM-FILE ASSIGN TO SORTWK01.
009300*
009400     SELECT REC-WORK-FILE ASSIGN TO REC-SORT-IN
009500            ORGANIZATION IS SEQUENTIAL.
009600*
009700     SELECT REC-SORTED-FILE ASSIGN TO REC-SORT-OUT
009800            ORGANIZATION IS SEQUENTIAL.
009900*
010000     SELECT SORT-REC-FILE ASSIGN TO SORTWK02.
010100*
010200 DATA DIVISION.
010300 FILE SECTION.
010400*
010500     COPY "FDSTORE.CBL".
010600     COPY "FDITEM.CBL".
010700     COPY "FDCPN.CBL".
010800*
010900     FD  CART-REQ-FILE
011000         LABEL RECORDS ARE STANDARD
011100         RECORD CONTAINS 114 CHARACTERS.
011200*
011300     01  CART-REQUEST-RECORD.
011400         05  REQ-TYPE                PIC X(01).
011500             88  REQ-TYPE-OPTIMAL        VALUE "O".
011600             88  REQ-TYPE-SUGGEST        VALUE "S".
011700         05  REQ-STORE-ID            PIC 9(05).
011800         05  REQ-COUPON-ID           PIC 9(05).
011900         05  REQ-ITEM-COUNT          PIC 9(02).
012000         05  REQ-ITEM-ID  OCCURS 20 TIMES
012100                          INDEXED BY REQ-ITEM-IDX
012200                                     PIC 9(05).
012300         05  FILLER                  PIC X(01).
012400*
012500*    31 BYTES -- SRCH-MODE AND SRCH-VALUE ACCOUNT FOR THE WHOLE
012600*    RECORD, SO THERE IS NO SLACK LEFT OVER FOR A TRAILING
012700*    FILLER PAD.
012800     FD  SRCH-REQ-FILE
012900         LABEL RECORDS ARE STANDARD
013000         RECORD CONTAINS 31 CHARACTERS.
013100*
013200     01  SEARCH-REQUEST-RECORD.
013300         05  SRCH-MODE               PIC X(01).
013400             88  SRCH-MODE-KEYWORD       VALUE "K".
013500             88  SRCH-MODE-CATEGORY      VALUE "C".
013600         05  SRCH-VALUE              PIC X(30).
013700*
013800     FD  RESULTS-FILE
013900         LABEL RECORDS ARE OMITTED
014000         RECORD CONTAINS 132 CHARACTERS.
014100*
014200     01  PRT-RECORD                   PIC X(132).
014300*
014400     01  PRT-TITLE-LINE REDEFINES PRT-RECORD.
014500         05  FILLER                  PIC X(46)  VALUE SPACES.
014600         05  PTT-TITLE               PIC X(40)  VALUE
014700                 "COUPON MANAGEMENT - RESULTS REPORT".
014800         05  FILLER                  PIC X(46)  VALUE SPACES.
014900*
015000     01  PRT-SECTION-HEADING-LINE REDEFINES PRT-RECORD.
015100         05  FILLER                  PIC X(02)  VALUE SPACES.
015200         05  PSH-HEADING             PIC X(60).
015300         05  FILLER                  PIC X(70)  VALUE SPACES.
015400*
015500     01  PRT-CART-ECHO-LINE REDEFINES PRT-RECORD.
015600         05  FILLER                  PIC X(02)  VALUE SPACES.
015700         05  PCE-LABEL               PIC X(10)  VALUE
015800                 "STORE ID: ".
015900         05  PCE-STORE-ID            PIC ZZZZ9.
016000         05  FILLER                  PIC X(04)  VALUE SPACES.
016100         05  PCE-ITEM-LABEL          PIC X(11)  VALUE
016200                 "ITEM IDS:  ".
016300         05  PCE-ITEMS               PIC X(100).
016400*
016500     01  PRT-CART-RESULT-LINE REDEFINES PRT-RECORD.
016600         05  FILLER                  PIC X(04)  VALUE SPACES.
016700         05  PCR-MESSAGE             PIC X(60).
016800         05  FILLER                  PIC X(68)  VALUE SPACES.
016900*
017000     01  PRT-RECOMMEND-HEADING-LINE REDEFINES PRT-RECORD.
017100         05  PRH-COL-STORE-ID        PIC X(10).
017200         05  PRH-COL-STORE-NAME      PIC X(22).
017300         05  PRH-COL-ITEM-NAME       PIC X(22).
017400         05  PRH-COL-LIST-PRICE      PIC X(12).
017500         05  PRH-COL-COUPON-ID       PIC X(10).
017600         05  PRH-COL-DISCOUNT        PIC X(12).
017700         05  PRH-COL-FINAL-PRICE     PIC X(12).
017800         05  FILLER                  PIC X(32).
017900*
018000     01  PRT-RECOMMEND-DETAIL-LINE REDEFINES PRT-RECORD.
018100         05  FILLER                  PIC X(02)  VALUE SPACES.
018200         05  PRD-STORE-ID            PIC ZZZZ9.
018300         05  FILLER                  PIC X(05)  VALUE SPACES.
018400         05  PRD-STORE-NAME          PIC X(22).
018500         05  PRD-ITEM-NAME           PIC X(22).
018600         05  PRD-LIST-PRICE          PIC ZZ,ZZ9.99.
018700         05  FILLER                  PIC X(03)  VALUE SPACES.
018800         05  PRD-COUPON-ID           PIC ZZZZ9.
018900         05  FILLER                  PIC X(03)  VALUE SPACES.
019000         05  PRD-DISCOUNT            PIC ZZ,ZZ9.99.
019100         05  FILLER                  PIC X(03)  VALUE SPACES.
019200         05  PRD-FINAL-PRICE         PIC ZZ,ZZ9.99.
019300         05  FILLER                  PIC X(11)  VALUE SPACES.
019400*
019500     01  PRT-RECOMMEND-COUNT-LINE REDEFINES PRT-RECORD.
019600         05  FILLER                  PIC X(02)  VALUE SPACES.
019700         05  PRC-LABEL               PIC X(24)  VALUE
019800                 "STORES LISTED..........:".
019900         05  PRC-COUNT               PIC ZZZ9.
020000         05  FILLER                  PIC X(102) VALUE SPACES.
020100*
020200     01  PRT-SUGGEST-DETAIL-LINE REDEFINES PRT-RECORD.
020300         05  FILLER                  PIC X(04)  VALUE SPACES.
020400         05  PSD-ITEM-ID             PIC ZZZZ9.
020500         05  FILLER                  PIC X(03)  VALUE SPACES.
020600         05  PSD-ITEM-NAME           PIC X(30).
020700         05  FILLER                  PIC X(03)  VALUE SPACES.
020800         05  PSD-PRICE               PIC ZZ,ZZ9.99.
020900         05  FILLER                  PIC X(85)  VALUE SPACES.
021000*
021100     01  PRT-SUGGEST-TOTAL-LINE REDEFINES PRT-RECORD.
021200         05  FILLER                  PIC X(04)  VALUE SPACES.
021300         05  PST-LABEL               PIC X(24)  VALUE
021400                 "TOTAL ADDED.............:".
021500         05  PST-TOTAL               PIC ZZ,ZZ9.99.
021600         05  FILLER                  PIC X(93)  VALUE SPACES.
021700*
021800     01  PRT-SUGGEST-MESSAGE-LINE REDEFINES PRT-RECORD.
021900         05  FILLER                  PIC X(04)  VALUE SPACES.
022000         05  PSM-MESSAGE             PIC X(60).
022100         05  FILLER                  PIC X(68)  VALUE SPACES.
022200*
022300     01  PRT-CONTROL-TOTALS-LINE REDEFINES PRT-RECORD.
022400         05  FILLER                  PIC X(02)  VALUE SPACES.
022500         05  PCT-LABEL               PIC X(30).
022600         05  PCT-COUNT               PIC ZZ,ZZ9.
022700         05  PCT-AMOUNT              PIC ZZ,ZZ9.99.
022800         05  FILLER                  PIC X(89)  VALUE SPACES.
022900*
023000     FD  ITM-WORK-FILE
023100         LABEL RECORDS ARE STANDARD
023200         RECORD CONTAINS 47 CHARACTERS.
023300*
023400     01  ITM-WORK-RECORD.
023500         05  IWK-PRICE               PIC 9(05)V99.
023600         05  IWK-ITEM-ID             PIC 9(05).
023700         05  IWK-ITEM-NAME           PIC X(30).
023800         05  FILLER                  PIC X(05).
023900*
024000     FD  ITM-SORTED-FILE
024100         LABEL RECORDS ARE STANDARD
024200         RECORD CONTAINS 47 CHARACTERS.
024300*
024400     01  ITM-SORTED-RECORD.
024500         05  ISR-PRICE               PIC 9(05)V99.
024600         05  ISR-ITEM-ID             PIC 9(05).
024700         05  ISR-ITEM-NAME           PIC X(30).
024800         05  FILLER                  PIC X(05).
024900*
025000     SD  SORT-ITEM-FILE.
025100     01  SORT-ITEM-RECORD.
025200         05  SRT-PRICE               PIC 9(05)V99.
025300         05  SRT-ITEM-ID             PIC 9(05).
025400         05  SRT-ITEM-NAME           PIC X(30).
025500         05  FILLER                  PIC X(05).
025600*
025700     FD  REC-WORK-FILE
025800         LABEL RECORDS ARE STANDARD
025900         RECORD CONTAINS 110 CHARACTERS.
026000*
026100     01  REC-WORK-RECORD.
026200         05  RWK-FINAL-PRICE         PIC 9(05)V99.
026300         05  RWK-SEQ-NO              PIC 9(04).
026400         05  RWK-STORE-ID            PIC 9(05).
026500         05  RWK-STORE-NAME          PIC X(30).
026600         05  RWK-ITEM-ID             PIC 9(05).
026700         05  RWK-ITEM-NAME           PIC X(30).
026800         05  RWK-LIST-PRICE          PIC 9(05)V99.
026900         05  RWK-COUPON-ID           PIC 9(05).
027000         05  RWK-DISCOUNT            PIC 9(05)V99.
027100         05  FILLER                  PIC X(10).
027200*
027300     FD  REC-SORTED-FILE
027400         LABEL RECORDS ARE STANDARD
027500         RECORD CONTAINS 110 CHARACTERS.
027600*
027700     01  REC-SORTED-RECORD.
027800         05  RSR-FINAL-PRICE         PIC 9(05)V99.
027900         05  RSR-SEQ-NO              PIC 9(04).
028000         05  RSR-STORE-ID            PIC 9(05).
028100         05  RSR-STORE-NAME          PIC X(30).
028200         05  RSR-ITEM-ID             PIC 9(05).
028300         05  RSR-ITEM-NAME           PIC X(30).
028400         05  RSR-LIST-PRICE          PIC 9(05)V99.
028500         05  RSR-COUPON-ID           PIC 9(05).
028600         05  RSR-DISCOUNT            PIC 9(05)V99.
028700         05  FILLER                  PIC X(10).
028800*
028900     SD  SORT-REC-FILE.
029000     01  SORT-REC-RECORD.
029100         05  SRC-FINAL-PRICE         PIC 9(05)V99.
029200         05  SRC-SEQ-NO              PIC 9(04).
029300         05  SRC-STORE-ID            PIC 9(05).
029400         05  SRC-STORE-NAME          PIC X(30).
029500         05  SRC-ITEM-ID             PIC 9(05).
029600         05  SRC-ITEM-NAME           PIC X(30).
029700         05  SRC-LIST-PRICE          PIC 9(05)V99.
029800         05  SRC-COUPON-ID           PIC 9(05).
029900         05  SRC-DISCOUNT            PIC 9(05)V99.
030000         05  FILLER                  PIC X(10).
030100*
030200 WORKING-STORAGE SECTION.
030300*
030400     COPY "WSSTOTB1.CBL".
030500     COPY "WSITMTB1.CBL".
030600     COPY "WSCPNTB1.CBL".
030700     COPY "WSCART01.CBL".
030800     COPY "WSPLIB01.CBL".
030900*
031000     01  W-SWITCHES.
031100         05  W-CART-EOF-FLAG        PIC X(01)     VALUE "N".
031200             88  W-CART-EOF             VALUE "Y".
031300         05  W-SRCH-EOF-FLAG        PIC X(01)     VALUE "N".
031400             88  W-SRCH-EOF             VALUE "Y".
031500         05  W-CART-BAD-FLAG        PIC X(01)     VALUE "N".
031600             88  W-CART-BAD             VALUE "Y".
031700         05  W-CART-EMPTY-FLAG      PIC X(01)     VALUE "N".
031800             88  W-CART-EMPTY           VALUE "Y".
031900         05  W-CPN-VALID-FLAG       PIC X(01)     VALUE "N".
032000             88  W-CPN-VALID-FOR-SUGGEST VALUE "Y".
032100         05  W-KEYWORD-MATCH-FLAG   PIC X(01)     VALUE "N".
032200             88  W-KEYWORD-MATCHES      VALUE "Y".
032300         05  W-BEST-ITEM-FOUND-FLAG PIC X(01)     VALUE "N".
032400             88  W-BEST-ITEM-FOUND      VALUE "Y".
032500         05  W-ISR-EOF-FLAG         PIC X(01)     VALUE "N".
032600             88  W-ISR-EOF               VALUE "Y".
032700         05  W-RSR-EOF-FLAG         PIC X(01)     VALUE "N".
032800             88  W-RSR-EOF               VALUE "Y".
032900         05  FILLER                  PIC X(01)     VALUE SPACES.
033000*
033100     01  W-COUNTERS.
033200         05  W-CTL-REQ-COUNT     PIC 9(05) COMP VALUE ZERO.      DPR-0477
033300         05  W-CTL-WITH-CPN-COUNT PIC 9(05) COMP VALUE ZERO.
033400         05  W-CTL-NO-CPN-COUNT  PIC 9(05) COMP VALUE ZERO.
033500         05  W-REC-SEQ           PIC 9(04) COMP VALUE ZERO.
033600         05  W-REC-LIST-COUNT    PIC 9(04) COMP VALUE ZERO.
033700         05  W-SUB-IDX           PIC 9(02) COMP VALUE ZERO.
033800         05  W-SRCH-LEN          PIC 9(02) COMP VALUE ZERO.
033900         05  W-CART-REQ-IDX      PIC 9(03) COMP VALUE ZERO.
034000         05  FILLER               PIC X(01)      VALUE SPACES.
034100*
034200     77  W-CTL-TOTAL-DISCOUNT       PIC S9(07)V99 VALUE ZERO.
034300*
034400     77  W-FOUND-CPN2-FLAG          PIC X(01)     VALUE "N".
034500         88  W-CPN2-FOUND               VALUE "Y".
034600*
034700     77  W-CPN2-IDX-SAVE            PIC 9(04) COMP VALUE ZERO.
034800*
034900     77  W-SUGGEST-STORE-ID         PIC 9(05).
035000     77  W-SUGGEST-AMT-NEEDED       PIC S9(07)V99 VALUE ZERO.
035100     77  W-SUGGEST-CURRENT-TOTAL    PIC S9(07)V99 VALUE ZERO.
035200     77  W-SUGGEST-ADDED-TOTAL      PIC S9(07)V99 VALUE ZERO.
035300*
035400     77  W-BEST-ITEM-ID             PIC 9(05).
035500     77  W-BEST-ITEM-NAME           PIC X(30).
035600     77  W-BEST-ITEM-PRICE          PIC 9(05)V99.
035700*
035800     77  W-SRCH-VALUE-UC            PIC X(30).
035900*
036000     77  W-ITEM-ECHO-LINE           PIC X(100).
036100     77  W-DISC-EDIT                PIC ZZZ,ZZ9.99.
036200*
036300*===========================================================*
036400*
036500 PROCEDURE DIVISION.
036600*
036700 0100-MAIN-CONTROL.
036800*
036900     PERFORM 1000-LOAD-STORE-TABLE THRU 1000-EXIT.
037000     PERFORM 1100-LOAD-ITEM-TABLE  THRU 1100-EXIT.
037100     PERFORM 1200-LOAD-CPN-TABLE   THRU 1200-EXIT.
037200*
037300     OPEN INPUT  CART-REQ-FILE
037400                 SRCH-REQ-FILE
037500          OUTPUT RESULTS-FILE.
037600*
037700     MOVE SPACES TO PRT-RECORD.
037800     MOVE "COUPON MANAGEMENT - RESULTS REPORT" TO PTT-TITLE.
037900     WRITE PRT-RECORD.
038000*
038100     PERFORM 2000-PROCESS-CART-REQUESTS THRU 2000-EXIT.
038200     PERFORM 3000-PROCESS-SEARCH-REQUESTS THRU 3000-EXIT.
038300     PERFORM 9000-PRINT-CONTROL-TOTALS THRU 9000-EXIT.
038400*
038500     CLOSE CART-REQ-FILE
038600           SRCH-REQ-FILE
038700           RESULTS-FILE.
038800*
038900     STOP RUN.
039000*
039100*---------------------------------------------------------------*
039200*    1000-LOAD-STORE-TABLE.
039300*---------------------------------------------------------------*
039400 1000-LOAD-STORE-TABLE.
039500*
039600     MOVE ZERO TO W-STORE-COUNT.
039700     OPEN INPUT STORE-FILE.
039800*
039900 1000-LOAD-LOOP.
040000*
040100     READ STORE-FILE
040200         AT END
040300             GO TO 1000-LOAD-DONE.
040400*
040500     SET W-STORE-IDX TO W-STORE-COUNT.
040600     SET W-STORE-IDX UP BY 1.
040700     MOVE STORE-ID   TO W-STORE-ID-T   (W-STORE-IDX).
040800     MOVE STORE-NAME TO W-STORE-NAME-T (W-STORE-IDX).
040900     SET W-STORE-COUNT TO W-STORE-IDX.
041000     GO TO 1000-LOAD-LOOP.
041100*
041200 1000-LOAD-DONE.
041300*
041400     CLOSE STORE-FILE.
041500*
041600 1000-EXIT.
041700     EXIT.
041800*
041900*---------------------------------------------------------------*
042000*    1100-LOAD-ITEM-TABLE -- folds NAME/CATEGORY to upper case
042100*    at load time for the store recommender's case-insensitive
042200*    keyword/category search.
042300*---------------------------------------------------------------*
042400 1100-LOAD-ITEM-TABLE.
042500*
042600     MOVE ZERO TO W-ITEM-COUNT.
042700     OPEN INPUT ITEM-FILE.
042800*
042900 1100-LOAD-LOOP.
043000*
043100     READ ITEM-FILE
043200         AT END
043300             GO TO 1100-LOAD-DONE.
043400*
043500     SET W-ITEM-IDX TO W-ITEM-COUNT.
043600     SET W-ITEM-IDX UP BY 1.
043700     MOVE ITEM-ID          TO W-ITEM-ID-T          (W-ITEM-IDX).
043800     MOVE ITEM-NAME        TO W-ITEM-NAME-T        (W-ITEM-IDX).
043900     MOVE ITEM-PRICE       TO W-ITEM-PRICE-T       (W-ITEM-IDX).
044000     MOVE ITEM-STORE-ID    TO W-ITEM-STORE-ID-T    (W-ITEM-IDX).
044100     MOVE ITEM-CATEGORY    TO W-ITEM-CATEGORY-T    (W-ITEM-IDX).
044200     MOVE ITEM-NAME        TO W-ITEM-NAME-UC-T     (W-ITEM-IDX).
044300     MOVE ITEM-CATEGORY    TO W-ITEM-CATEGORY-UC-T (W-ITEM-IDX).
044400     INSPECT W-ITEM-NAME-UC-T     (W-ITEM-IDX)
044500                  CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
044600     INSPECT W-ITEM-CATEGORY-UC-T (W-ITEM-IDX)
044700                  CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
044800     SET W-ITEM-COUNT TO W-ITEM-IDX.
044900     GO TO 1100-LOAD-LOOP.
045000*
045100 1100-LOAD-DONE.
045200*
045300     CLOSE ITEM-FILE.
045400*
045500 1100-EXIT.
045600     EXIT.
045700*
045800*---------------------------------------------------------------*
045900*    1200-LOAD-CPN-TABLE -- folds the category variant to upper
046000*    case at load time for the discount engine's category test.
046100*---------------------------------------------------------------*
046200 1200-LOAD-CPN-TABLE.
046300*
046400     MOVE ZERO TO W-CPN-COUNT.
046500     OPEN INPUT CPN-FILE.
046600*
046700 1200-LOAD-LOOP.
046800*
046900     READ CPN-FILE
047000         AT END
047100             GO TO 1200-LOAD-DONE.
047200*
047300     SET W-CPN-IDX TO W-CPN-COUNT.
047400     SET W-CPN-IDX UP BY 1.
047500     MOVE CPN-ID           TO W-CPN-ID-T          (W-CPN-IDX).
047600     MOVE CPN-STORE-ID     TO W-CPN-STORE-ID-T    (W-CPN-IDX).
047700     MOVE CPN-TYPE         TO W-CPN-TYPE-T        (W-CPN-IDX).
047800     MOVE CPN-DISC-VALUE   TO W-CPN-DISC-VALUE-T  (W-CPN-IDX).
047900     MOVE CPN-PCT-FLAG     TO W-CPN-PCT-FLAG-T    (W-CPN-IDX).
048000     MOVE CPN-VARIANT-DATA TO W-CPN-VARIANT-T     (W-CPN-IDX).
048100     MOVE SPACES           TO W-CPN-CATEGORY-UC-T (W-CPN-IDX).
048200     IF CPN-TYPE-CATEGORY
048300         MOVE CPN-CATEGORY TO W-CPN-CATEGORY-UC-T (W-CPN-IDX)
048400         INSPECT W-CPN-CATEGORY-UC-T (W-CPN-IDX)
048500                      CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
048600     SET W-CPN-COUNT TO W-CPN-IDX.
048700     GO TO 1200-LOAD-LOOP.
048800*
048900 1200-LOAD-DONE.
049000*
049100     CLOSE CPN-FILE.
049200*
049300 1200-EXIT.
049400     EXIT.
049500*
049600*---------------------------------------------------------------*
049700*    2000-PROCESS-CART-REQUESTS -- drive CART-REQUESTS to EOF.
049800*---------------------------------------------------------------*
049900 2000-PROCESS-CART-REQUESTS.
050000*
050100     PERFORM 2010-READ-CART-REQ THRU 2010-EXIT.
050200     PERFORM 2100-PROCESS-CART-REQ THRU 2100-EXIT
050300             UNTIL W-CART-EOF.
050400*
050500 2000-EXIT.
050600     EXIT.
050700*
050800 2010-READ-CART-REQ.
050900*
051000     READ CART-REQ-FILE
051100         AT END
051200             MOVE "Y" TO W-CART-EOF-FLAG.
051300*
051400 2010-EXIT.
051500     EXIT.
051600*
051700*---------------------------------------------------------------*
051800*    2100-PROCESS-CART-REQ -- dispatch on REQ-TYPE.
051900*---------------------------------------------------------------*
052000 2100-PROCESS-CART-REQ.
052100*
052200     ADD 1 TO W-CTL-REQ-COUNT.
052300     PERFORM 2200-RESOLVE-CART-ITEMS THRU 2200-EXIT.
052400*
052500     IF REQ-TYPE-OPTIMAL
052600         PERFORM 2300-OPTIMAL-COUPON-REQUEST THRU 2300-EXIT
052700     ELSE
052800         IF REQ-TYPE-SUGGEST
052900             PERFORM 2500-SUGGEST-ITEMS-REQUEST THRU 2500-EXIT.
053000*
053100     PERFORM 2010-READ-CART-REQ THRU 2010-EXIT.
053200*
053300 2100-EXIT.
053400     EXIT.
053500*
053600*---------------------------------------------------------------*
053700*    2200-RESOLVE-CART-ITEMS -- resolve REQ-ITEM-ID(1 thru
053800*    REQ-ITEM-COUNT) against the item table into W-CART.  Sets
053900*    W-CART-BAD-FLAG "Y" if any item id is unknown.
054000*---------------------------------------------------------------*
054100 2200-RESOLVE-CART-ITEMS.
054200*
054300     MOVE "N" TO W-CART-BAD-FLAG.
054400     MOVE "N" TO W-CART-EMPTY-FLAG.
054500     MOVE ZERO TO W-CART-COUNT.
054600     IF REQ-ITEM-COUNT = ZERO                                     DPR-0561
054700         MOVE "Y" TO W-CART-EMPTY-FLAG
054800         GO TO 2200-EXIT.
054900     SET REQ-ITEM-IDX TO 1.
055000*
055100 2200-RESOLVE-LOOP.
055200*
055300     IF REQ-ITEM-IDX > REQ-ITEM-COUNT
055400         GO TO 2200-EXIT.
055500*
055600     MOVE REQ-ITEM-ID (REQ-ITEM-IDX) TO W-FIND-ITEM-ID.
055700     PERFORM 8200-FIND-ITEM-BY-ID THRU 8200-EXIT.
055800*
055900     IF NOT W-ITEM-FOUND
056000         MOVE "Y" TO W-CART-BAD-FLAG
056100         GO TO 2200-EXIT.
056200*
056300     SET W-CART-IDX TO W-CART-COUNT.
056400     SET W-CART-IDX UP BY 1.
056500     MOVE REQ-ITEM-ID (REQ-ITEM-IDX)
056600                              TO W-CART-ITEM-ID-T (W-CART-IDX).
056700     MOVE W-FOUND-ITEM-STORE-ID
056800                              TO W-CART-STORE-ID-T (W-CART-IDX).
056900     MOVE W-FOUND-ITEM-PRICE
057000                              TO W-CART-PRICE-T (W-CART-IDX).
057100     MOVE W-FOUND-ITEM-CATEGORY
057200                              TO W-CART-CATEGORY-T (W-CART-IDX).
057300     MOVE W-FOUND-ITEM-CATEGORY
057400                           TO W-CART-CATEGORY-UC-T (W-CART-IDX).
057500     INSPECT W-CART-CATEGORY-UC-T (W-CART-IDX)
057600                  CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
057700     SET W-CART-COUNT TO W-CART-IDX.
057800*
057900     SET REQ-ITEM-IDX UP BY 1.
058000     GO TO 2200-RESOLVE-LOOP.
058100*
058200 2200-EXIT.
058300     EXIT.
058400*
058500*---------------------------------------------------------------*
058600*    2300-OPTIMAL-COUPON-REQUEST.
058700*---------------------------------------------------------------*
058800 2300-OPTIMAL-COUPON-REQUEST.
058900*
059000     PERFORM 2400-PRINT-CART-ECHO-LINE THRU 2400-EXIT.
059100*
059200     IF W-CART-EMPTY
059300         MOVE SPACES TO PRT-RECORD
059400         MOVE "EMPTY CART REJECTED AT VALIDATION" TO PCR-MESSAGE
059500         WRITE PRT-RECORD
059600         ADD 1 TO W-CTL-NO-CPN-COUNT
059700         GO TO 2300-EXIT.
059800*
059900     IF W-CART-BAD
060000         MOVE SPACES TO PRT-RECORD
060100         MOVE "UNKNOWN ITEM ID IN CART" TO PCR-MESSAGE            DPR-0402
060200         WRITE PRT-RECORD
060300         ADD 1 TO W-CTL-NO-CPN-COUNT
060400         GO TO 2300-EXIT.
060500*
060600     MOVE REQ-STORE-ID TO W-OPT-STORE-ID.
060700     PERFORM 8400-FIND-OPTIMAL-COUPON THRU 8400-EXIT.
060800*
060900     MOVE SPACES TO PRT-RECORD.
061000     IF W-OPT-COUPON-FOUND
061100         MOVE W-OPT-BEST-DISCOUNT TO W-DISC-EDIT
061200         STRING "BEST COUPON " DELIMITED BY SIZE
061300                W-OPT-BEST-CPN-ID DELIMITED BY SIZE
061400                " TYPE " DELIMITED BY SIZE
061500                W-OPT-BEST-TYPE DELIMITED BY SIZE
061600                " DISCOUNT " DELIMITED BY SIZE
061700                W-DISC-EDIT DELIMITED BY SIZE
061800                INTO PCR-MESSAGE
061900         ADD 1 TO W-CTL-WITH-CPN-COUNT
062000         ADD W-OPT-BEST-DISCOUNT TO W-CTL-TOTAL-DISCOUNT
062100     ELSE
062200         MOVE "NO APPLICABLE COUPON" TO PCR-MESSAGE
062300         ADD 1 TO W-CTL-NO-CPN-COUNT.
062400     WRITE PRT-RECORD.
062500*
062600 2300-EXIT.
062700     EXIT.
062800*
062900*---------------------------------------------------------------*
063000*    2400-PRINT-CART-ECHO-LINE -- echo store id and item ids.
063100*---------------------------------------------------------------*
063200 2400-PRINT-CART-ECHO-LINE.
063300*
063400     MOVE SPACES TO W-ITEM-ECHO-LINE.
063500     SET REQ-ITEM-IDX TO 1.
063600     MOVE 1 TO W-CART-REQ-IDX.
063700*
063800 2400-ECHO-LOOP.
063900*
064000     IF REQ-ITEM-IDX > REQ-ITEM-COUNT
064100         GO TO 2400-ECHO-DONE.
064200*
064300*    STOP BEFORE THE NEXT 6-BYTE SLOT WOULD RUN PAST THE
064400*    100-BYTE ECHO AREA -- REMAINING ITEM IDS ARE OMITTED.
064500     IF W-CART-REQ-IDX + 5 > 100
064600         GO TO 2400-ECHO-DONE.
064700*
064800     MOVE REQ-ITEM-ID (REQ-ITEM-IDX)
064900              TO W-ITEM-ECHO-LINE (W-CART-REQ-IDX:5).
065000     COMPUTE W-CART-REQ-IDX = W-CART-REQ-IDX + 6.
065100     SET REQ-ITEM-IDX UP BY 1.
065200     GO TO 2400-ECHO-LOOP.
065300*
065400 2400-ECHO-DONE.
065500*
065600     MOVE SPACES TO PRT-RECORD.
065700     MOVE "STORE ID: " TO PCE-LABEL.
065800     MOVE REQ-STORE-ID TO PCE-STORE-ID.
065900     MOVE "ITEM IDS:  " TO PCE-ITEM-LABEL.
066000     MOVE W-ITEM-ECHO-LINE TO PCE-ITEMS.
066100     WRITE PRT-RECORD.
066200*
066300 2400-EXIT.
066400     EXIT.
066500*
066600*---------------------------------------------------------------*
066700*    2500-SUGGEST-ITEMS-REQUEST -- rules: coupon must exist, be
066800*    total-price type, and belong to the request store; unknown
066900*    cart item id yields an empty list; a cart already at or
067000*    above minimum purchase yields an empty list.
067100*---------------------------------------------------------------*
067200 2500-SUGGEST-ITEMS-REQUEST.
067300*
067400     PERFORM 2400-PRINT-CART-ECHO-LINE THRU 2400-EXIT.
067500     PERFORM 2550-FIND-CPN-BY-ID THRU 2550-EXIT.
067600*
067700     MOVE "N" TO W-CPN-VALID-FLAG.
067800     IF W-CPN2-FOUND
067900         SET W-CPN-IDX TO W-CPN2-IDX-SAVE
068000         IF W-CPN-TYPE-TOTAL-T (W-CPN-IDX)
068100           AND W-CPN-STORE-ID-T (W-CPN-IDX) = REQ-STORE-ID
068200             MOVE "Y" TO W-CPN-VALID-FLAG.
068300*
068400     IF NOT W-CPN-VALID-FOR-SUGGEST
068500         MOVE SPACES TO PRT-RECORD
068600         MOVE "COUPON INVALID FOR SUGGESTION" TO PSM-MESSAGE
068700         WRITE PRT-RECORD
068800         GO TO 2500-EXIT.
068900*
069000     IF W-CART-BAD
069100         MOVE SPACES TO PRT-RECORD
069200         MOVE "UNKNOWN ITEM ID IN CART" TO PSM-MESSAGE
069300         WRITE PRT-RECORD
069400         GO TO 2500-EXIT.
069500*
069600     MOVE ZERO TO W-SUGGEST-CURRENT-TOTAL.
069700     SET W-CART-IDX TO 1.
069800*
069900 2500-SUM-LOOP.
070000*
070100     IF W-CART-IDX > W-CART-COUNT
070200         GO TO 2500-SUM-DONE.
070300     IF W-CART-STORE-ID-T (W-CART-IDX) = REQ-STORE-ID
070400         ADD W-CART-PRICE-T (W-CART-IDX)
070500                                 TO W-SUGGEST-CURRENT-TOTAL.
070600     SET W-CART-IDX UP BY 1.
070700     GO TO 2500-SUM-LOOP.
070800*
070900 2500-SUM-DONE.
071000*
071100     IF W-SUGGEST-CURRENT-TOTAL NOT LESS THAN
071200                            W-CPN-MIN-PURCHASE-T (W-CPN-IDX)
071300         MOVE SPACES TO PRT-RECORD
071400         MOVE "CART ALREADY MEETS THRESHOLD" TO PSM-MESSAGE
071500         WRITE PRT-RECORD
071600         GO TO 2500-EXIT.
071700*
071800     COMPUTE W-SUGGEST-AMT-NEEDED =
071900             W-CPN-MIN-PURCHASE-T (W-CPN-IDX) -
072000                                    W-SUGGEST-CURRENT-TOTAL.
072100     MOVE REQ-STORE-ID TO W-SUGGEST-STORE-ID.
072200*
072300     PERFORM 2600-BUILD-SUGGESTION-LIST THRU 2600-EXIT.
072400*
072500 2500-EXIT.
072600     EXIT.
072700*
072800*---------------------------------------------------------------*
072900*    2550-FIND-CPN-BY-ID -- REQ-COUPON-ID against W-CPN-TABLE.
073000*---------------------------------------------------------------*
073100 2550-FIND-CPN-BY-ID.
073200*
073300     MOVE "N" TO W-FOUND-CPN2-FLAG.
073400     SET W-CPN-IDX TO 1.
073500*
073600 2550-FIND-LOOP.
073700*
073800     IF W-CPN-IDX > W-CPN-COUNT
073900         GO TO 2550-EXIT.
074000*
074100     IF W-CPN-ID-T (W-CPN-IDX) = REQ-COUPON-ID
074200         MOVE "Y" TO W-FOUND-CPN2-FLAG
074300         SET W-CPN2-IDX-SAVE TO W-CPN-IDX
074400         GO TO 2550-EXIT.
074500*
074600     SET W-CPN-IDX UP BY 1.
074700     GO TO 2550-FIND-LOOP.
074800*
074900 2550-EXIT.
075000     EXIT.
075100*
075200*---------------------------------------------------------------*
075300*    2600-BUILD-SUGGESTION-LIST -- write every item belonging
075400*    to W-SUGGEST-STORE-ID to a sort work file, sort it
075500*    ascending by price, then walk the sorted list adding items
075600*    (regardless of cart membership) until the accumulated
075700*    added price reaches W-SUGGEST-AMT-NEEDED.
075800*---------------------------------------------------------------*
075900 2600-BUILD-SUGGESTION-LIST.
076000*
076100     OPEN OUTPUT ITM-WORK-FILE.
076200     SET W-ITEM-IDX TO 1.
076300*
076400 2600-WRITE-LOOP.
076500*
076600     IF W-ITEM-IDX > W-ITEM-COUNT
076700         GO TO 2600-WRITE-DONE.
076800*
076900     IF W-ITEM-STORE-ID-T (W-ITEM-IDX) = W-SUGGEST-STORE-ID
077000         MOVE W-ITEM-PRICE-T (W-ITEM-IDX) TO IWK-PRICE
077100         MOVE W-ITEM-ID-T    (W-ITEM-IDX) TO IWK-ITEM-ID
077200         MOVE W-ITEM-NAME-T  (W-ITEM-IDX) TO IWK-ITEM-NAME
077300         WRITE ITM-WORK-RECORD.
077400*
077500     SET W-ITEM-IDX UP BY 1.
077600     GO TO 2600-WRITE-LOOP.
077700*
077800 2600-WRITE-DONE.
077900*
078000     CLOSE ITM-WORK-FILE.
078100*
078200     SORT SORT-ITEM-FILE                                          DPR-0201
078300          ON ASCENDING KEY SRT-PRICE
078400          USING ITM-WORK-FILE
078500          GIVING ITM-SORTED-FILE.
078600*
078700     MOVE ZERO TO W-SUGGEST-ADDED-TOTAL.
078800     MOVE "N" TO W-ISR-EOF-FLAG.
078900     OPEN INPUT ITM-SORTED-FILE.
079000     READ ITM-SORTED-FILE
079100         AT END
079200             MOVE "Y" TO W-ISR-EOF-FLAG.
079300*
079400 2600-ADD-LOOP.
079500*
079600     IF W-ISR-EOF
079700         GO TO 2600-ADD-DONE.
079800     IF W-SUGGEST-ADDED-TOTAL NOT LESS THAN
079900                                       W-SUGGEST-AMT-NEEDED
080000         GO TO 2600-ADD-DONE.
080100*
080200     MOVE SPACES TO PRT-RECORD.
080300     MOVE ISR-ITEM-ID   TO PSD-ITEM-ID.
080400     MOVE ISR-ITEM-NAME TO PSD-ITEM-NAME.
080500     MOVE ISR-PRICE     TO PSD-PRICE.
080600     WRITE PRT-RECORD.
080700     ADD ISR-PRICE TO W-SUGGEST-ADDED-TOTAL.
080800*
080900     READ ITM-SORTED-FILE
081000         AT END
081100             MOVE "Y" TO W-ISR-EOF-FLAG.
081200     GO TO 2600-ADD-LOOP.
081300*
081400 2600-ADD-DONE.
081500*
081600     CLOSE ITM-SORTED-FILE.
081700*
081800     MOVE SPACES TO PRT-RECORD.
081900     MOVE "TOTAL ADDED.............:" TO PST-LABEL.
082000     MOVE W-SUGGEST-ADDED-TOTAL TO PST-TOTAL.
082100     WRITE PRT-RECORD.
082200*
082300 2600-EXIT.
082400     EXIT.
082500*
082600*---------------------------------------------------------------*
082700*    3000-PROCESS-SEARCH-REQUESTS -- drive SEARCH-REQUESTS to
082800*    EOF.  Each request's candidate stores are written to a
082900*    sort work file, sorted ascending by final price, then
083000*    printed.
083100*---------------------------------------------------------------*
083200 3000-PROCESS-SEARCH-REQUESTS.
083300*
083400     PERFORM 3010-READ-SRCH-REQ THRU 3010-EXIT.
083500     PERFORM 3100-PROCESS-SRCH-REQ THRU 3100-EXIT
083600             UNTIL W-SRCH-EOF.
083700*
083800 3000-EXIT.
083900     EXIT.
084000*
084100 3010-READ-SRCH-REQ.
084200*
084300     READ SRCH-REQ-FILE
084400         AT END
084500             MOVE "Y" TO W-SRCH-EOF-FLAG.
084600*
084700 3010-EXIT.
084800     EXIT.
084900*
085000 3100-PROCESS-SRCH-REQ.
085100*
085200     MOVE SPACES TO W-SRCH-VALUE-UC.
085300     MOVE SRCH-VALUE TO W-SRCH-VALUE-UC.
085400     INSPECT W-SRCH-VALUE-UC CONVERTING LOWER-ALPHA TO           DPR-0530
085500                                          UPPER-ALPHA.
085600     PERFORM 3150-TRIM-SRCH-LEN THRU 3150-EXIT.
085700*
085800     PERFORM 3200-BUILD-CANDIDATES THRU 3200-EXIT.
085900     PERFORM 3300-SORT-AND-PRINT-RECOMMENDATIONS THRU 3300-EXIT.
086000*
086100     PERFORM 3010-READ-SRCH-REQ THRU 3010-EXIT.
086200*
086300 3100-EXIT.
086400     EXIT.
086500*
086600*---------------------------------------------------------------*
086700*    3150-TRIM-SRCH-LEN -- length of SRCH-VALUE with trailing
086800*    spaces removed, for the keyword substring test.
086900*---------------------------------------------------------------*
087000 3150-TRIM-SRCH-LEN.
087100*
087200     MOVE 30 TO W-SRCH-LEN.
087300*
087400 3150-TRIM-LOOP.
087500*
087600     IF W-SRCH-LEN = 0
087700         GO TO 3150-EXIT.
087800     IF W-SRCH-VALUE-UC (W-SRCH-LEN:1) NOT = SPACE
087900         GO TO 3150-EXIT.
088000     SUBTRACT 1 FROM W-SRCH-LEN.
088100     GO TO 3150-TRIM-LOOP.
088200*
088300 3150-EXIT.
088400     EXIT.
088500*
088600*---------------------------------------------------------------*
088700*    3200-BUILD-CANDIDATES -- for every store (in store-id
088800*    order), find its cheapest matching item; if found, price a
088900*    single-item cart against that store's coupons and write
089000*    the result to REC-WORK-FILE.
089100*---------------------------------------------------------------*
089200 3200-BUILD-CANDIDATES.
089300*
089400     OPEN OUTPUT REC-WORK-FILE.
089500     SET W-STORE-IDX TO 1.
089600*
089700 3200-STORE-LOOP.
089800*
089900     IF W-STORE-IDX > W-STORE-COUNT
090000         GO TO 3200-STORE-DONE.
090100*
090200     PERFORM 3210-FIND-CHEAPEST-MATCH THRU 3210-EXIT.
090300*
090400     IF W-BEST-ITEM-FOUND
090500         PERFORM 3220-PRICE-AND-RELEASE THRU 3220-EXIT.
090600*
090700     SET W-STORE-IDX UP BY 1.
090800     GO TO 3200-STORE-LOOP.
090900*
091000 3200-STORE-DONE.
091100*
091200     CLOSE REC-WORK-FILE.
091300*
091400 3200-EXIT.
091500     EXIT.
091600*
091700*---------------------------------------------------------------*
091800*    3210-FIND-CHEAPEST-MATCH -- cheapest item at
091900*    W-STORE-ID-T(W-STORE-IDX) matching the search criteria.
092000*    Strict < so the first item seen wins a price tie.
092100*---------------------------------------------------------------*
092200 3210-FIND-CHEAPEST-MATCH.
092300*
092400     MOVE "N" TO W-BEST-ITEM-FOUND-FLAG.
092500     SET W-ITEM-IDX TO 1.
092600*
092700 3210-ITEM-LOOP.
092800*
092900     IF W-ITEM-IDX > W-ITEM-COUNT
093000         GO TO 3210-EXIT.
093100*
093200     IF W-ITEM-STORE-ID-T (W-ITEM-IDX) NOT =
093300                                 W-STORE-ID-T (W-STORE-IDX)
093400         GO TO 3210-NEXT-ITEM.
093500*
093600     MOVE "N" TO W-KEYWORD-MATCH-FLAG.
093700     IF SRCH-MODE-CATEGORY
093800         PERFORM 3240-CATEGORY-MATCH-TEST THRU 3240-EXIT
093900     ELSE
094000         PERFORM 3230-KEYWORD-SUBSTRING-TEST THRU 3230-EXIT.
094100*
094200     IF W-KEYWORD-MATCHES
094300       AND (NOT W-BEST-ITEM-FOUND
094400         OR W-ITEM-PRICE-T (W-ITEM-IDX) < W-BEST-ITEM-PRICE)
094500         MOVE "Y" TO W-BEST-ITEM-FOUND-FLAG
094600         MOVE W-ITEM-ID-T    (W-ITEM-IDX) TO W-BEST-ITEM-ID
094700         MOVE W-ITEM-NAME-T  (W-ITEM-IDX) TO W-BEST-ITEM-NAME
094800         MOVE W-ITEM-PRICE-T (W-ITEM-IDX) TO W-BEST-ITEM-PRICE.
094900*
095000 3210-NEXT-ITEM.
095100*
095200     SET W-ITEM-IDX UP BY 1.
095300     GO TO 3210-ITEM-LOOP.
095400*
095500 3210-EXIT.
095600     EXIT.
095700*
095800*---------------------------------------------------------------*
095900*    3220-PRICE-AND-RELEASE -- run the optimal-coupon selector
096000*    against a single-item cart holding the matching item, and
096100*    release the candidate row to the sort work file.
096200*---------------------------------------------------------------*
096300 3220-PRICE-AND-RELEASE.
096400*
096500     MOVE 1 TO W-CART-COUNT.
096600     SET W-CART-IDX TO 1.
096700     MOVE W-BEST-ITEM-ID    TO W-CART-ITEM-ID-T  (W-CART-IDX).
096800     MOVE W-STORE-ID-T (W-STORE-IDX)
096900                             TO W-CART-STORE-ID-T (W-CART-IDX).
097000     MOVE W-BEST-ITEM-PRICE TO W-CART-PRICE-T    (W-CART-IDX).
097100*
097200     MOVE W-STORE-ID-T (W-STORE-IDX) TO W-OPT-STORE-ID.
097300     PERFORM 8400-FIND-OPTIMAL-COUPON THRU 8400-EXIT.
097400*
097500     ADD 1 TO W-REC-SEQ.
097600     MOVE W-BEST-ITEM-PRICE TO RWK-LIST-PRICE.
097700     IF W-OPT-COUPON-FOUND
097800         MOVE W-OPT-BEST-CPN-ID   TO RWK-COUPON-ID
097900         MOVE W-OPT-BEST-DISCOUNT TO RWK-DISCOUNT
098000     ELSE
098100         MOVE ZERO TO RWK-COUPON-ID
098200                      RWK-DISCOUNT.
098300     COMPUTE RWK-FINAL-PRICE = RWK-LIST-PRICE - RWK-DISCOUNT.
098400     MOVE W-REC-SEQ                   TO RWK-SEQ-NO.
098500     MOVE W-STORE-ID-T   (W-STORE-IDX) TO RWK-STORE-ID.
098600     MOVE W-STORE-NAME-T (W-STORE-IDX) TO RWK-STORE-NAME.
098700     MOVE W-BEST-ITEM-ID               TO RWK-ITEM-ID.
098800     MOVE W-BEST-ITEM-NAME             TO RWK-ITEM-NAME.
098900     WRITE REC-WORK-RECORD.
099000*
099100 3220-EXIT.
099200     EXIT.
099300*
099400*---------------------------------------------------------------*
099500*    3230-KEYWORD-SUBSTRING-TEST -- case-insensitive substring
099600*    match of W-SRCH-VALUE-UC anywhere in the item's name.
099700*---------------------------------------------------------------*
099800 3230-KEYWORD-SUBSTRING-TEST.
099900*
100000     IF W-SRCH-LEN = 0
100100         GO TO 3230-EXIT.
100200*
100300     MOVE 1 TO W-SUB-IDX.
100400*
100500 3230-SUB-LOOP.
100600*
100700     IF W-SUB-IDX > (31 - W-SRCH-LEN)                           DPR-0299
100800         GO TO 3230-EXIT.
100900*
101000     IF W-ITEM-NAME-UC-T (W-ITEM-IDX) (W-SUB-IDX:W-SRCH-LEN)
101100                              = W-SRCH-VALUE-UC (1:W-SRCH-LEN)
101200         MOVE "Y" TO W-KEYWORD-MATCH-FLAG
101300         GO TO 3230-EXIT.
101400*
101500     ADD 1 TO W-SUB-IDX.
101600     GO TO 3230-SUB-LOOP.
101700*
101800 3230-EXIT.
101900     EXIT.
102000*
102100*---------------------------------------------------------------*
102200*    3240-CATEGORY-MATCH-TEST -- exact match of the whole 20
102300*    byte category field, bounded so the reference modification
102400*    never starts past the end of the field.
102500*---------------------------------------------------------------*
102600 3240-CATEGORY-MATCH-TEST.
102700*
102800     IF W-SRCH-LEN = 0 OR W-SRCH-LEN > 20
102900         GO TO 3240-EXIT.
103000*
103100     IF W-ITEM-CATEGORY-UC-T (W-ITEM-IDX) (1:W-SRCH-LEN)
103200                      NOT = W-SRCH-VALUE-UC (1:W-SRCH-LEN)
103300         GO TO 3240-EXIT.
103400*
103500     IF W-SRCH-LEN = 20
103600         MOVE "Y" TO W-KEYWORD-MATCH-FLAG
103700         GO TO 3240-EXIT.
103800*
103900     IF W-ITEM-CATEGORY-UC-T (W-ITEM-IDX)
104000                      (W-SRCH-LEN + 1:20 - W-SRCH-LEN) = SPACES
104100         MOVE "Y" TO W-KEYWORD-MATCH-FLAG.
104200*
104300 3240-EXIT.
104400     EXIT.
104500*
104600*---------------------------------------------------------------*
104700*    3300-SORT-AND-PRINT-RECOMMENDATIONS -- sort REC-WORK-FILE
104800*    ascending by final price (SRC-SEQ-NO as tiebreaker so ties
104900*    print in the order the stores were scanned), then print
105000*    the heading, one detail line per candidate, and the count.
105100*---------------------------------------------------------------*
105200 3300-SORT-AND-PRINT-RECOMMENDATIONS.
105300*
105400     SORT SORT-REC-FILE                                           DPR-0119
105500          ON ASCENDING KEY SRC-FINAL-PRICE SRC-SEQ-NO
105600          USING REC-WORK-FILE
105700          GIVING REC-SORTED-FILE.
105800*
105900     MOVE SPACES TO PRT-RECORD.
106000     MOVE "STORE RECOMMENDATIONS" TO PSH-HEADING.
106100     WRITE PRT-RECORD.
106200*
106300     MOVE SPACES TO PRT-RECORD.
106400     MOVE "  STORE-ID" TO PRH-COL-STORE-ID.
106500     MOVE "STORE-NAME"            TO PRH-COL-STORE-NAME.
106600     MOVE "ITEM-NAME"             TO PRH-COL-ITEM-NAME.
106700     MOVE "LIST PRICE"            TO PRH-COL-LIST-PRICE.
106800     MOVE "COUPON-ID"             TO PRH-COL-COUPON-ID.
106900     MOVE "DISCOUNT"              TO PRH-COL-DISCOUNT.
107000     MOVE "FINAL PRICE"           TO PRH-COL-FINAL-PRICE.
107100     WRITE PRT-RECORD.
107200*
107300     MOVE ZERO TO W-REC-LIST-COUNT.
107400     MOVE "N" TO W-RSR-EOF-FLAG.
107500     OPEN INPUT REC-SORTED-FILE.
107600     READ REC-SORTED-FILE
107700         AT END
107800             MOVE "Y" TO W-RSR-EOF-FLAG.
107900*
108000 3300-PRINT-LOOP.
108100*
108200     IF W-RSR-EOF
108300         GO TO 3300-PRINT-DONE.
108400*
108500     MOVE SPACES         TO PRT-RECORD.
108600     MOVE RSR-STORE-ID   TO PRD-STORE-ID.
108700     MOVE RSR-STORE-NAME TO PRD-STORE-NAME.
108800     MOVE RSR-ITEM-NAME  TO PRD-ITEM-NAME.
108900     MOVE RSR-LIST-PRICE TO PRD-LIST-PRICE.
109000     MOVE RSR-COUPON-ID  TO PRD-COUPON-ID.
109100     MOVE RSR-DISCOUNT   TO PRD-DISCOUNT.
109200     MOVE RSR-FINAL-PRICE TO PRD-FINAL-PRICE.
109300     WRITE PRT-RECORD.
109400     ADD 1 TO W-REC-LIST-COUNT.
109500*
109600     READ REC-SORTED-FILE
109700         AT END
109800             MOVE "Y" TO W-RSR-EOF-FLAG.
109900     GO TO 3300-PRINT-LOOP.
110000*
110100 3300-PRINT-DONE.
110200*
110300     CLOSE REC-SORTED-FILE.
110400*
110500     MOVE SPACES TO PRT-RECORD.
110600     MOVE "STORES LISTED..........:" TO PRC-LABEL.
110700     MOVE W-REC-LIST-COUNT TO PRC-COUNT.
110800     WRITE PRT-RECORD.
110900*
111000 3300-EXIT.
111100     EXIT.
111200*
111300*---------------------------------------------------------------*
111400*    9000-PRINT-CONTROL-TOTALS -- grand totals across every
111500*    cart request processed in this run.
111600*---------------------------------------------------------------*
111700 9000-PRINT-CONTROL-TOTALS.
111800*
111900     MOVE SPACES TO PRT-RECORD.
112000     MOVE "CONTROL TOTALS" TO PSH-HEADING.
112100     WRITE PRT-RECORD.
112200*
112300     MOVE SPACES TO PRT-RECORD.
112400     MOVE "REQUESTS READ.................:" TO PCT-LABEL.
112500     MOVE W-CTL-REQ-COUNT TO PCT-COUNT.
112600     WRITE PRT-RECORD.
112700*
112800     MOVE SPACES TO PRT-RECORD.
112900     MOVE "CARTS WITH WINNING COUPON.....:" TO PCT-LABEL.
113000     MOVE W-CTL-WITH-CPN-COUNT TO PCT-COUNT.
113100     WRITE PRT-RECORD.
113200*
113300     MOVE SPACES TO PRT-RECORD.
113400     MOVE "CARTS WITH NO COUPON..........:" TO PCT-LABEL.
113500     MOVE W-CTL-NO-CPN-COUNT TO PCT-COUNT.
113600     WRITE PRT-RECORD.
113700*
113800     MOVE SPACES TO PRT-RECORD.
113900     MOVE "TOTAL DISCOUNT GRANTED........:" TO PCT-LABEL.
114000     MOVE W-CTL-TOTAL-DISCOUNT TO PCT-AMOUNT.
114100     WRITE PRT-RECORD.
114200*
114300 9000-EXIT.
114400     EXIT.
114500*
114600     COPY "PLSTOFND.CBL".
114700     COPY "PLITMFND.CBL".
114800     COPY "PLDISCEN.CBL".
114900     COPY "PLOPTCPN.CBL".
115000*
