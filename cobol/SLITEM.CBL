000100*
000200*    SLITEM.CBL
000300*
000400*    FILE-CONTROL entry for the ITEM-MASTER file.
000500*
000600    SELECT ITEM-FILE ASSIGN TO ITEM-MASTER
000700           ORGANIZATION IS SEQUENTIAL
000800           ACCESS MODE IS SEQUENTIAL.
