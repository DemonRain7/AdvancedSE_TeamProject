000100*
000200*    WSSTOTB1.CBL
000300*
000400*    In-memory STORE table.  Loaded once from STORE-MASTER at
000500*    the start of a run and searched by subscript thereafter --
000600*    this is the "keyed random access modeled as an in-memory
000700*    table" the masters are read into.
000800*
000900    01  W-STORE-TABLE.
001000        05  W-STORE-COUNT          PIC 9(05)     COMP.
001100        05  FILLER                  PIC X(01).
001200        05  W-STORE-ENTRY OCCURS 500 TIMES
001300                           INDEXED BY W-STORE-IDX.
001400            10  W-STORE-ID-T           PIC 9(05).
001500            10  W-STORE-NAME-T         PIC X(30).
