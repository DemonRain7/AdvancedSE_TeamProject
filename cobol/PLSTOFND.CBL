000100*
000200*    PLSTOFND.CBL
000300*
000400*    Shared paragraph: locate a store in W-STORE-TABLE by
000500*    W-FIND-STORE-ID.  COPY'd into the PROCEDURE DIVISION of
000600*    every program that has to prove a store id exists (the
000700*    referential-integrity check every master and every
000800*    transaction is held to).
000900*
001000*    On entry .......: W-FIND-STORE-ID, W-STORE-TABLE loaded.
001100*    On exit ........: W-FOUND-STORE-FLAG "Y"/"N",
001200*                      W-FOUND-STORE-NAME when found.
001300*
001400 8100-FIND-STORE-BY-ID.
001500 
001600     MOVE "N" TO W-FOUND-STORE-FLAG.
001700     MOVE SPACES TO W-FOUND-STORE-NAME.
001800     SET W-STORE-IDX TO 1.
001900 
002000 8100-FIND-STORE-LOOP.
002100 
002200     IF W-STORE-IDX > W-STORE-COUNT
002300         GO TO 8100-EXIT.
002400 
002500     IF W-STORE-ID-T (W-STORE-IDX) = W-FIND-STORE-ID
002600         MOVE "Y"                          TO W-FOUND-STORE-FLAG
002700         MOVE W-STORE-NAME-T (W-STORE-IDX)
002800                                            TO W-FOUND-STORE-NAME
002900         GO TO 8100-EXIT.
003000 
003100     SET W-STORE-IDX UP BY 1.
003200     GO TO 8100-FIND-STORE-LOOP.
003300 
003400 8100-EXIT.
003500     EXIT.
