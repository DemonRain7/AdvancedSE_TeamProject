000100*
000200*    WSCART01.CBL
000300*
000400*    Resolved-cart working area.  One entry per cart item after
000500*    it has been looked up in W-ITEM-TABLE; the discount engine
000600*    tests and totals off of this array rather than re-searching
000700*    the item table for every coupon it evaluates.  The category
000800*    is carried both plain (for echo on the CART section of the
000900*    report) and upper-cased (for the category-coupon test).
001000*
001100    01  W-CART.
001200        05  W-CART-COUNT           PIC 9(02)     COMP.
001300        05  FILLER                  PIC X(01).
001400        05  W-CART-ENTRY OCCURS 20 TIMES
001500                          INDEXED BY W-CART-IDX.
001600            10  W-CART-ITEM-ID-T       PIC 9(05).
001700            10  W-CART-STORE-ID-T      PIC 9(05).
001800            10  W-CART-PRICE-T         PIC 9(05)V99.
001900            10  W-CART-CATEGORY-T      PIC X(20).
002000            10  W-CART-CATEGORY-UC-T   PIC X(20).
