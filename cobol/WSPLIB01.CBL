000100*
000200*    WSPLIB01.CBL
000300*
000400*    Parameter and flag cells shared by the PL....CBL
000500*    procedure-division copy libraries (PLSTOFND, PLITMFND,
000600*    PLDISCEN, PLOPTCPN).  Every program that COPYs one of those
000700*    libraries into its PROCEDURE DIVISION must also COPY this
000800*    member into WORKING-STORAGE.
000900*
001000    01  W-PLIB-STORE-LOOKUP.
001100        05  W-FIND-STORE-ID        PIC 9(05).
001200        05  W-FOUND-STORE-FLAG     PIC X(01).
001300            88  W-STORE-FOUND          VALUE "Y".
001400        05  W-FOUND-STORE-NAME     PIC X(30).
001500        05  FILLER                  PIC X(01).
001600 
001700    01  W-PLIB-ITEM-LOOKUP.
001800        05  W-FIND-ITEM-ID         PIC 9(05).
001900        05  W-FOUND-ITEM-FLAG      PIC X(01).
002000            88  W-ITEM-FOUND           VALUE "Y".
002100        05  W-FOUND-ITEM-NAME      PIC X(30).
002200        05  W-FOUND-ITEM-PRICE     PIC 9(05)V99.
002300        05  W-FOUND-ITEM-STORE-ID  PIC 9(05).
002400        05  W-FOUND-ITEM-CATEGORY  PIC X(20).
002500        05  FILLER                  PIC X(01).
002600 
002700    01  W-PLIB-DISCOUNT-ENGINE.
002800        05  W-DISC-CPN-IDX         PIC 9(04)     COMP.
002900        05  W-DISC-APPLIC-FLAG     PIC X(01).
003000            88  W-DISC-APPLICABLE      VALUE "Y".
003100        05  W-DISC-SUBTOTAL        PIC S9(07)V99.
003200        05  W-DISC-AMOUNT          PIC S9(07)V99.
003300        05  W-DISC-WORK-1          PIC S9(09)V99.
003400        05  W-DISC-WORK-2          PIC S9(09)V99.
003500        05  W-DISC-ITEM-SEEN-FLAG  PIC X(01).
003600            88  W-DISC-ITEM-SEEN       VALUE "Y".
003700        05  FILLER                  PIC X(01).
003800 
003900    01  W-PLIB-OPTIMAL-COUPON.
004000        05  W-OPT-STORE-ID         PIC 9(05).
004100        05  W-OPT-BEST-CPN-ID      PIC 9(05).
004200        05  W-OPT-BEST-DISCOUNT    PIC S9(07)V99.
004300        05  W-OPT-BEST-TYPE        PIC X(01).
004400        05  W-OPT-FOUND-FLAG       PIC X(01).
004500            88  W-OPT-COUPON-FOUND     VALUE "Y".
004600        05  FILLER                  PIC X(01).
