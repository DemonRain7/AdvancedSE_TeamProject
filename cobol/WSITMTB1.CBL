000100*
000200*    WSITMTB1.CBL
000300*
000400*    In-memory ITEM table.  Loaded once from ITEM-MASTER and
000500*    searched by subscript for the life of the run.  The -UC-
000600*    fields carry an upper-cased copy of the name/category,
000700*    folded once at load time with INSPECT ... CONVERTING, so
000800*    every keyword/category compare downstream is a straight
000900*    equality test instead of a re-fold on every hit.
001000*
001100    01  W-ITEM-TABLE.
001200        05  W-ITEM-COUNT           PIC 9(05)     COMP.
001300        05  FILLER                  PIC X(01).
001400        05  W-ITEM-ENTRY OCCURS 2000 TIMES
001500                          INDEXED BY W-ITEM-IDX.
001600            10  W-ITEM-ID-T            PIC 9(05).
001700            10  W-ITEM-NAME-T          PIC X(30).
001800            10  W-ITEM-PRICE-T         PIC 9(05)V99.
001900            10  W-ITEM-STORE-ID-T      PIC 9(05).
002000            10  W-ITEM-CATEGORY-T      PIC X(20).
002100            10  W-ITEM-NAME-UC-T       PIC X(30).
002200            10  W-ITEM-CATEGORY-UC-T   PIC X(20).
