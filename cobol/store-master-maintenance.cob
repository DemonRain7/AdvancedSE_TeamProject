000100*
000200*===========================================================*
000300*
000400 IDENTIFICATION DIVISION.
000500*
000600 PROGRAM-ID.     STORE-MASTER-MAINTENANCE.
000700 AUTHOR.         R HALVORSEN.
000800 INSTALLATION.   MERIDIAN RETAIL SYSTEMS - DATA PROCESSING.
000900 DATE-WRITTEN.   03/14/1988.
001000 DATE-COMPILED.
001100 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001200*
001300*===========================================================*
001400*  C H A N G E   L O G                                      *
001500*===========================================================*
001600*  DATE     BY   TICKET    DESCRIPTION                      *
001700*---------  ---  --------  --------------------------------*
001800*  03/14/88  RH  DPR-0091  ORIGINAL PROGRAM.  BATCH UPDATE  *
001900*                          OF STORE-MASTER FROM ADD/DELETE  *
002000*                          TRANSACTIONS, TABLE-DRIVEN.      *
002100*  09/02/88  RH  DPR-0114  RAISED W-STORE-TABLE FROM 200   *
002200*                          TO 500 ENTRIES PER DISTRICT MGR  *
002300*                          REQUEST.                         *
002400*  01/22/91  LKT  DPR-0288 EXCEPTION LISTING NOW SHOWS THE  *
002500*                          REJECT REASON TEXT INSTEAD OF A  *
002600*                          NUMERIC CODE.                    *
002700*  06/10/93  LKT  DPR-0351 ADDED DUPLICATE-STORE-ID CHECK   *
002800*                          ON ADD TRANSACTIONS -- WAS       *
002900*                          SILENTLY OVERWRITING THE TABLE   *
003000*                          ENTRY BEFORE.                    *
003100*  11/03/94  DWC  DPR-0402 DELETE NOW SHIFTS THE TABLE UP   *
003200*                          INSTEAD OF BLANKING THE ENTRY IN *
003300*                          PLACE -- REWRITTEN MASTER HAD    *
003400*                          BEEN CARRYING BLANK-NAME ROWS.   *
003500*  08/19/98  DWC  Y2K-014  YEAR 2000 REVIEW: NO DATE FIELDS *
003600*                          IN THIS PROGRAM'S RECORDS.  NO   *
003700*                          CHANGE REQUIRED.  SIGNED OFF.    *
003800*  02/07/01  MJP  DPR-0477 TOTALS LINE ON THE EXCEPTION     *
003900*                          LISTING WAS TRUNCATING AT 999;   *
004000*                          COUNTERS WIDENED.                *
004100*===========================================================*
004200*
004300 ENVIRONMENT DIVISION.
004400*
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-4341.
004700 OBJECT-COMPUTER.  IBM-4341.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000*
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300*
005400     COPY "SLSTORE.CBL".
005500*
005600     SELECT STO-TRAN-FILE ASSIGN TO STORE-MAINT-TRANS
005700            ORGANIZATION IS SEQUENTIAL
005800            ACCESS MODE IS SEQUENTIAL.
005900*
006000     SELECT STO-LIST-FILE ASSIGN TO STORE-MAINT-LIST
006100            ORGANIZATION IS SEQUENTIAL
006200            ACCESS MODE IS SEQUENTIAL.
006300*
006400 DATA DIVISION.
006500 FILE SECTION.
006600*
006700     COPY "FDSTORE.CBL".
006800*
006900     FD  STO-TRAN-FILE
007000         LABEL RECORDS ARE STANDARD
007100         RECORD CONTAINS 40 CHARACTERS.
007200*
007300     01  STO-TRAN-RECORD.
007400         05  STO-TRAN-CODE           PIC X(01).
007500             88  STO-TRAN-ADD            VALUE "A".
007600             88  STO-TRAN-DELETE         VALUE "D".
007700         05  STO-TRAN-STORE-ID       PIC 9(05).
007800         05  STO-TRAN-STORE-NAME     PIC X(30).
007900         05  FILLER                  PIC X(04).
008000*
008100     FD  STO-LIST-FILE
008200         LABEL RECORDS ARE OMITTED
008300         RECORD CONTAINS 80 CHARACTERS.
008400*
008500     01  STO-LIST-RECORD              PIC X(80).
008600*
008700     01  STO-LIST-TITLE REDEFINES STO-LIST-RECORD.
008800         05  FILLER                  PIC X(20)  VALUE SPACES.
008900         05  SLT-TITLE               PIC X(40)  VALUE
009000                 "STORE-MASTER MAINTENANCE - EXCEPTIONS".
009100         05  FILLER                  PIC X(20)  VALUE SPACES.
009200*
009300     01  STO-LIST-DETAIL REDEFINES STO-LIST-RECORD.
009400         05  FILLER                  PIC X(02)  VALUE SPACES.
009500         05  SLD-TRAN-CODE           PIC X(01).
009600         05  FILLER                  PIC X(02)  VALUE SPACES.
009700         05  SLD-STORE-ID            PIC ZZZZ9.
009800         05  FILLER                  PIC X(02)  VALUE SPACES.
009900         05  SLD-STORE-NAME          PIC X(30).
010000         05  FILLER                  PIC X(02)  VALUE SPACES.
010100         05  SLD-REASON              PIC X(36).
010200*
010300     01  STO-LIST-TOTAL-LINE REDEFINES STO-LIST-RECORD.
010400         05  FILLER                  PIC X(02)  VALUE SPACES.
010500         05  SLC-ADD-LABEL           PIC X(20)  VALUE
010600                 "STORES ADDED......:".
010700         05  SLC-ADD-COUNT           PIC ZZZ9.                    DPR-0477
010800         05  FILLER                  PIC X(03)  VALUE SPACES.
010900         05  SLC-REJ-LABEL           PIC X(20)  VALUE
011000                 "STORES REJECTED...:".
011100         05  SLC-REJ-COUNT           PIC ZZZ9.                    DPR-0477
011200         05  FILLER                  PIC X(27)  VALUE SPACES.
011300*
011400 WORKING-STORAGE SECTION.
011500*
011600     COPY "WSSTOTB1.CBL".
011700     COPY "WSPLIB01.CBL".
011800*
011900     01  W-SWITCHES.
012000         05  W-TRAN-EOF-FLAG        PIC X(01)     VALUE "N".
012100             88  W-TRAN-EOF             VALUE "Y".
012200         05  W-MASTER-EOF-FLAG      PIC X(01)     VALUE "N".
012300             88  W-MASTER-EOF           VALUE "Y".
012400         05  FILLER                  PIC X(01)     VALUE SPACES.
012500*
012600     01  W-COUNTERS.
012700         05  W-ADD-COUNT        PIC 9(04) COMP VALUE ZERO.
012800         05  W-REJ-COUNT        PIC 9(04) COMP VALUE ZERO.
012900         05  W-SHIFT-IDX        PIC 9(05) COMP VALUE ZERO.
013000         05  FILLER              PIC X(01)      VALUE SPACES.
013100*
013200     77  W-REASON-TEXT              PIC X(36).
013300*
013400*===========================================================*
013500*
013600 PROCEDURE DIVISION.
013700*
013800 0100-MAIN-CONTROL.
013900*
014000     PERFORM 1000-LOAD-STORE-TABLE THRU 1000-EXIT.
014100*
014200     OPEN INPUT  STO-TRAN-FILE
014300          OUTPUT STO-LIST-FILE.
014400*
014500     MOVE SPACES TO STO-LIST-RECORD.
014600     MOVE "STORE-MASTER MAINTENANCE - EXCEPTIONS" TO SLT-TITLE.
014700     WRITE STO-LIST-RECORD.
014800*
014900     PERFORM 2000-READ-TRAN THRU 2000-EXIT.
015000     PERFORM 2100-PROCESS-TRAN THRU 2100-EXIT
015100             UNTIL W-TRAN-EOF.
015200*
015300     MOVE SPACES TO STO-LIST-RECORD.
015400     MOVE "STORES ADDED......:" TO SLC-ADD-LABEL.
015500     MOVE W-ADD-COUNT TO SLC-ADD-COUNT.
015600     MOVE "STORES REJECTED...:" TO SLC-REJ-LABEL.
015700     MOVE W-REJ-COUNT TO SLC-REJ-COUNT.
015800     WRITE STO-LIST-RECORD.
015900*
016000     CLOSE STO-TRAN-FILE
016100           STO-LIST-FILE.
016200*
016300     PERFORM 8000-REWRITE-STORE-MASTER THRU 8000-EXIT.
016400*
016500     STOP RUN.
016600*
016700*---------------------------------------------------------------*
016800*    1000-LOAD-STORE-TABLE -- read the current STORE-MASTER
016900*    into W-STORE-TABLE so add transactions can be checked
017000*    for duplicate ids before the master is rewritten.
017100*---------------------------------------------------------------*
017200 1000-LOAD-STORE-TABLE.
017300*
017400     MOVE ZERO TO W-STORE-COUNT.
017500     MOVE "N"  TO W-MASTER-EOF-FLAG.
017600     OPEN INPUT STORE-FILE.
017700*
017800 1000-LOAD-LOOP.
017900*
018000     READ STORE-FILE
018100         AT END
018200             MOVE "Y" TO W-MASTER-EOF-FLAG
018300             GO TO 1000-LOAD-DONE.
018400*
018500     SET W-STORE-IDX TO W-STORE-COUNT.
018600     SET W-STORE-IDX UP BY 1.
018700     MOVE STORE-ID   TO W-STORE-ID-T   (W-STORE-IDX).
018800     MOVE STORE-NAME TO W-STORE-NAME-T (W-STORE-IDX).
018900     SET W-STORE-COUNT TO W-STORE-IDX.
019000     GO TO 1000-LOAD-LOOP.
019100*
019200 1000-LOAD-DONE.
019300*
019400     CLOSE STORE-FILE.
019500*
019600 1000-EXIT.
019700     EXIT.
019800*
019900*---------------------------------------------------------------*
020000*    2000-READ-TRAN -- get the next STORE-MAINT-TRANS record.
020100*---------------------------------------------------------------*
020200 2000-READ-TRAN.
020300*
020400     READ STO-TRAN-FILE
020500         AT END
020600             MOVE "Y" TO W-TRAN-EOF-FLAG.
020700*
020800 2000-EXIT.
020900     EXIT.
021000*
021100*---------------------------------------------------------------*
021200*    2100-PROCESS-TRAN -- apply one transaction against the
021300*    in-memory table, then print an exception line if rejected.
021400*---------------------------------------------------------------*
021500 2100-PROCESS-TRAN.
021600*
021700     MOVE SPACES TO W-REASON-TEXT.
021800     MOVE STO-TRAN-STORE-ID TO W-FIND-STORE-ID.
021900     PERFORM 8100-FIND-STORE-BY-ID THRU 8100-EXIT.
022000*
022100     IF STO-TRAN-ADD
022200         PERFORM 2200-ADD-STORE THRU 2200-EXIT
022300     ELSE
022400         IF STO-TRAN-DELETE
022500             PERFORM 2300-DELETE-STORE THRU 2300-EXIT
022600         ELSE
022700             MOVE "INVALID TRANSACTION CODE" TO W-REASON-TEXT.
022800*
022900     IF W-REASON-TEXT NOT = SPACES
023000         ADD 1 TO W-REJ-COUNT
023100         MOVE SPACES            TO STO-LIST-RECORD
023200         MOVE STO-TRAN-CODE     TO SLD-TRAN-CODE
023300         MOVE STO-TRAN-STORE-ID TO SLD-STORE-ID
023400         MOVE STO-TRAN-STORE-NAME TO SLD-STORE-NAME
023500         MOVE W-REASON-TEXT    TO SLD-REASON
023600         WRITE STO-LIST-RECORD.
023700*
023800     PERFORM 2000-READ-TRAN THRU 2000-EXIT.
023900*
024000 2100-EXIT.
024100     EXIT.
024200*
024300*---------------------------------------------------------------*
024400*    2200-ADD-STORE -- reject if the name is blank or the id
024500*    already exists; else append to the table.
024600*---------------------------------------------------------------*
024700 2200-ADD-STORE.
024800*
024900     IF STO-TRAN-STORE-NAME = SPACES
025000         MOVE "STORE NAME IS BLANK" TO W-REASON-TEXT
025100         GO TO 2200-EXIT.
025200*
025300     IF W-STORE-FOUND                                            DPR-0351
025400         MOVE "DUPLICATE STORE ID" TO W-REASON-TEXT              DPR-0351
025500         GO TO 2200-EXIT.
025600*
025700     IF W-STORE-COUNT NOT < 500
025800         MOVE "STORE TABLE FULL" TO W-REASON-TEXT
025900         GO TO 2200-EXIT.
026000*
026100     SET W-STORE-IDX TO W-STORE-COUNT.
026200     SET W-STORE-IDX UP BY 1.
026300     MOVE STO-TRAN-STORE-ID   TO W-STORE-ID-T   (W-STORE-IDX).
026400     MOVE STO-TRAN-STORE-NAME TO W-STORE-NAME-T (W-STORE-IDX).
026500     SET W-STORE-COUNT TO W-STORE-IDX.
026600     ADD 1 TO W-ADD-COUNT.
026700*
026800 2200-EXIT.
026900     EXIT.
027000*
027100*---------------------------------------------------------------*
027200*    2300-DELETE-STORE -- reject if not found; else shift the
027300*    remaining table entries up over the deleted one.
027400*---------------------------------------------------------------*
027500 2300-DELETE-STORE.
027600*
027700     IF NOT W-STORE-FOUND
027800         MOVE "STORE ID NOT FOUND" TO W-REASON-TEXT
027900         GO TO 2300-EXIT.
028000*
028100     SET W-SHIFT-IDX TO W-STORE-IDX.                            DPR-0402
028200*
028300 2300-SHIFT-LOOP.
028400*
028500     IF W-SHIFT-IDX NOT < W-STORE-COUNT
028600         GO TO 2300-SHIFT-DONE.
028700*
028800     SET W-STORE-IDX TO W-SHIFT-IDX.
028900     SET W-STORE-IDX UP BY 1.
029000     MOVE W-STORE-ID-T   (W-STORE-IDX) TO
029100                                 W-STORE-ID-T   (W-SHIFT-IDX).
029200     MOVE W-STORE-NAME-T (W-STORE-IDX) TO
029300                                 W-STORE-NAME-T (W-SHIFT-IDX).
029400     SET W-SHIFT-IDX UP BY 1.
029500     GO TO 2300-SHIFT-LOOP.
029600*
029700 2300-SHIFT-DONE.
029800*
029900     SUBTRACT 1 FROM W-STORE-COUNT.
030000*
030100 2300-EXIT.
030200     EXIT.
030300*
030400*---------------------------------------------------------------*
030500*    8000-REWRITE-STORE-MASTER -- write the updated table back
030600*    out as the new STORE-MASTER, ascending by table order
030700*    (adds are appended, so the table stays in id-arrival
030800*    order; the master was already in ascending order and
030900*    deletes only remove rows, so order is preserved).
031000*---------------------------------------------------------------*
031100 8000-REWRITE-STORE-MASTER.
031200*
031300     OPEN OUTPUT STORE-FILE.
031400     SET W-STORE-IDX TO 1.
031500*
031600 8000-WRITE-LOOP.
031700*
031800     IF W-STORE-IDX > W-STORE-COUNT
031900         GO TO 8000-WRITE-DONE.
032000*
032100     MOVE W-STORE-ID-T   (W-STORE-IDX) TO STORE-ID.
032200     MOVE W-STORE-NAME-T (W-STORE-IDX) TO STORE-NAME.
032300     WRITE STORE-MASTER-RECORD.
032400     SET W-STORE-IDX UP BY 1.
032500     GO TO 8000-WRITE-LOOP.
032600*
032700 8000-WRITE-DONE.
032800*
032900     CLOSE STORE-FILE.
033000*
033100 8000-EXIT.
033200     EXIT.
033300*
033400     COPY "PLSTOFND.CBL".
033500*
